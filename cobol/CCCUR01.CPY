000010******************************************************************
000020* COPYBOOK    : CCCUR01                                         *
000030* APLICACION  : ACADEMICO                                       *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE CURSOS DEL CATALOGO      *
000050*             : USADO POR EDU35020/EDU35050/EDU35060/EDU35070   *
000060* ARCHIVO     : COURSE-FILE (SECUENCIAL, FORMATO CSV)           *
000070******************************************************************
000080* HISTORIAL DE CAMBIOS                                          *
000090*   FECHA       INIC   TICKET     DESCRIPCION                   *
000100*   -------     ----   -------    -----------------------------*
000110*   03/05/1988  EEDR   AC-0010    VERSION ORIGINAL DEL LAYOUT   *
000120*   17/01/1990  EEDR   AC-0052    SE AGREGA CUR-SEMESTER        *
000130*   29/08/1992  MES    AC-0098    SE AGREGA CUR-MAX-ENROLLMENT  *
000140*   11/03/1996  JCP    AC-0140    SE AMPLIA CUR-TITLE A 60 POS  *
000150*   08/01/1999  SNC    AC-0201    AJUSTE MILENIO EN DESGLOSE DE *
000160*             :                   CUR-DATE-CREATED (Y2K)        *
000170*   14/10/2002  RAX    AC-0250    SE AGREGA CUR-ACTIVE-FLAG     *
000180******************************************************************
000190*        CAMPO               SIGNIFICADO                       *
000200*   CUR-CODE             2-4 LETRAS + 3 DIGITOS, EJ. CS101      *
000210*   CUR-TITLE            TITULO DEL CURSO                       *
000220*   CUR-CREDITS          VALOR EN CREDITOS, 1-6                 *
000230*   CUR-DEPARTMENT       DEPARTAMENTO PROPIETARIO                *
000240*   CUR-SEMESTER         SPRING / SUMMER / FALL                 *
000250*   CUR-INSTRUCTOR-ID    ID DE CATEDRATICO ASIGNADO (TBA=BLANCO)*
000260*   CUR-MAX-ENROLLMENT   CUPO MAXIMO, DEFAULT 50                 *
000270*   CUR-DATE-CREATED     FECHA ISO AAAA-MM-DD DE ALTA            *
000280*   CUR-ACTIVE-FLAG      Y/N - INDICADOR DE CURSO ACTIVO        *
000290******************************************************************
000300 01  WKS-REG-CURSO.
000310     05 CUR-CODE                  PIC X(08).
000320     05 CUR-TITLE                 PIC X(60).
000330     05 CUR-CREDITS                PIC 9(01).
000340     05 CUR-DEPARTMENT            PIC X(30).
000350     05 CUR-SEMESTER               PIC X(06).
000360         88 CUR-SEM-SPRING                VALUE 'SPRING'.
000370         88 CUR-SEM-SUMMER                VALUE 'SUMMER'.
000380         88 CUR-SEM-FALL                   VALUE 'FALL'.
000390     05 CUR-INSTRUCTOR-ID          PIC X(10).
000400     05 CUR-MAX-ENROLLMENT         PIC 9(04).
000410     05 CUR-DATE-CREATED          PIC X(10).
000420     05 CUR-ACTIVE-FLAG           PIC X(01).
000430         88 CUR-AF-YES                    VALUE 'Y'.
000440         88 CUR-AF-NO                      VALUE 'N'.
000450     05 FILLER                    PIC X(20).
000460*              DESGLOSE DEL CODIGO DE CURSO (REDEFINES)
000470*    PERMITE VALIDAR QUE LOS 3 ULTIMOS CARACTERES SEAN DIGITOS   *
000480*    SIN ALTERAR EL CAMPO ORIGINAL CUR-CODE                      *
000490 01  WKS-REG-CURSO-R REDEFINES WKS-REG-CURSO.
000500     05 CUR-CODE-ALPHA             PIC X(05).
000510     05 CUR-CODE-DIGITS            PIC X(03).
000520     05 FILLER                    PIC X(142).
