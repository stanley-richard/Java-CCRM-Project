000010******************************************************************
000020* COPYBOOK    : CCSTU01                                         *
000030* APLICACION  : ACADEMICO                                       *
000040* DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE ALUMNOS (ROSTER) *
000050*             : USADO POR EDU35010/EDU35040/EDU35060/EDU35070   *
000060* ARCHIVO     : STUDENT-FILE (SECUENCIAL, FORMATO CSV)          *
000070******************************************************************
000080* HISTORIAL DE CAMBIOS                                          *
000090*   FECHA       INIC   TICKET     DESCRIPCION                   *
000100*   -------     ----   -------    -----------------------------*
000110*   14/02/1987  EEDR   AC-0001    VERSION ORIGINAL DEL LAYOUT   *
000120*   22/09/1989  EEDR   AC-0044    SE AGREGA REG-NO Y SU INDICE  *
000130*   03/06/1991  MES    AC-0091    SE AGREGA STU-STATUS Y 88S    *
000140*   19/11/1994  JCP    AC-0133    SE AMPLIA STU-EMAIL A 50 POS  *
000150*   08/01/1999  SNC    AC-0200    AJUSTE MILENIO EN DESGLOSE DE *
000160*             :                   STU-DATE-CREATED (Y2K)        *
000170*   27/07/2003  RAX    AC-0255    SE AGREGA STU-ACTIVE-FLAG     *
000180******************************************************************
000190*        CAMPO               SIGNIFICADO                       *
000200*   STU-STUDENT-ID       ID UNICO DE ALUMNO, FORMATO S+DIGITOS  *
000210*   STU-REG-NO           NUMERO DE REGISTRO, UNICO              *
000220*   STU-FIRST-NAME       PRIMER NOMBRE                          *
000230*   STU-MIDDLE-NAME      SEGUNDO NOMBRE (PUEDE IR EN BLANCO)    *
000240*   STU-LAST-NAME        APELLIDOS                              *
000250*   STU-EMAIL            CORREO DE CONTACTO                     *
000260*   STU-STATUS           ACTIVE / INACTIVE / GRADUATED / SUSPEN *
000270*   STU-DATE-CREATED     FECHA ISO AAAA-MM-DD DE ALTA            *
000280*   STU-ACTIVE-FLAG      Y/N - INDICADOR DE ALUMNO ACTIVO       *
000290******************************************************************
000300 01  WKS-REG-ALUMNO.
000310     05 STU-STUDENT-ID            PIC X(10).
000320     05 STU-REG-NO                PIC X(15).
000330     05 STU-FIRST-NAME            PIC X(30).
000340     05 STU-MIDDLE-NAME           PIC X(30).
000350     05 STU-LAST-NAME             PIC X(30).
000360     05 STU-EMAIL                 PIC X(50).
000370     05 STU-STATUS                PIC X(10).
000380         88 STU-ST-ACTIVE                 VALUE 'ACTIVE'.
000390         88 STU-ST-INACTIVE               VALUE 'INACTIVE'.
000400         88 STU-ST-GRADUATED              VALUE 'GRADUATED'.
000410         88 STU-ST-SUSPENDED              VALUE 'SUSPENDED'.
000420     05 STU-DATE-CREATED          PIC X(10).
000430     05 STU-ACTIVE-FLAG           PIC X(01).
000440         88 STU-AF-YES                    VALUE 'Y'.
000450         88 STU-AF-NO                      VALUE 'N'.
000460     05 FILLER                    PIC X(14).
000470*                 DESGLOSE DE FECHA DE ALTA (REDEFINES)
000480*    AGREGADO AC-0200 - PERMITE VALIDAR SIGLO SIN TOCAR EL       *
000490*    CAMPO ORIGINAL STU-DATE-CREATED                             *
000500 01  WKS-REG-ALUMNO-R REDEFINES WKS-REG-ALUMNO.
000510     05 FILLER                    PIC X(175).
000520     05 STU-DC-ANIO                PIC X(04).
000530     05 FILLER                    PIC X(01).
000540     05 STU-DC-MES                 PIC X(02).
000550     05 FILLER                    PIC X(01).
000560     05 STU-DC-DIA                 PIC X(02).
000570     05 FILLER                    PIC X(15).
