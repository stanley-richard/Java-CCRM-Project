000010******************************************************************
000020* FECHA       : 14/03/1991                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35030                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : MOTOR DE MATRICULAS. PROCESA ALTA/BAJA DE         *
000100*             : MATRICULA Y REGISTRO DE NOTAS CONTRA EL ARCHIVO   *
000110*             : DE MATRICULAS, VALIDANDO DUPLICIDAD Y EL TOPE DE  *
000120*             : 20 CREDITOS ACTIVOS POR SEMESTRE. TAMBIEN RESUELVE*
000130*             : CONSULTAS POR ALUMNO/CURSO/SEMESTRE.              *
000140* ARCHIVOS    : ACAD.ALUMNOS.MAESTRO    (CONSULTA DE ALUMNOS)     *
000150*             : ACAD.CURSOS.MAESTRO     (CONSULTA DE CURSOS)      *
000160*             : ACAD.MATRICULAS.VIEJO   (VIEJO MAESTRO, ENTRADA)  *
000170*             : ACAD.MATRICULAS.TRANSAC (TRANSACCIONES, ENTRADA)  *
000180*             : ACAD.MATRICULAS.NUEVO   (NUEVO MAESTRO, SALIDA)   *
000190*             : ACAD.MATRICULAS.CONSULTA (SALIDA DE CONSULTAS)    *
000200* PROGRAMA(S) : CALL A EDU35090 PARA DERIVAR LA NOTA               *
000210******************************************************************
000220* HISTORIAL DE CAMBIOS                                           *
000230*   FECHA       INIC   TICKET     DESCRIPCION                    *
000240*   -------     ----   -------    ------------------------------*
000250*   14/03/1991  EEDR   AC-0081    VERSION ORIGINAL - ALTA/BAJA   *
000260*   02/12/1992  EEDR   AC-0102    SE AGREGA TOPE DE 20 CREDITOS  *
000270*   17/06/1994  MES    AC-0123    SE AGREGA REGISTRO DE NOTAS    *
000280*   08/01/1999  SNC    AC-0207    AJUSTE MILENIO EN FECHA DE     *
000290*             :                   MATRICULA (Y2K)                 *
000300*   21/09/2000  JCP    AC-0220    SE AGREGAN CONSULTAS POR       *
000310*             :                   ALUMNO/CURSO/SEMESTRE           *
000320*   15/03/2003  RAX    AC-0256    CORRIGE CARGA DE CREDITOS CON  *
000330*             :                   MATRICULA YA CALIFICADA         *
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID. EDU35030.
000370 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000380 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000390 DATE-WRITTEN. 14/03/1991.
000400 DATE-COMPILED.
000410 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ARCH-ALUMNOS ASSIGN TO ALUMNMAE
000500                         FILE STATUS IS FS-ALUMNOS.
000510     SELECT ARCH-CURSOS ASSIGN TO CURSOMAE
000520                         FILE STATUS IS FS-CURSOS.
000530     SELECT MAESTRO-VIEJO ASSIGN TO MATRVIEJ
000540                         FILE STATUS IS FS-MAE-VIEJO.
000550     SELECT ARCH-TRANSAC ASSIGN TO MATRTRAN
000560                         FILE STATUS IS FS-TRANSAC.
000570     SELECT MAESTRO-NUEVO ASSIGN TO MATRNUEV
000580                         FILE STATUS IS FS-MAE-NUEVO.
000590     SELECT ARCH-CONSULTA ASSIGN TO MATRCONS
000600                         FILE STATUS IS FS-CONSULTA.
000610 DATA DIVISION.
000620 FILE SECTION.
000630*                  MAESTRO DE ALUMNOS (CONSULTA)
000640 FD  ARCH-ALUMNOS.
000650     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-ALUMNO
000660                   WKS-REG-ALUMNO-R BY REG-ALUMNO-R.
000670*                  MAESTRO DE CURSOS (CONSULTA)
000680 FD  ARCH-CURSOS.
000690     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-CURSO
000700                   WKS-REG-CURSO-R BY REG-CURSO-R.
000710*                  VIEJO MAESTRO DE MATRICULAS (ENTRADA)
000720 FD  MAESTRO-VIEJO.
000730     COPY CCENR01 REPLACING WKS-REG-MATRICULA BY REG-MAE-VIEJO
000740                   WKS-REG-MATRICULA-R BY REG-MAE-VIEJO-R.
000750*                  TRANSACCIONES DE MATRICULA (ENTRADA)
000760 FD  ARCH-TRANSAC.
000770 01  REG-TRANSAC.
000780     05 TRN-ACCION                PIC X(01).
000790         88 TRN-ES-MATRICULA              VALUE 'E'.
000800         88 TRN-ES-BAJA                     VALUE 'X'.
000810         88 TRN-ES-NOTA                     VALUE 'G'.
000820         88 TRN-ES-CONSULTA                 VALUE 'Q'.
000830     05 TRN-STUDENT-ID             PIC X(10).
000840     05 TRN-COURSE-CODE            PIC X(08).
000850     05 TRN-SEMESTER               PIC X(06).
000860     05 TRN-MARKS                  PIC 9(03)V9(01).
000870     05 FILLER                    PIC X(22).
000880*                  NUEVO MAESTRO DE MATRICULAS (SALIDA)
000890 FD  MAESTRO-NUEVO.
000900     COPY CCENR01 REPLACING WKS-REG-MATRICULA BY REG-MAE-NUEVO
000910                   WKS-REG-MATRICULA-R BY REG-MAE-NUEVO-R.
000920*                  SALIDA DE CONSULTAS (SALIDA)
000930 FD  ARCH-CONSULTA.
000940 01  REG-CONSULTA.
000950     05 FILLER                    PIC X(80).
000960 WORKING-STORAGE SECTION.
000970*                     VARIABLES DE ESTADO DE ARCHIVO
000980 77  FS-ALUMNOS                   PIC 9(02) VALUE ZEROS.
000990 77  FS-CURSOS                    PIC 9(02) VALUE ZEROS.
001000 77  FS-MAE-VIEJO                 PIC 9(02) VALUE ZEROS.
001010 77  FS-TRANSAC                   PIC 9(02) VALUE ZEROS.
001020 77  FS-MAE-NUEVO                 PIC 9(02) VALUE ZEROS.
001030 77  FS-CONSULTA                  PIC 9(02) VALUE ZEROS.
001040*                     LLAVES DE CONTROL
001050 01  WKS-FLAGS.
001060     05 WKS-FIN-ALUMNOS           PIC X(01) VALUE 'N'.
001070         88 FIN-ALUMNOS                   VALUE 'Y'.
001080     05 WKS-FIN-CURSOS            PIC X(01) VALUE 'N'.
001090         88 FIN-CURSOS                    VALUE 'Y'.
001100     05 WKS-FIN-MAE-VIEJO         PIC X(01) VALUE 'N'.
001110         88 FIN-MAE-VIEJO                 VALUE 'Y'.
001120     05 WKS-FIN-TRANSAC           PIC X(01) VALUE 'N'.
001130         88 FIN-TRANSAC                   VALUE 'Y'.
001140     05 WKS-SW-ALUMNO-OK          PIC X(01) VALUE 'N'.
001150         88 SW-ALUMNO-OK                  VALUE 'Y'.
001160     05 WKS-SW-CURSO-OK           PIC X(01) VALUE 'N'.
001170         88 SW-CURSO-OK                    VALUE 'Y'.
001180     05 WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
001190         88 SW-ENCONTRADO                 VALUE 'Y'.
001200     05 WKS-SW-DUPLICADO          PIC X(01) VALUE 'N'.
001210         88 SW-DUPLICADO                   VALUE 'Y'.
001220     05 FILLER                    PIC X(01).
001230*                     VISTA BYTE A BYTE DE LAS LLAVES DE CONTROL,
001240*                     RESERVADA PARA VALIDACION FUTURA (AC-0220)
001250 01  WKS-FLAGS-BYTES REDEFINES WKS-FLAGS.
001260     05 WKS-FLAG-BYTE OCCURS 9 TIMES PIC X(01).
001270*                     TABLA DE MATRICULAS EN MEMORIA (MORAS1)
001280 77  WKS-TOPE-TABLA                PIC 9(05) COMP VALUE 5000.
001290 77  WKS-CANT-MATRICULAS           PIC 9(05) COMP VALUE ZERO.
001300 01  WKS-TABLA-MATRICULAS.
001310     05 WKS-MAT-ENTRADA OCCURS 5000 TIMES
001320                         INDEXED BY WKS-IDX-MAT.
001330         10 WKS-TAB-STUDENT-ID      PIC X(10).
001340         10 WKS-TAB-COURSE-CODE     PIC X(08).
001350         10 WKS-TAB-SEMESTER        PIC X(06).
001360         10 WKS-TAB-DATOS-MATR      PIC X(60).
001370     05 FILLER                    PIC X(01).
001380*                     CARGA DE CREDITOS DEL CURSO A MATRICULAR
001390 77  WKS-CREDITOS-CURSO            PIC 9(01) VALUE ZERO.
001400 77  WKS-CARGA-ACTUAL              PIC 9(03) COMP VALUE ZERO.
001410 77  WKS-CARGA-TOPE                PIC 9(03) COMP VALUE 20.
001420*                     PARAMETROS DE CALL A EDU35090
001430 01  WKS-PARM-MARCA                 PIC 9(03)V9(01) VALUE ZERO.
001440*                     DESGLOSE DE LA NOTA PARA DISPLAY DE DIAGNOSTICO
001450*                     EN SOPORTE (AC-0123)
001460 01  WKS-PARM-MARCA-R REDEFINES WKS-PARM-MARCA.
001470     05 WKS-PARM-MARCA-ENTERA      PIC 9(03).
001480     05 WKS-PARM-MARCA-DECIMA      PIC 9(01).
001490 77  WKS-PARM-LETRA                 PIC X(01) VALUE SPACE.
001500 77  WKS-PARM-PUNTOS                PIC 9(02)V9(01) VALUE ZERO.
001510*                     FECHA DE CORRIDA (CON DESGLOSE REDEFINES)
001520 01  WKS-FECHA-CORRIDA.
001530     05 WKS-FC-ANIO                PIC 9(04).
001540     05 WKS-FC-MES                 PIC 9(02).
001550     05 WKS-FC-DIA                 PIC 9(02).
001560     05 FILLER                    PIC X(01).
001570 77  WKS-FECHA-CORRIDA-ISO         PIC X(10).
001580 77  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-ISO PIC X(10).
001590 77  WKS-I                           PIC 9(05) COMP VALUE ZERO.
001600 77  WKS-LINEA-CONSULTA             PIC X(80).
001610 PROCEDURE DIVISION.
001620*----------------------------------------------------------------*
001630 000-MAIN-SECTION SECTION.
001640     PERFORM 010-APERTURA-ARCHIVOS
001650     PERFORM 020-CARGA-MAESTRO-VIEJO
001660         UNTIL FIN-MAE-VIEJO
001670     PERFORM 030-LEE-TRANSACCION
001680     PERFORM 100-PROCESA-TRANSACCION
001690         UNTIL FIN-TRANSAC
001700     PERFORM 400-VUELCA-MAESTRO-NUEVO
001710     PERFORM 900-CIERRA-ARCHIVOS
001720     STOP RUN.
001730*----------------------------------------------------------------*
001740 010-APERTURA-ARCHIVOS.
001750     OPEN INPUT  ARCH-ALUMNOS
001760     OPEN INPUT  ARCH-CURSOS
001770     OPEN INPUT  MAESTRO-VIEJO
001780     OPEN INPUT  ARCH-TRANSAC
001790     OPEN OUTPUT MAESTRO-NUEVO
001800     OPEN OUTPUT ARCH-CONSULTA
001810     IF FS-MAE-VIEJO NOT = 0 AND FS-MAE-VIEJO NOT = 5
001820         DISPLAY 'EDU35030 - ERROR AL ABRIR MATRICULAS VIEJO '
001830                 FS-MAE-VIEJO
001840         STOP RUN
001850     END-IF
001860     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001870     STRING WKS-FC-ANIO '-' WKS-FC-MES '-' WKS-FC-DIA
001880         DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-ISO.
001890*----------------------------------------------------------------*
001900 020-CARGA-MAESTRO-VIEJO.
001910     READ MAESTRO-VIEJO
001920         AT END
001930             SET FIN-MAE-VIEJO TO TRUE
001940         NOT AT END
001950             ADD 1 TO WKS-CANT-MATRICULAS
001960             SET WKS-IDX-MAT TO WKS-CANT-MATRICULAS
001970             MOVE ENR-STUDENT-ID OF REG-MAE-VIEJO
001980                 TO WKS-TAB-STUDENT-ID (WKS-IDX-MAT)
001990             MOVE ENR-COURSE-CODE OF REG-MAE-VIEJO
002000                 TO WKS-TAB-COURSE-CODE (WKS-IDX-MAT)
002010             MOVE ENR-SEMESTER OF REG-MAE-VIEJO
002020                 TO WKS-TAB-SEMESTER (WKS-IDX-MAT)
002030             MOVE REG-MAE-VIEJO
002040                 TO WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
002050     END-READ.
002060*----------------------------------------------------------------*
002070 030-LEE-TRANSACCION.
002080     READ ARCH-TRANSAC
002090         AT END
002100             SET FIN-TRANSAC TO TRUE
002110     END-READ.
002120*----------------------------------------------------------------*
002130 100-PROCESA-TRANSACCION.
002140     EVALUATE TRUE
002150         WHEN TRN-ES-MATRICULA
002160             PERFORM 200-VALIDA-MATRICULA
002170         WHEN TRN-ES-BAJA
002180             PERFORM 270-BAJA-MATRICULA
002190         WHEN TRN-ES-NOTA
002200             PERFORM 280-REGISTRA-NOTA
002210         WHEN TRN-ES-CONSULTA
002220             PERFORM 290-CONSULTA-MATRICULA
002230         WHEN OTHER
002240             DISPLAY 'EDU35030 - CODIGO DE TRANSACCION '
002250                     'INVALIDO: ' TRN-ACCION
002260     END-EVALUATE
002270     PERFORM 030-LEE-TRANSACCION.
002280*----------------------------------------------------------------*
002290* VALIDACIONES DE ALTA DE MATRICULA, EN ORDEN (AC-0081/AC-0102): *
002300* ALUMNO EXISTE, CURSO EXISTE, NO DUPLICADA, TOPE DE 20 CREDITOS *
002310*----------------------------------------------------------------*
002320 200-VALIDA-MATRICULA.
002330     PERFORM 210-BUSCA-ALUMNO
002340     IF NOT SW-ALUMNO-OK
002350         DISPLAY 'EDU35030 - MATRICULA RECHAZADA, ALUMNO NO '
002360                 'EXISTE ' TRN-STUDENT-ID
002370     ELSE
002380         PERFORM 220-BUSCA-CURSO
002390         IF NOT SW-CURSO-OK
002400             DISPLAY 'EDU35030 - MATRICULA RECHAZADA, CURSO '
002410                     'NO EXISTE ' TRN-COURSE-CODE
002420         ELSE
002430             PERFORM 230-VERIFICA-DUPLICADA
002440             IF SW-DUPLICADO
002450                 DISPLAY 'EDU35030 - MATRICULA RECHAZADA, '
002460                         'DUPLICADA ' TRN-STUDENT-ID ' '
002470                         TRN-COURSE-CODE
002480             ELSE
002490                 PERFORM 240-CALCULA-CARGA-CREDITOS
002500                 IF WKS-CARGA-ACTUAL + WKS-CREDITOS-CURSO
002510                         > WKS-CARGA-TOPE
002520                     DISPLAY 'EDU35030 - MATRICULA RECHAZADA, '
002530                             'TOPE DE CREDITOS EXCEDIDO '
002540                             TRN-STUDENT-ID
002550                 ELSE
002560                     PERFORM 260-AGREGA-MATRICULA
002570                 END-IF
002580             END-IF
002590         END-IF
002600     END-IF.
002610*----------------------------------------------------------------*
002620 210-BUSCA-ALUMNO.
002630     SET WKS-SW-ALUMNO-OK TO 'N'
002640     SET WKS-FIN-ALUMNOS TO 'N'
002650     CLOSE ARCH-ALUMNOS
002660     OPEN INPUT ARCH-ALUMNOS
002670     PERFORM 215-LEE-ALUMNO
002680         UNTIL FIN-ALUMNOS OR SW-ALUMNO-OK.
002690*----------------------------------------------------------------*
002700 215-LEE-ALUMNO.
002710     READ ARCH-ALUMNOS
002720         AT END
002730             SET FIN-ALUMNOS TO TRUE
002740         NOT AT END
002750             IF STU-STUDENT-ID OF REG-ALUMNO = TRN-STUDENT-ID
002760                 SET WKS-SW-ALUMNO-OK TO 'Y'
002770             END-IF
002780     END-READ.
002790*----------------------------------------------------------------*
002800 220-BUSCA-CURSO.
002810     SET WKS-SW-CURSO-OK TO 'N'
002820     SET WKS-FIN-CURSOS TO 'N'
002830     CLOSE ARCH-CURSOS
002840     OPEN INPUT ARCH-CURSOS
002850     PERFORM 225-LEE-CURSO-ALTA
002860         UNTIL FIN-CURSOS OR SW-CURSO-OK.
002870*----------------------------------------------------------------*
002880 225-LEE-CURSO-ALTA.
002890     READ ARCH-CURSOS
002900         AT END
002910             SET FIN-CURSOS TO TRUE
002920         NOT AT END
002930             IF CUR-CODE OF REG-CURSO = TRN-COURSE-CODE
002940                 SET WKS-SW-CURSO-OK TO 'Y'
002950                 MOVE CUR-CREDITS OF REG-CURSO
002960                     TO WKS-CREDITOS-CURSO
002970             END-IF
002980     END-READ.
002990*----------------------------------------------------------------*
003000* UNA MATRICULA ACTIVA DEL MISMO ALUMNO+CURSO+SEMESTRE YA BASTA  *
003010* PARA RECHAZAR EL ALTA (AC-0081)                                *
003020*----------------------------------------------------------------*
003030 230-VERIFICA-DUPLICADA.
003040     SET WKS-SW-DUPLICADO TO 'N'
003050     SET WKS-IDX-MAT TO 1
003060     PERFORM 235-VERIFICA-UNA-MATRICULA
003070         WKS-CANT-MATRICULAS TIMES.
003080*----------------------------------------------------------------*
003090 235-VERIFICA-UNA-MATRICULA.
003100     IF WKS-TAB-STUDENT-ID (WKS-IDX-MAT) = TRN-STUDENT-ID
003110        AND WKS-TAB-COURSE-CODE (WKS-IDX-MAT) =
003120            TRN-COURSE-CODE
003130        AND WKS-TAB-SEMESTER (WKS-IDX-MAT) = TRN-SEMESTER
003140         MOVE WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
003150             TO REG-MAE-NUEVO
003160         IF ENR-AF-YES OF REG-MAE-NUEVO
003170             SET WKS-SW-DUPLICADO TO 'Y'
003180         END-IF
003190     END-IF
003200     SET WKS-IDX-MAT UP BY 1.
003210*----------------------------------------------------------------*
003220* SUMA LOS CREDITOS DE LAS MATRICULAS ACTIVAS Y SIN NOTA DEL     *
003230* ALUMNO EN EL SEMESTRE (AC-0102 / AC-0256 - LAS CALIFICADAS NO  *
003240* RESERVAN CUPO DE CREDITOS)                                     *
003250*----------------------------------------------------------------*
003260 240-CALCULA-CARGA-CREDITOS.
003270     MOVE ZERO TO WKS-CARGA-ACTUAL
003280     SET WKS-IDX-MAT TO 1
003290     PERFORM 242-EVALUA-MATRICULA-CARGA
003300         WKS-CANT-MATRICULAS TIMES.
003310*----------------------------------------------------------------*
003320 242-EVALUA-MATRICULA-CARGA.
003330     IF WKS-TAB-STUDENT-ID (WKS-IDX-MAT) = TRN-STUDENT-ID
003340        AND WKS-TAB-SEMESTER (WKS-IDX-MAT) = TRN-SEMESTER
003350         MOVE WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
003360             TO REG-MAE-NUEVO
003370         IF ENR-AF-YES OF REG-MAE-NUEVO
003380            AND ENR-SIN-NOTA OF REG-MAE-NUEVO
003390             PERFORM 245-SUMA-CREDITOS-DE-ESE-CURSO
003400         END-IF
003410     END-IF
003420     SET WKS-IDX-MAT UP BY 1.
003430*----------------------------------------------------------------*
003440 245-SUMA-CREDITOS-DE-ESE-CURSO.
003450     SET WKS-FIN-CURSOS TO 'N'
003460     CLOSE ARCH-CURSOS
003470     OPEN INPUT ARCH-CURSOS
003480     PERFORM 246-LEE-CURSO-CARGA
003490         UNTIL FIN-CURSOS.
003500*----------------------------------------------------------------*
003510 246-LEE-CURSO-CARGA.
003520     READ ARCH-CURSOS
003530         AT END
003540             SET FIN-CURSOS TO TRUE
003550         NOT AT END
003560             IF CUR-CODE OF REG-CURSO =
003570                     ENR-COURSE-CODE OF REG-MAE-NUEVO
003580                 ADD CUR-CREDITS OF REG-CURSO
003590                     TO WKS-CARGA-ACTUAL
003600             END-IF
003610     END-READ.
003620*----------------------------------------------------------------*
003630* AGREGA LA NUEVA MATRICULA A LA TABLA EN MEMORIA (AC-0081)      *
003640*----------------------------------------------------------------*
003650 260-AGREGA-MATRICULA.
003660     IF WKS-CANT-MATRICULAS < WKS-TOPE-TABLA
003670         ADD 1 TO WKS-CANT-MATRICULAS
003680         SET WKS-IDX-MAT TO WKS-CANT-MATRICULAS
003690         MOVE TRN-STUDENT-ID TO WKS-TAB-STUDENT-ID (WKS-IDX-MAT)
003700         MOVE TRN-COURSE-CODE
003710             TO WKS-TAB-COURSE-CODE (WKS-IDX-MAT)
003720         MOVE TRN-SEMESTER TO WKS-TAB-SEMESTER (WKS-IDX-MAT)
003730         MOVE TRN-STUDENT-ID TO ENR-STUDENT-ID OF REG-MAE-NUEVO
003740         MOVE TRN-COURSE-CODE TO ENR-COURSE-CODE OF REG-MAE-NUEVO
003750         MOVE TRN-SEMESTER TO ENR-SEMESTER OF REG-MAE-NUEVO
003760         MOVE WKS-FECHA-CORRIDA-ISO
003770             TO ENR-ENROLLMENT-DATE OF REG-MAE-NUEVO
003780         MOVE SPACE TO ENR-GRADE-LETTER OF REG-MAE-NUEVO
003790         MOVE ZERO TO ENR-MARKS OF REG-MAE-NUEVO
003800         MOVE 'Y' TO ENR-ACTIVE-FLAG OF REG-MAE-NUEVO
003810         MOVE REG-MAE-NUEVO TO WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
003820         DISPLAY 'EDU35030 - MATRICULA REGISTRADA '
003830                 TRN-STUDENT-ID ' ' TRN-COURSE-CODE
003840     ELSE
003850         DISPLAY 'EDU35030 - TABLA DE MATRICULAS LLENA'
003860     END-IF.
003870*----------------------------------------------------------------*
003880* BAJA - SOLO PROCEDE SI LA MATRICULA ESTA ACTIVA Y SIN NOTA     *
003890* (AC-0081)                                                      *
003900*----------------------------------------------------------------*
003910 270-BAJA-MATRICULA.
003920     SET WKS-SW-ENCONTRADO TO 'N'
003930     SET WKS-IDX-MAT TO 1
003940     PERFORM 275-VERIFICA-BAJA-UNA
003950         WKS-CANT-MATRICULAS TIMES
003960     IF SW-ENCONTRADO
003970         DISPLAY 'EDU35030 - BAJA DE MATRICULA APLICADA '
003980                 TRN-STUDENT-ID ' ' TRN-COURSE-CODE
003990     ELSE
004000         DISPLAY 'EDU35030 - BAJA RECHAZADA, NO ELEGIBLE '
004010                 TRN-STUDENT-ID ' ' TRN-COURSE-CODE
004020     END-IF.
004030*----------------------------------------------------------------*
004040 275-VERIFICA-BAJA-UNA.
004050     IF WKS-TAB-STUDENT-ID (WKS-IDX-MAT) = TRN-STUDENT-ID
004060        AND WKS-TAB-COURSE-CODE (WKS-IDX-MAT) =
004070            TRN-COURSE-CODE
004080        AND WKS-TAB-SEMESTER (WKS-IDX-MAT) = TRN-SEMESTER
004090         MOVE WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
004100             TO REG-MAE-NUEVO
004110         IF ENR-AF-YES OF REG-MAE-NUEVO
004120            AND ENR-SIN-NOTA OF REG-MAE-NUEVO
004130             MOVE 'N' TO ENR-ACTIVE-FLAG OF REG-MAE-NUEVO
004140             MOVE REG-MAE-NUEVO
004150                 TO WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
004160             SET WKS-SW-ENCONTRADO TO 'Y'
004170         END-IF
004180     END-IF
004190     SET WKS-IDX-MAT UP BY 1.
004200*----------------------------------------------------------------*
004210* REGISTRO DE NOTA - LLAMA A EDU35090 PARA DERIVAR LA LETRA      *
004220* (AC-0123)                                                      *
004230*----------------------------------------------------------------*
004240 280-REGISTRA-NOTA.
004250     SET WKS-SW-ENCONTRADO TO 'N'
004260     SET WKS-IDX-MAT TO 1
004270     PERFORM 285-VERIFICA-NOTA-UNA
004280         WKS-CANT-MATRICULAS TIMES
004290     IF SW-ENCONTRADO
004300         DISPLAY 'EDU35030 - NOTA REGISTRADA '
004310                 TRN-STUDENT-ID ' ' TRN-COURSE-CODE ' '
004320                 WKS-PARM-LETRA
004330     ELSE
004340         DISPLAY 'EDU35030 - REGISTRO DE NOTA RECHAZADO '
004350                 TRN-STUDENT-ID ' ' TRN-COURSE-CODE
004360     END-IF.
004370*----------------------------------------------------------------*
004380 285-VERIFICA-NOTA-UNA.
004390     IF WKS-TAB-STUDENT-ID (WKS-IDX-MAT) = TRN-STUDENT-ID
004400        AND WKS-TAB-COURSE-CODE (WKS-IDX-MAT) =
004410            TRN-COURSE-CODE
004420        AND WKS-TAB-SEMESTER (WKS-IDX-MAT) = TRN-SEMESTER
004430         MOVE WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
004440             TO REG-MAE-NUEVO
004450         IF ENR-AF-YES OF REG-MAE-NUEVO
004460             MOVE TRN-MARKS TO WKS-PARM-MARCA
004470             CALL 'EDU35090' USING WKS-PARM-MARCA
004480                                    WKS-PARM-LETRA
004490                                    WKS-PARM-PUNTOS
004500             MOVE TRN-MARKS TO ENR-MARKS OF REG-MAE-NUEVO
004510             MOVE WKS-PARM-LETRA
004520                 TO ENR-GRADE-LETTER OF REG-MAE-NUEVO
004530             MOVE REG-MAE-NUEVO
004540                 TO WKS-TAB-DATOS-MATR (WKS-IDX-MAT)
004550             SET WKS-SW-ENCONTRADO TO 'Y'
004560         END-IF
004570     END-IF
004580     SET WKS-IDX-MAT UP BY 1.
004590*----------------------------------------------------------------*
004600* CONSULTAS POR ALUMNO, CURSO O SEMESTRE - FILTROS SIMPLES, NO   *
004610* APLICAN REGLAS DE NEGOCIO (AC-0220)                            *
004620*----------------------------------------------------------------*
004630 290-CONSULTA-MATRICULA.
004640     SET WKS-IDX-MAT TO 1
004650     PERFORM 295-EVALUA-CONSULTA
004660         WKS-CANT-MATRICULAS TIMES.
004670*----------------------------------------------------------------*
004680 295-EVALUA-CONSULTA.
004690     MOVE WKS-TAB-DATOS-MATR (WKS-IDX-MAT) TO REG-MAE-NUEVO
004700     IF (TRN-STUDENT-ID NOT = SPACES AND
004710         ENR-STUDENT-ID OF REG-MAE-NUEVO = TRN-STUDENT-ID)
004720        OR (TRN-COURSE-CODE NOT = SPACES AND
004730         ENR-COURSE-CODE OF REG-MAE-NUEVO = TRN-COURSE-CODE)
004740        OR (TRN-SEMESTER NOT = SPACES AND
004750         ENR-SEMESTER OF REG-MAE-NUEVO = TRN-SEMESTER)
004760         STRING ENR-STUDENT-ID OF REG-MAE-NUEVO ' '
004770             ENR-COURSE-CODE OF REG-MAE-NUEVO ' '
004780             ENR-SEMESTER OF REG-MAE-NUEVO ' '
004790             ENR-GRADE-LETTER OF REG-MAE-NUEVO
004800             DELIMITED BY SIZE INTO WKS-LINEA-CONSULTA
004810         WRITE REG-CONSULTA FROM WKS-LINEA-CONSULTA
004820     END-IF
004830     SET WKS-IDX-MAT UP BY 1.
004840*----------------------------------------------------------------*
004850 400-VUELCA-MAESTRO-NUEVO.
004860     SET WKS-IDX-MAT TO 1
004870     PERFORM 405-ESCRIBE-UNA-MATRICULA
004880         WKS-CANT-MATRICULAS TIMES.
004890*----------------------------------------------------------------*
004900 405-ESCRIBE-UNA-MATRICULA.
004910     MOVE WKS-TAB-DATOS-MATR (WKS-IDX-MAT) TO REG-MAE-NUEVO
004920     WRITE REG-MAE-NUEVO
004930     SET WKS-IDX-MAT UP BY 1.
004940*----------------------------------------------------------------*
004950 900-CIERRA-ARCHIVOS.
004960     CLOSE ARCH-ALUMNOS
004970           ARCH-CURSOS
004980           MAESTRO-VIEJO
004990           ARCH-TRANSAC
005000           MAESTRO-NUEVO
005010           ARCH-CONSULTA.
