000010******************************************************************
000020* FECHA       : 02/02/1992                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35090                                         *
000070* TIPO        : SUBPROGRAMA (CALL)                                *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : DERIVA LA LETRA Y LOS PUNTOS DE CALIDAD A PARTIR  *
000100*             : DE UNA NOTA NUMERICA, CONSULTANDO LA TABLA        *
000110*             : CONSTANTE DE EQUIVALENCIAS DEL COPYBOOK CCGRT01.  *
000120*             : BUSCA EL TRAMO DE MAYOR LIMITE INFERIOR QUE LA    *
000130*             : NOTA RECIBIDA SATISFACE.                          *
000140* PROGRAMA(S) : LLAMADO POR EDU35010 Y EDU35030                  *
000150******************************************************************
000160* HISTORIAL DE CAMBIOS                                           *
000170*   FECHA       INIC   TICKET     DESCRIPCION                    *
000180*   -------     ----   -------    ------------------------------*
000190*   02/02/1992  EEDR   AC-0086    VERSION ORIGINAL                *
000200*   15/07/1995  MES    AC-0131    SE AGREGA TRAMO DE NOTA "S"     *
000210*   08/01/1999  SNC    AC-0205    REVISION GENERAL PARA EL        *
000220*             :                   CAMBIO DE MILENIO (SIN IMPACTO  *
000230*             :                   EN ESTA LOGICA, SOLO REVISADA)  *
000240*   30/11/2001  JCP    AC-0228    SE CORRIGE BUSQUEDA PARA NOTAS  *
000250*             :                   EXACTAS EN EL LIMITE INFERIOR   *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID. EDU35090.
000290 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000310 DATE-WRITTEN. 02/02/1992.
000320 DATE-COMPILED.
000330 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400     COPY CCGRT01.
000410 77  WKS-MEJOR-TRAMO               PIC 9(01) COMP VALUE ZERO.
000420 77  WKS-IDX2                      PIC 9(01) COMP VALUE ZERO.
000430*                  PARES DE CONTROL PARA LA BUSQUEDA (MORAS1)
000440 01  WKS-TABLA-CONTROL-LIT.
000450     05 FILLER                    PIC X(06) VALUE 'ENCNON'.
000460 01  WKS-TABLA-CONTROL REDEFINES WKS-TABLA-CONTROL-LIT.
000470     05 WKS-CTL-TRAMO OCCURS 2 TIMES INDEXED BY WKS-IDX-CTL.
000480         10 WKS-CTL-VALOR           PIC X(03).
000490*                  VISTA BYTE A BYTE, RESERVADA PARA VALIDACION FUTURA
000500*                  DE LOS PARES DE CONTROL (AC-0228)
000510 01  WKS-TABLA-CONTROL-BYTES REDEFINES WKS-TABLA-CONTROL-LIT.
000520     05 WKS-CTL-BYTE OCCURS 6 TIMES PIC X(01).
000530 LINKAGE SECTION.
000540 01  LKS-MARCA                      PIC 9(03)V9(01).
000550*                  DESGLOSE DE LA NOTA RECIBIDA EN ENTERO/DECIMA,
000560*                  USADO PARA DISPLAY DE DIAGNOSTICO EN SOPORTE (AC-0228)
000570 01  LKS-MARCA-DESGLOSE REDEFINES LKS-MARCA.
000580     05 LKS-MARCA-ENTERA            PIC 9(03).
000590     05 LKS-MARCA-DECIMA            PIC 9(01).
000600 01  LKS-LETRA                      PIC X(01).
000610 01  LKS-PUNTOS                     PIC 9(02)V9(01).
000620 PROCEDURE DIVISION USING LKS-MARCA LKS-LETRA LKS-PUNTOS.
000630*----------------------------------------------------------------*
000640 000-MAIN-SECTION SECTION.
000650     PERFORM 100-BUSCA-TRAMO
000660     GOBACK.
000670*----------------------------------------------------------------*
000680* RECORRE LOS 7 TRAMOS DE LA TABLA Y SE QUEDA CON EL DE MAYOR     *
000690* LIMITE INFERIOR QUE LA NOTA SATISFACE (AC-0228)                 *
000700*----------------------------------------------------------------*
000710 100-BUSCA-TRAMO.
000720     MOVE ZERO TO WKS-MEJOR-TRAMO
000730     MOVE SPACE TO LKS-LETRA
000740     MOVE ZERO TO LKS-PUNTOS
000750     SET GRT-IDX TO 1
000760     PERFORM 105-EVALUA-UN-TRAMO 7 TIMES
000770     IF WKS-MEJOR-TRAMO NOT = ZERO
000780         SET GRT-IDX TO WKS-MEJOR-TRAMO
000790         MOVE GRT-LETRA (GRT-IDX) TO LKS-LETRA
000800         MOVE GRT-PUNTOS (GRT-IDX) TO LKS-PUNTOS
000810     ELSE
000820         MOVE 'F' TO LKS-LETRA
000830         MOVE ZERO TO LKS-PUNTOS
000840     END-IF.
000850*----------------------------------------------------------------*
000860 105-EVALUA-UN-TRAMO.
000870     IF LKS-MARCA >= GRT-LIM-INFERIOR (GRT-IDX)
000880         IF WKS-MEJOR-TRAMO = ZERO OR
000890            GRT-LIM-INFERIOR (GRT-IDX) >
000900            GRT-LIM-INFERIOR (WKS-MEJOR-TRAMO)
000910             SET WKS-IDX2 TO GRT-IDX
000920             MOVE WKS-IDX2 TO WKS-MEJOR-TRAMO
000930         END-IF
000940     END-IF
000950     SET GRT-IDX UP BY 1.
