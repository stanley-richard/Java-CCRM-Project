000010******************************************************************
000020* FECHA       : 09/09/1994                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35060                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : EXPORTA LOS TRES MAESTROS (ALUMNOS, CURSOS Y      *
000100*             : MATRICULAS) A ARCHIVOS PLANOS DELIMITADOS POR     *
000110*             : COMAS, CON ENCABEZADO DE COLUMNAS, PARA CONSUMO   *
000120*             : DE OTRAS APLICACIONES DEL DEPARTAMENTO. CADA      *
000130*             : SALIDA QUEDA TIMBRADA CON FECHA Y HORA DE LA      *
000140*             : CORRIDA (AC-0278).                                *
000150* ARCHIVOS    : ACAD.ALUMNOS.MAESTRO     (ENTRADA)                *
000160*             : ACAD.CURSOS.MAESTRO      (ENTRADA)                *
000170*             : ACAD.MATRICULAS.MAESTRO  (ENTRADA)                *
000180*             : ACAD.ALUMNOS.CSV         (SALIDA, TIMBRADA)       *
000190*             : ACAD.CURSOS.CSV          (SALIDA, TIMBRADA)       *
000200*             : ACAD.MATRICULAS.CSV      (SALIDA, TIMBRADA)       *
000210******************************************************************
000220* HISTORIAL DE CAMBIOS                                           *
000230*   FECHA       INIC   TICKET     DESCRIPCION                    *
000240*   -------     ----   -------    ------------------------------*
000250*   09/09/1994  EEDR   AC-0125    VERSION ORIGINAL, SOLO ALUMNOS  *
000260*   14/02/1996  MES    AC-0139    SE AGREGA EXPORTACION DE CURSOS *
000270*   21/10/1998  MES    AC-0199    SE AGREGA EXPORTACION DE        *
000280*             :                   MATRICULAS                      *
000290*   08/01/1999  SNC    AC-0209    AJUSTE MILENIO, SIN IMPACTO EN  *
000300*             :                   ESTE PROGRAMA, SOLO REVISADO     *
000310*   05/05/2003  RAX    AC-0258    SE AGREGA ENCABEZADO DE         *
000320*             :                   COLUMNAS A LOS TRES ARCHIVOS     *
000330*   14/03/2006  DCM    AC-0271    SE COMPLETAN LAS TRES            *
000340*             :                   EXPORTACIONES CON TODAS LAS      *
000350*             :                   COLUMNAS REQUERIDAS (FECHAS,     *
000360*             :                   INDICADORES DE ACTIVO, NOMBRE    *
000370*             :                   DE CATEDRATICO) Y SE ENCIERRAN   *
000380*             :                   ENTRE COMILLAS LOS CAMPOS DE      *
000390*             :                   NOMBRE/TITULO                    *
000400*   02/06/2006  DCM    AC-0278    LOS TRES ARCHIVOS DE SALIDA      *
000410*             :                   QUEDAN TIMBRADOS CON FECHA Y     *
000420*             :                   HORA DE LA CORRIDA, Y SE LISTAN  *
000430*             :                   LOS NOMBRES PRODUCIDOS AL FINAL  *
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID. EDU35060.
000470 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000480 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000490 DATE-WRITTEN. 09/09/1994.
000500 DATE-COMPILED.
000510 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z'.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT ARCH-ALUMNOS ASSIGN TO ALUMNMAE
000600                         FILE STATUS IS FS-ALUMNOS.
000610     SELECT ARCH-CURSOS ASSIGN TO CURSOMAE
000620                         FILE STATUS IS FS-CURSOS.
000630     SELECT ARCH-MATRICULAS ASSIGN TO MATRIMAE
000640                         FILE STATUS IS FS-MATRICULAS.
000650     SELECT ARCH-CATEDRA ASSIGN TO CATEDMAE
000660                         FILE STATUS IS FS-CATEDRA.
000670     SELECT SALIDA-ALUMNOS ASSIGN TO ALUMNCSV
000680                         FILE STATUS IS FS-SAL-ALUMNOS.
000690     SELECT SALIDA-CURSOS ASSIGN TO CURSOCSV
000700                         FILE STATUS IS FS-SAL-CURSOS.
000710     SELECT SALIDA-MATRICULAS ASSIGN TO MATRICSV
000720                         FILE STATUS IS FS-SAL-MATRICULAS.
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  ARCH-ALUMNOS.
000760     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-ALUMNO
000770                   WKS-REG-ALUMNO-R BY REG-ALUMNO-R.
000780 FD  ARCH-CURSOS.
000790     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-CURSO
000800                   WKS-REG-CURSO-R BY REG-CURSO-R.
000810 FD  ARCH-MATRICULAS.
000820     COPY CCENR01 REPLACING WKS-REG-MATRICULA BY REG-MATRICULA
000830                   WKS-REG-MATRICULA-R BY REG-MATRICULA-R.
000840*                  MAESTRO DE CATEDRATICOS (ENTRADA, PARA RESOLVER
000850*                  NOMBRE EN LA EXPORTACION DE CURSOS - AC-0271)
000860 FD  ARCH-CATEDRA.
000870     COPY CCINS01 REPLACING WKS-REG-CATEDRATICO BY REG-CATEDRATICO
000880                   WKS-REG-CATEDRATICO-R BY REG-CATEDRATICO-R.
000890 FD  SALIDA-ALUMNOS.
000900 01  REG-SAL-ALUMNOS.
000910     05 FILLER                    PIC X(200).
000920 FD  SALIDA-CURSOS.
000930 01  REG-SAL-CURSOS.
000940     05 FILLER                    PIC X(250).
000950 FD  SALIDA-MATRICULAS.
000960 01  REG-SAL-MATRICULAS.
000970     05 FILLER                    PIC X(080).
000980 WORKING-STORAGE SECTION.
000990 77  FS-ALUMNOS                   PIC 9(02) VALUE ZEROS.
001000 77  FS-CURSOS                    PIC 9(02) VALUE ZEROS.
001010 77  FS-MATRICULAS                PIC 9(02) VALUE ZEROS.
001020 77  FS-CATEDRA                   PIC 9(02) VALUE ZEROS.
001030 77  FS-SAL-ALUMNOS                PIC 9(02) VALUE ZEROS.
001040 77  FS-SAL-CURSOS                 PIC 9(02) VALUE ZEROS.
001050 77  FS-SAL-MATRICULAS             PIC 9(02) VALUE ZEROS.
001060 01  WKS-FLAGS.
001070     05 WKS-FIN-ALUMNOS            PIC X(01) VALUE 'N'.
001080         88 FIN-ALUMNOS                    VALUE 'Y'.
001090     05 WKS-FIN-CURSOS             PIC X(01) VALUE 'N'.
001100         88 FIN-CURSOS                     VALUE 'Y'.
001110     05 WKS-FIN-MATRICULAS         PIC X(01) VALUE 'N'.
001120         88 FIN-MATRICULAS                 VALUE 'Y'.
001130     05 WKS-FIN-CATEDRA            PIC X(01) VALUE 'N'.
001140         88 FIN-CATEDRA                    VALUE 'Y'.
001150     05 WKS-SW-ENCONTRADO          PIC X(01) VALUE 'N'.
001160         88 SW-ENCONTRADO                 VALUE 'Y'.
001170     05 FILLER                    PIC X(01).
001180*                     CONTADORES DE EXPORTACION (AC-0258)
001190 01  WKS-CONTADORES.
001200     05 WKS-CNT-ALUMNOS            PIC 9(05) COMP VALUE ZERO.
001210     05 WKS-CNT-CURSOS             PIC 9(05) COMP VALUE ZERO.
001220     05 WKS-CNT-MATRICULAS         PIC 9(05) COMP VALUE ZERO.
001230     05 FILLER                    PIC X(01).
001240*                     SELLO DE FECHA Y HORA DE LA CORRIDA, CON
001250*                     DESGLOSE REDEFINES, PARA LOS TRES ARCHIVOS DE
001260*                     SALIDA (AC-0278)
001270 01  WKS-FECHA-HORA.
001280     05 WKS-FH-ANIO                PIC 9(04).
001290     05 WKS-FH-MES                 PIC 9(02).
001300     05 WKS-FH-DIA                 PIC 9(02).
001310     05 WKS-FH-HORA                PIC 9(02).
001320     05 WKS-FH-MINUTO               PIC 9(02).
001330     05 WKS-FH-SEGUNDO              PIC 9(02).
001340     05 FILLER                    PIC 9(02).
001350 01  WKS-SELLO-EXPORTACION          PIC X(15).
001360*                     NOMBRES EXTERNOS QUE EL JCL DE LA CORRIDA LE DA
001370*                     A CADA ARCHIVO DE SALIDA DETRAS DE SU DDNAME
001380*                     FIJO, CON EL SELLO DE FECHA Y HORA INCLUIDO,
001390*                     PARA QUE EL OPERADOR SEPA CUAL GENERACION SE
001400*                     PRODUJO EN ESTA CORRIDA (AC-0278)
001410 01  WKS-NOMBRE-SAL-ALUMNOS         PIC X(30).
001420 01  WKS-NOMBRE-SAL-CURSOS          PIC X(30).
001430 01  WKS-NOMBRE-SAL-MATRICULAS      PIC X(30).
001440*                     REDEFINES DE SOPORTE PARA ARMAR LAS LINEAS
001450 01  WKS-LINEA-ALUMNOS              PIC X(200).
001460 01  WKS-LINEA-ALUMNOS-R REDEFINES WKS-LINEA-ALUMNOS.
001470     05 FILLER                    PIC X(200).
001480 01  WKS-LINEA-CURSOS               PIC X(250).
001490 01  WKS-LINEA-CURSOS-R REDEFINES WKS-LINEA-CURSOS.
001500     05 FILLER                    PIC X(250).
001510 01  WKS-LINEA-MATRICULAS           PIC X(080).
001520*                     VISTA BYTE A BYTE DE LA LINEA DE MATRICULAS,
001530*                     RESERVADA PARA VALIDACION FUTURA (AC-0199)
001540 01  WKS-LINEA-MATRICULAS-R REDEFINES WKS-LINEA-MATRICULAS.
001550     05 WKS-MATR-BYTE OCCURS 80 TIMES PIC X(01).
001560 77  WKS-CREDITOS-EDITADO           PIC Z9.
001570*                     CAMPOS DE SOPORTE PARA ENCERRAR NOMBRE Y
001580*                     TITULO ENTRE COMILLAS Y RESOLVER CATEDRATICO,
001590*                     Y PARA DEJAR EN BLANCO LA NOTA SIN CALIFICAR
001600*                     (AC-0271)
001610 77  WKS-COMILLA                    PIC X(01) VALUE '"'.
001620 77  WKS-INSTRUCTOR-NOMBRE          PIC X(92).
001630 77  WKS-MARCA-NUM-EDIT             PIC ZZ9.9.
001640 77  WKS-MARCA-EDITADA              PIC X(05).
001650 PROCEDURE DIVISION.
001660*----------------------------------------------------------------*
001670 000-MAIN-SECTION SECTION.
001680     PERFORM 100-APERTURA-ARCHIVOS
001690     PERFORM 200-EXPORTA-TODO
001700     PERFORM 900-CIERRA-ARCHIVOS
001710     STOP RUN.
001720*----------------------------------------------------------------*
001730 100-APERTURA-ARCHIVOS.
001740     PERFORM 105-ARMA-SELLO-EXPORTACION
001750     OPEN INPUT  ARCH-ALUMNOS
001760     OPEN INPUT  ARCH-CURSOS
001770     OPEN INPUT  ARCH-MATRICULAS
001780     OPEN INPUT  ARCH-CATEDRA
001790     OPEN OUTPUT SALIDA-ALUMNOS
001800     OPEN OUTPUT SALIDA-CURSOS
001810     OPEN OUTPUT SALIDA-MATRICULAS
001820     IF FS-ALUMNOS NOT = 0 OR FS-CURSOS NOT = 0
001830                       OR FS-MATRICULAS NOT = 0
001840         DISPLAY 'EDU35060 - ERROR AL ABRIR LOS MAESTROS DE '
001850                 'ENTRADA'
001860         PERFORM 900-CIERRA-ARCHIVOS
001870         MOVE 91 TO RETURN-CODE
001880         STOP RUN
001890     END-IF.
001900*----------------------------------------------------------------*
001910* ARMA EL SELLO AAAAMMDD-HHMMSS DE LA CORRIDA Y LOS NOMBRES       *
001920* EXTERNOS QUE EL JCL LE DA A CADA SALIDA DETRAS DE SU DDNAME     *
001930* FIJO (ALUMNCSV/CURSOCSV/MATRICSV), PARA QUE QUEDEN TIMBRADOS    *
001940* CON LA FECHA Y HORA DE ESTA CORRIDA (AC-0278)                   *
001950*----------------------------------------------------------------*
001960 105-ARMA-SELLO-EXPORTACION.
001970     ACCEPT WKS-FECHA-HORA FROM DATE YYYYMMDD
001980     ACCEPT WKS-FH-HORA FROM TIME
001990     STRING WKS-FH-ANIO WKS-FH-MES WKS-FH-DIA '-'
002000         WKS-FH-HORA WKS-FH-MINUTO WKS-FH-SEGUNDO
002010         DELIMITED BY SIZE INTO WKS-SELLO-EXPORTACION
002020     STRING 'ALUMNOS_' WKS-SELLO-EXPORTACION '.CSV'
002030         DELIMITED BY SIZE INTO WKS-NOMBRE-SAL-ALUMNOS
002040     STRING 'CURSOS_' WKS-SELLO-EXPORTACION '.CSV'
002050         DELIMITED BY SIZE INTO WKS-NOMBRE-SAL-CURSOS
002060     STRING 'MATRICULAS_' WKS-SELLO-EXPORTACION '.CSV'
002070         DELIMITED BY SIZE INTO WKS-NOMBRE-SAL-MATRICULAS.
002080*----------------------------------------------------------------*
002090 200-EXPORTA-TODO.
002100     PERFORM 210-EXPORTA-ALUMNOS
002110     PERFORM 220-EXPORTA-CURSOS
002120     PERFORM 230-EXPORTA-MATRICULAS
002130     DISPLAY 'EDU35060 - ARCHIVOS PRODUCIDOS EN ESTA CORRIDA:'
002140     DISPLAY '  ' WKS-NOMBRE-SAL-ALUMNOS
002150     DISPLAY '  ' WKS-NOMBRE-SAL-CURSOS
002160     DISPLAY '  ' WKS-NOMBRE-SAL-MATRICULAS
002170     DISPLAY 'EDU35060 - ALUMNOS EXPORTADOS    : ' WKS-CNT-ALUMNOS
002180     DISPLAY 'EDU35060 - CURSOS EXPORTADOS     : ' WKS-CNT-CURSOS
002190     DISPLAY 'EDU35060 - MATRICULAS EXPORTADAS : '
002200             WKS-CNT-MATRICULAS.
002210*----------------------------------------------------------------*
002220 210-EXPORTA-ALUMNOS.
002230     MOVE 'STUDENT_ID,REG_NO,FULL_NAME,EMAIL,STATUS,DATE_CREATED,'
002240          'ACTIVE_FLAG'
002250       TO WKS-LINEA-ALUMNOS
002260     WRITE REG-SAL-ALUMNOS FROM WKS-LINEA-ALUMNOS
002270     PERFORM 215-LEE-ALUMNO
002280     PERFORM 217-ESCRIBE-UN-ALUMNO UNTIL FIN-ALUMNOS.
002290*----------------------------------------------------------------*
002300*                     EL NOMBRE COMPLETO SE ENCIERRA ENTRE
002310*                     COMILLAS, POR LLEVAR ESPACIOS (AC-0271)
002320*----------------------------------------------------------------*
002330 217-ESCRIBE-UN-ALUMNO.
002340     STRING STU-STUDENT-ID OF REG-ALUMNO ','
002350         STU-REG-NO OF REG-ALUMNO ','
002360         WKS-COMILLA
002370         STU-FIRST-NAME OF REG-ALUMNO ' '
002380         STU-MIDDLE-NAME OF REG-ALUMNO ' '
002390         STU-LAST-NAME OF REG-ALUMNO
002400         WKS-COMILLA ','
002410         STU-EMAIL OF REG-ALUMNO ','
002420         STU-STATUS OF REG-ALUMNO ','
002430         STU-DATE-CREATED OF REG-ALUMNO ','
002440         STU-ACTIVE-FLAG OF REG-ALUMNO
002450         DELIMITED BY SIZE INTO WKS-LINEA-ALUMNOS
002460     WRITE REG-SAL-ALUMNOS FROM WKS-LINEA-ALUMNOS
002470     ADD 1 TO WKS-CNT-ALUMNOS
002480     PERFORM 215-LEE-ALUMNO.
002490*----------------------------------------------------------------*
002500 215-LEE-ALUMNO.
002510     READ ARCH-ALUMNOS
002520         AT END
002530             SET FIN-ALUMNOS TO TRUE
002540     END-READ.
002550*----------------------------------------------------------------*
002560 220-EXPORTA-CURSOS.
002570     MOVE 'COURSE_CODE,TITLE,CREDITS,DEPARTMENT,SEMESTER,'
002580          'INSTRUCTOR,ACTIVE_FLAG'
002590       TO WKS-LINEA-CURSOS
002600     WRITE REG-SAL-CURSOS FROM WKS-LINEA-CURSOS
002610     PERFORM 225-LEE-CURSO
002620     PERFORM 227-ESCRIBE-UN-CURSO UNTIL FIN-CURSOS.
002630*----------------------------------------------------------------*
002640*                     EL TITULO SE ENCIERRA ENTRE COMILLAS Y EL
002650*                     NOMBRE DE CATEDRATICO SE RESUELVE CONTRA SU
002660*                     PROPIO MAESTRO, EN BLANCO SI ES TBA (AC-0271)
002670*----------------------------------------------------------------*
002680 227-ESCRIBE-UN-CURSO.
002690     MOVE CUR-CREDITS OF REG-CURSO TO WKS-CREDITOS-EDITADO
002700     IF CUR-INSTRUCTOR-ID OF REG-CURSO = SPACES
002710         MOVE SPACES TO WKS-INSTRUCTOR-NOMBRE
002720     ELSE
002730         PERFORM 228-BUSCA-NOMBRE-CATEDRATICO
002740         IF NOT SW-ENCONTRADO
002750             MOVE SPACES TO WKS-INSTRUCTOR-NOMBRE
002760         END-IF
002770     END-IF
002780     STRING CUR-CODE OF REG-CURSO ','
002790         WKS-COMILLA
002800         CUR-TITLE OF REG-CURSO
002810         WKS-COMILLA ','
002820         WKS-CREDITOS-EDITADO ','
002830         CUR-DEPARTMENT OF REG-CURSO ','
002840         CUR-SEMESTER OF REG-CURSO ','
002850         WKS-COMILLA
002860         WKS-INSTRUCTOR-NOMBRE
002870         WKS-COMILLA ','
002880         CUR-ACTIVE-FLAG OF REG-CURSO
002890         DELIMITED BY SIZE INTO WKS-LINEA-CURSOS
002900     WRITE REG-SAL-CURSOS FROM WKS-LINEA-CURSOS
002910     ADD 1 TO WKS-CNT-CURSOS
002920     PERFORM 225-LEE-CURSO.
002930*----------------------------------------------------------------*
002940 225-LEE-CURSO.
002950     READ ARCH-CURSOS
002960         AT END
002970             SET FIN-CURSOS TO TRUE
002980     END-READ.
002990*----------------------------------------------------------------*
003000*                     RESUELVE EL NOMBRE DEL CATEDRATICO CONTRA SU
003010*                     PROPIO MAESTRO (AC-0271)
003020*----------------------------------------------------------------*
003030 228-BUSCA-NOMBRE-CATEDRATICO.
003040     SET WKS-SW-ENCONTRADO TO 'N'
003050     SET WKS-FIN-CATEDRA TO 'N'
003060     CLOSE ARCH-CATEDRA
003070     OPEN INPUT ARCH-CATEDRA
003080     PERFORM 229-LEE-CATEDRATICO-NOMBRE
003090         UNTIL FIN-CATEDRA OR SW-ENCONTRADO.
003100*----------------------------------------------------------------*
003110 229-LEE-CATEDRATICO-NOMBRE.
003120     READ ARCH-CATEDRA
003130         AT END
003140             SET FIN-CATEDRA TO TRUE
003150         NOT AT END
003160             IF INS-INSTRUCTOR-ID OF REG-CATEDRATICO =
003170                     CUR-INSTRUCTOR-ID OF REG-CURSO
003180                 SET WKS-SW-ENCONTRADO TO 'Y'
003190                 STRING INS-FIRST-NAME OF REG-CATEDRATICO ' '
003200                     INS-MIDDLE-NAME OF REG-CATEDRATICO ' '
003210                     INS-LAST-NAME OF REG-CATEDRATICO
003220                     DELIMITED BY SIZE INTO WKS-INSTRUCTOR-NOMBRE
003230             END-IF
003240     END-READ.
003250*----------------------------------------------------------------*
003260 230-EXPORTA-MATRICULAS.
003270     MOVE 'STUDENT_ID,COURSE_CODE,SEMESTER,ENROLLMENT_DATE,GRADE,'
003280          'MARKS,ACTIVE_FLAG'
003290       TO WKS-LINEA-MATRICULAS
003300     WRITE REG-SAL-MATRICULAS FROM WKS-LINEA-MATRICULAS
003310     PERFORM 235-LEE-MATRICULA
003320     PERFORM 237-ESCRIBE-UNA-MATRICULA UNTIL FIN-MATRICULAS.
003330*----------------------------------------------------------------*
003340*                     SI LA MATRICULA NO TIENE NOTA, LA MARCA SE
003350*                     DEJA EN BLANCO EN LUGAR DE SALIR EN CEROS
003360*                     (AC-0271) - LA LETRA YA SALE EN BLANCO SOLA
003370*----------------------------------------------------------------*
003380 237-ESCRIBE-UNA-MATRICULA.
003390     IF ENR-SIN-NOTA OF REG-MATRICULA
003400         MOVE SPACES TO WKS-MARCA-EDITADA
003410     ELSE
003420         MOVE ENR-MARKS OF REG-MATRICULA TO WKS-MARCA-NUM-EDIT
003430         MOVE WKS-MARCA-NUM-EDIT TO WKS-MARCA-EDITADA
003440     END-IF
003450     STRING ENR-STUDENT-ID OF REG-MATRICULA ','
003460         ENR-COURSE-CODE OF REG-MATRICULA ','
003470         ENR-SEMESTER OF REG-MATRICULA ','
003480         ENR-ENROLLMENT-DATE OF REG-MATRICULA ','
003490         ENR-GRADE-LETTER OF REG-MATRICULA ','
003500         WKS-MARCA-EDITADA ','
003510         ENR-ACTIVE-FLAG OF REG-MATRICULA
003520         DELIMITED BY SIZE INTO WKS-LINEA-MATRICULAS
003530     WRITE REG-SAL-MATRICULAS FROM WKS-LINEA-MATRICULAS
003540     ADD 1 TO WKS-CNT-MATRICULAS
003550     PERFORM 235-LEE-MATRICULA.
003560*----------------------------------------------------------------*
003570 235-LEE-MATRICULA.
003580     READ ARCH-MATRICULAS
003590         AT END
003600             SET FIN-MATRICULAS TO TRUE
003610     END-READ.
003620*----------------------------------------------------------------*
003630 900-CIERRA-ARCHIVOS.
003640     CLOSE ARCH-ALUMNOS
003650           ARCH-CURSOS
003660           ARCH-MATRICULAS
003670           ARCH-CATEDRA
003680           SALIDA-ALUMNOS
003690           SALIDA-CURSOS
003700           SALIDA-MATRICULAS.
