000010******************************************************************
000020* FECHA       : 10/03/1993                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35040                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : CARGA MASIVA DE ALUMNOS DESDE UN ARCHIVO PLANO    *
000100*             : DELIMITADO POR COMAS. OMITE ENCABEZADO Y LINEAS   *
000110*             : EN BLANCO, DIVIDE CAMPOS, VALIDA DUPLICIDAD DE    *
000120*             : LLAVE CONTRA EL MAESTRO Y TOLERA ERRORES POR      *
000130*             : LINEA SIN DETENER LA CORRIDA.                     *
000140* ARCHIVOS    : ACAD.ALUMNOS.IMPORTAR  (ENTRADA, TEXTO CSV)       *
000150*             : ACAD.ALUMNOS.VIEJO     (VIEJO MAESTRO, ENTRADA)   *
000160*             : ACAD.ALUMNOS.NUEVO     (NUEVO MAESTRO, SALIDA)    *
000170*             : ACAD.ALUMNOS.IMPREPORT (REPORTE DE CARGA, SALIDA) *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200*   FECHA       INIC   TICKET     DESCRIPCION                    *
000210*   -------     ----   -------    ------------------------------*
000220*   10/03/1993  EEDR   AC-0109    VERSION ORIGINAL                *
000230*   22/08/1996  MES    AC-0145    SE AGREGA CONTEO DE RECHAZADOS  *
000240*             :                   CON MOTIVO EN EL REPORTE        *
000250*   08/01/1999  SNC    AC-0210    AJUSTE MILENIO EN FECHA DE      *
000260*             :                   CREACION DEL ALUMNO CARGADO     *
000270*   12/02/2002  JCP    AC-0240    SE AGREGA VALIDACION DE LLAVE   *
000280*             :                   DUPLICADA CONTRA EL MAESTRO     *
000290*   02/06/2006  DCM    AC-0277    SE LIMPIAN LOS CAMPOS RECEPTORES*
000300*             :                   ANTES DE CADA UNSTRING, PUES UNA*
000310*             :                   LINEA CORTA O UN NOMBRE DE UNA  *
000320*             :                   SOLA PALABRA DEJABA VALOR DE LA *
000330*             :                   LINEA ANTERIOR EN LOS CAMPOS QUE*
000340*             :                   EL UNSTRING NO ALCANZABA A LLENAR*
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID. EDU35040.
000380 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000390 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000400 DATE-WRITTEN. 10/03/1993.
000410 DATE-COMPILED.
000420 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z'.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT ARCH-IMPORTAR ASSIGN TO STUIMPOR
000510                         FILE STATUS IS FS-IMPORTAR.
000520     SELECT MAESTRO-VIEJO ASSIGN TO ALUMNVIEJ
000530                         FILE STATUS IS FS-MAE-VIEJO.
000540     SELECT MAESTRO-NUEVO ASSIGN TO ALUMNNUEV
000550                         FILE STATUS IS FS-MAE-NUEVO.
000560     SELECT ARCH-REPORTE ASSIGN TO STUIMPRE
000570                         FILE STATUS IS FS-REPORTE.
000580 DATA DIVISION.
000590 FILE SECTION.
000600*                  ARCHIVO DE CARGA, UNA LINEA CSV POR ALUMNO
000610 FD  ARCH-IMPORTAR.
000620 01  REG-IMPORTAR.
000630     05 FILLER                    PIC X(200).
000640*                  VIEJO MAESTRO DE ALUMNOS (ENTRADA)
000650 FD  MAESTRO-VIEJO.
000660     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-MAE-VIEJO
000670                   WKS-REG-ALUMNO-R BY REG-MAE-VIEJO-R.
000680*                  NUEVO MAESTRO DE ALUMNOS (SALIDA)
000690 FD  MAESTRO-NUEVO.
000700     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-MAE-NUEVO
000710                   WKS-REG-ALUMNO-R BY REG-MAE-NUEVO-R.
000720*                  REPORTE DE LA CARGA (SALIDA)
000730 FD  ARCH-REPORTE.
000740 01  REG-REPORTE.
000750     05 FILLER                    PIC X(132).
000760 WORKING-STORAGE SECTION.
000770 77  FS-IMPORTAR                  PIC 9(02) VALUE ZEROS.
000780 77  FS-MAE-VIEJO                 PIC 9(02) VALUE ZEROS.
000790 77  FS-MAE-NUEVO                 PIC 9(02) VALUE ZEROS.
000800 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
000810 01  WKS-FLAGS.
000820     05 WKS-FIN-IMPORTAR           PIC X(01) VALUE 'N'.
000830         88 FIN-IMPORTAR                   VALUE 'Y'.
000840     05 WKS-FIN-MAE-VIEJO          PIC X(01) VALUE 'N'.
000850         88 FIN-MAE-VIEJO                  VALUE 'Y'.
000860     05 WKS-SW-DUPLICADO           PIC X(01) VALUE 'N'.
000870         88 SW-DUPLICADO                    VALUE 'Y'.
000880     05 WKS-SW-LINEA-OK            PIC X(01) VALUE 'N'.
000890         88 SW-LINEA-OK                      VALUE 'Y'.
000900     05 FILLER                    PIC X(01).
000910*                     TABLA DE ALUMNOS EN MEMORIA
000920 77  WKS-TOPE-TABLA                PIC 9(05) COMP VALUE 5000.
000930 77  WKS-CANT-ALUMNOS              PIC 9(05) COMP VALUE ZERO.
000940 01  WKS-TABLA-ALUMNOS.
000950     05 WKS-ALU-ENTRADA OCCURS 5000 TIMES
000960                         INDEXED BY WKS-IDX-ALU.
000970         10 WKS-TAB-STUDENT-ID      PIC X(10).
000980         10 WKS-TAB-REG-NO          PIC X(15).
000990         10 WKS-TAB-DATOS-ALUMNO    PIC X(200).
001000     05 FILLER                    PIC X(01).
001010*                     CAMPOS DE DIVISION DE LA LINEA CSV
001020 01  WKS-CAMPOS-CSV.
001030     05 WKS-C-STUDENT-ID           PIC X(10).
001040     05 WKS-C-REG-NO                PIC X(15).
001050     05 WKS-C-NOMBRE-COMPLETO       PIC X(92).
001060     05 WKS-C-EMAIL                 PIC X(50).
001070     05 WKS-C-STATUS                PIC X(10).
001080*                     VISTA BYTE A BYTE DE LOS CAMPOS DE LA LINEA CSV,
001090*                     RESERVADA PARA VALIDACION FUTURA DE CARACTERES
001100*                     DE CONTROL (AC-0240)
001110 01  WKS-CAMPOS-CSV-BYTES REDEFINES WKS-CAMPOS-CSV.
001120     05 WKS-CSV-BYTE OCCURS 177 TIMES PIC X(01).
001130 77  WKS-NOMBRE-COMPLETO-WRK        PIC X(92).
001140 77  WKS-NOMBRE-PRIMERO             PIC X(30).
001150 77  WKS-NOMBRE-RESTO               PIC X(30).
001160 77  WKS-POS-ESPACIO                PIC 9(03) COMP VALUE ZERO.
001170 77  WKS-LARGO-NOMBRE                PIC 9(03) COMP VALUE ZERO.
001180*                     FECHA DE CORRIDA (CON DESGLOSE REDEFINES)
001190 01  WKS-FECHA-CORRIDA.
001200     05 WKS-FC-ANIO                PIC 9(04).
001210     05 WKS-FC-MES                 PIC 9(02).
001220     05 WKS-FC-DIA                 PIC 9(02).
001230     05 FILLER                    PIC X(01).
001240 77  WKS-FECHA-CORRIDA-ISO          PIC X(10).
001250 77  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-ISO PIC X(10).
001260*                     ESTADISTICA DE LA CARGA
001270 01  WKS-ESTADISTICA.
001280     05 WKS-REG-LEIDOS             PIC 9(05) COMP VALUE ZERO.
001290     05 WKS-REG-CARGADOS           PIC 9(05) COMP VALUE ZERO.
001300     05 WKS-REG-RECHAZADOS         PIC 9(05) COMP VALUE ZERO.
001310     05 FILLER                    PIC X(01).
001320 01  WKS-LINEA-REPORTE              PIC X(132).
001330*                     VISTA POR COLUMNAS DE LA LINEA DE REPORTE,
001340*                     RESERVADA PARA EL FORMATO A DOS COLUMNAS (AC-0145)
001350 01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
001360     05 WKS-LIN-COL-IZQ            PIC X(66).
001370     05 WKS-LIN-COL-DER            PIC X(66).
001380 77  WKS-MOTIVO-RECHAZO             PIC X(40).
001390 PROCEDURE DIVISION.
001400*----------------------------------------------------------------*
001410 000-MAIN-SECTION SECTION.
001420     PERFORM 010-APERTURA-ARCHIVOS
001430     PERFORM 020-CARGA-MAESTRO-VIEJO
001440         UNTIL FIN-MAE-VIEJO
001450     PERFORM 030-LEE-ENCABEZADO
001460     PERFORM 120-LEE-Y-CARGA
001470         UNTIL FIN-IMPORTAR
001480     PERFORM 150-ESTADISTICA
001490     PERFORM 400-VUELCA-MAESTRO-NUEVO
001500     PERFORM 900-CIERRA-ARCHIVOS
001510     STOP RUN.
001520*----------------------------------------------------------------*
001530 010-APERTURA-ARCHIVOS.
001540     OPEN INPUT  ARCH-IMPORTAR
001550     OPEN INPUT  MAESTRO-VIEJO
001560     OPEN OUTPUT MAESTRO-NUEVO
001570     OPEN OUTPUT ARCH-REPORTE
001580     IF FS-MAE-VIEJO NOT = 0 AND FS-MAE-VIEJO NOT = 5
001590         DISPLAY 'EDU35040 - ERROR AL ABRIR ALUMNOS VIEJO '
001600                 FS-MAE-VIEJO
001610         STOP RUN
001620     END-IF
001630     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001640     STRING WKS-FC-ANIO '-' WKS-FC-MES '-' WKS-FC-DIA
001650         DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-ISO
001660     MOVE 'REPORTE DE CARGA MASIVA DE ALUMNOS' TO WKS-LINEA-REPORTE
001670     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
001680*----------------------------------------------------------------*
001690 020-CARGA-MAESTRO-VIEJO.
001700     READ MAESTRO-VIEJO
001710         AT END
001720             SET FIN-MAE-VIEJO TO TRUE
001730         NOT AT END
001740             ADD 1 TO WKS-CANT-ALUMNOS
001750             SET WKS-IDX-ALU TO WKS-CANT-ALUMNOS
001760             MOVE STU-STUDENT-ID OF REG-MAE-VIEJO
001770                 TO WKS-TAB-STUDENT-ID (WKS-IDX-ALU)
001780             MOVE STU-REG-NO OF REG-MAE-VIEJO
001790                 TO WKS-TAB-REG-NO (WKS-IDX-ALU)
001800             MOVE REG-MAE-VIEJO
001810                 TO WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU)
001820     END-READ.
001830*----------------------------------------------------------------*
001840* LA PRIMERA LINEA DEL ARCHIVO DE CARGA ES ENCABEZADO Y SE        *
001850* DESCARTA SIN CONTAR (AC-0109)                                   *
001860*----------------------------------------------------------------*
001870 030-LEE-ENCABEZADO.
001880     READ ARCH-IMPORTAR
001890         AT END
001900             SET FIN-IMPORTAR TO TRUE
001910     END-READ.
001920*----------------------------------------------------------------*
001930 120-LEE-Y-CARGA.
001940     READ ARCH-IMPORTAR
001950         AT END
001960             SET FIN-IMPORTAR TO TRUE
001970         NOT AT END
001980             IF REG-IMPORTAR NOT = SPACES
001990                 ADD 1 TO WKS-REG-LEIDOS
002000                 PERFORM 130-DIVIDE-CAMPOS
002010                 PERFORM 135-VALIDA-LINEA
002020                 IF SW-LINEA-OK
002030                     PERFORM 140-DIVIDE-NOMBRE
002040                     PERFORM 160-AGREGA-ALUMNO
002050                     ADD 1 TO WKS-REG-CARGADOS
002060                 ELSE
002070                     ADD 1 TO WKS-REG-RECHAZADOS
002080                     PERFORM 170-ESCRIBE-RECHAZO
002090                 END-IF
002100             END-IF
002110     END-READ.
002120*----------------------------------------------------------------*
002130* SE LIMPIA EL GRUPO RECEPTOR ANTES DE DIVIDIR, PUES UNA LINEA    *
002140* CON MENOS DE CINCO CAMPOS DEJARIA BASURA DE LA LINEA ANTERIOR   *
002150* EN LOS CAMPOS QUE EL UNSTRING NO ALCANZA A LLENAR (AC-0277)     *
002160*----------------------------------------------------------------*
002170 130-DIVIDE-CAMPOS.
002180     MOVE SPACES TO WKS-CAMPOS-CSV
002190     UNSTRING REG-IMPORTAR DELIMITED BY ','
002200         INTO WKS-C-STUDENT-ID
002210              WKS-C-REG-NO
002220              WKS-C-NOMBRE-COMPLETO
002230              WKS-C-EMAIL
002240              WKS-C-STATUS
002250     END-UNSTRING.
002260*----------------------------------------------------------------*
002270* VALIDA LLAVE DUPLICADA CONTRA EL MAESTRO Y CONTRA LO YA         *
002280* CARGADO EN ESTA MISMA CORRIDA (AC-0240)                        *
002290*----------------------------------------------------------------*
002300 135-VALIDA-LINEA.
002310     SET WKS-SW-LINEA-OK TO 'Y'
002320     MOVE SPACE TO WKS-MOTIVO-RECHAZO
002330     IF WKS-C-STUDENT-ID = SPACES OR WKS-C-REG-NO = SPACES
002340         SET WKS-SW-LINEA-OK TO 'N'
002350         MOVE 'CAMPOS OBLIGATORIOS EN BLANCO' TO
002360             WKS-MOTIVO-RECHAZO
002370     ELSE
002380         SET WKS-SW-DUPLICADO TO 'N'
002390         SET WKS-IDX-ALU TO 1
002400         PERFORM 137-VERIFICA-UNA-LLAVE
002410             WKS-CANT-ALUMNOS TIMES
002420         IF SW-DUPLICADO
002430             SET WKS-SW-LINEA-OK TO 'N'
002440             MOVE 'LLAVE DUPLICADA EN EL MAESTRO' TO
002450                 WKS-MOTIVO-RECHAZO
002460         END-IF
002470     END-IF.
002480*----------------------------------------------------------------*
002490 137-VERIFICA-UNA-LLAVE.
002500         IF WKS-TAB-STUDENT-ID (WKS-IDX-ALU) =
002510                 WKS-C-STUDENT-ID
002520            OR WKS-TAB-REG-NO (WKS-IDX-ALU) = WKS-C-REG-NO
002530             SET WKS-SW-DUPLICADO TO 'Y'
002540         END-IF
002550         SET WKS-IDX-ALU UP BY 1.
002560*----------------------------------------------------------------*
002570* DIVIDE EL NOMBRE COMPLETO EN PRIMER NOMBRE Y APELLIDO EN EL     *
002580* PRIMER ESPACIO ENCONTRADO (AC-0109). SI NO HAY ESPACIO, TODO EL *
002590* NOMBRE QUEDA EN WKS-NOMBRE-PRIMERO Y WKS-NOMBRE-RESTO SE LIMPIA *
002600* ANTES DE DIVIDIR PARA QUE NO ARRASTRE EL APELLIDO DE LA LINEA   *
002610* ANTERIOR (AC-0277)                                              *
002620*----------------------------------------------------------------*
002630 140-DIVIDE-NOMBRE.
002640     MOVE WKS-C-NOMBRE-COMPLETO TO WKS-NOMBRE-COMPLETO-WRK
002650     MOVE SPACES TO WKS-NOMBRE-PRIMERO WKS-NOMBRE-RESTO
002660     UNSTRING WKS-NOMBRE-COMPLETO-WRK DELIMITED BY ' '
002670         INTO WKS-NOMBRE-PRIMERO WKS-NOMBRE-RESTO
002680     END-UNSTRING.
002690*----------------------------------------------------------------*
002700 160-AGREGA-ALUMNO.
002710     IF WKS-CANT-ALUMNOS < WKS-TOPE-TABLA
002720         ADD 1 TO WKS-CANT-ALUMNOS
002730         SET WKS-IDX-ALU TO WKS-CANT-ALUMNOS
002740         MOVE WKS-C-STUDENT-ID
002750             TO WKS-TAB-STUDENT-ID (WKS-IDX-ALU)
002760         MOVE WKS-C-REG-NO TO WKS-TAB-REG-NO (WKS-IDX-ALU)
002770         MOVE WKS-C-STUDENT-ID TO STU-STUDENT-ID OF REG-MAE-NUEVO
002780         MOVE WKS-C-REG-NO TO STU-REG-NO OF REG-MAE-NUEVO
002790         MOVE WKS-NOMBRE-PRIMERO TO STU-FIRST-NAME OF REG-MAE-NUEVO
002800         MOVE SPACE TO STU-MIDDLE-NAME OF REG-MAE-NUEVO
002810         MOVE WKS-NOMBRE-RESTO TO STU-LAST-NAME OF REG-MAE-NUEVO
002820         MOVE WKS-C-EMAIL TO STU-EMAIL OF REG-MAE-NUEVO
002830         IF WKS-C-STATUS = SPACES
002840             MOVE 'ACTIVE' TO STU-STATUS OF REG-MAE-NUEVO
002850         ELSE
002860             MOVE WKS-C-STATUS TO STU-STATUS OF REG-MAE-NUEVO
002870         END-IF
002880         MOVE WKS-FECHA-CORRIDA-ISO
002890             TO STU-DATE-CREATED OF REG-MAE-NUEVO
002900         MOVE 'Y' TO STU-ACTIVE-FLAG OF REG-MAE-NUEVO
002910         MOVE REG-MAE-NUEVO TO WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU)
002920     ELSE
002930         DISPLAY 'EDU35040 - TABLA DE ALUMNOS LLENA'
002940     END-IF.
002950*----------------------------------------------------------------*
002960 170-ESCRIBE-RECHAZO.
002970     MOVE SPACES TO WKS-LINEA-REPORTE
002980     STRING 'RECHAZADO: ' WKS-C-STUDENT-ID ' - '
002990         WKS-MOTIVO-RECHAZO
003000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003010     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
003020*----------------------------------------------------------------*
003030 150-ESTADISTICA.
003040     MOVE SPACES TO WKS-LINEA-REPORTE
003050     STRING 'LEIDOS: ' WKS-REG-LEIDOS
003060         '  CARGADOS: ' WKS-REG-CARGADOS
003070         '  RECHAZADOS: ' WKS-REG-RECHAZADOS
003080         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003090     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
003100*----------------------------------------------------------------*
003110 400-VUELCA-MAESTRO-NUEVO.
003120     SET WKS-IDX-ALU TO 1
003130     PERFORM 405-ESCRIBE-UN-ALUMNO
003140         WKS-CANT-ALUMNOS TIMES.
003150*----------------------------------------------------------------*
003160 405-ESCRIBE-UN-ALUMNO.
003170     MOVE WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU) TO REG-MAE-NUEVO
003180     WRITE REG-MAE-NUEVO
003190     SET WKS-IDX-ALU UP BY 1.
003200*----------------------------------------------------------------*
003210 900-CIERRA-ARCHIVOS.
003220     CLOSE ARCH-IMPORTAR
003230           MAESTRO-VIEJO
003240           MAESTRO-NUEVO
003250           ARCH-REPORTE.
