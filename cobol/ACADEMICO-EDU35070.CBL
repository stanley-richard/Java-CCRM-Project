000010******************************************************************
000020* FECHA       : 04/11/1995                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35070                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : GENERA EL REPORTE RESUMEN DEL PERIODO: TOTALES Y  *
000100*             : PROMEDIOS DE ALUMNOS, CONTEO DE CURSOS POR         *
000110*             : DEPARTAMENTO, Y TOTALES DE MATRICULAS.            *
000120* ARCHIVOS    : ACAD.ALUMNOS.MAESTRO     (ENTRADA, POR LLAVE)     *
000130*             : ACAD.CURSOS.MAESTRO      (ENTRADA, CUALQUIER ORDEN*
000140*             :                           - VER TABLA WKS-TABLA-  *
000150*             :                           DEPTOS EN AC-0275)       *
000160*             : ACAD.MATRICULAS.MAESTRO  (ENTRADA)                *
000170*             : ACAD.RESUMEN.REPORTE     (SALIDA)                 *
000180* PROGRAMA(S) : NO APLICA                                        *
000190******************************************************************
000200* HISTORIAL DE CAMBIOS                                           *
000210*   FECHA       INIC   TICKET     DESCRIPCION                    *
000220*   -------     ----   -------    ------------------------------*
000230*   04/11/1995  EEDR   AC-0133    VERSION ORIGINAL                *
000240*   19/06/1997  MES    AC-0148    SE AGREGA CORTE DE CONTROL POR  *
000250*             :                   DEPARTAMENTO EN CURSOS          *
000260*   08/01/1999  SNC    AC-0211    AJUSTE MILENIO, SIN IMPACTO EN  *
000270*             :                   ESTE PROGRAMA, SOLO REVISADO     *
000280*   09/09/2003  RAX    AC-0259    SE AGREGA PROMEDIO GENERAL DE   *
000290*             :                   CALIFICACIONES AL PIE            *
000300*   14/03/2006  DCM    AC-0271    SE REHACE EL ENCABEZADO Y EL PIE *
000310*             :                   CON SELLO DE FECHA/HORA, SE AGREGA*
000320*             :                   GPA PROMEDIO DE ALUMNOS, CURSOS   *
000330*             :                   ACTIVOS Y MATRICULAS ACTIVAS/     *
000340*             :                   COMPLETADAS; SE QUITA EL          *
000350*             :                   PROMEDIO GENERAL DE NOTA DEL PIE  *
000360*             :                   (NO ES UN DATO DEL SISTEMA)       *
000370*   22/04/2006  DCM    AC-0275    EL DESGLOSE POR DEPARTAMENTO YA   *
000380*             :                   NO ASUME MAESTRO DE CURSOS        *
000390*             :                   ORDENADO: SE ACUMULA EN UNA TABLA *
000400*             :                   EN MEMORIA CON BUSQUEDA LINEAL,   *
000410*             :                   UNA ENTRADA POR DEPARTAMENTO, SIN *
000420*             :                   IMPORTAR EL ORDEN DE LECTURA      *
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID. EDU35070.
000460 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000470 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000480 DATE-WRITTEN. 04/11/1995.
000490 DATE-COMPILED.
000500 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z'.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT ARCH-ALUMNOS ASSIGN TO ALUMNMAE
000590                         FILE STATUS IS FS-ALUMNOS.
000600     SELECT ARCH-CURSOS ASSIGN TO CURSOMAE
000610                         FILE STATUS IS FS-CURSOS.
000620     SELECT ARCH-MATRICULAS ASSIGN TO MATRIMAE
000630                         FILE STATUS IS FS-MATRICULAS.
000640     SELECT ARCH-REPORTE ASSIGN TO RESUREPO
000650                         FILE STATUS IS FS-REPORTE.
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  ARCH-ALUMNOS.
000690     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-ALUMNO
000700                   WKS-REG-ALUMNO-R BY REG-ALUMNO-R.
000710 FD  ARCH-CURSOS.
000720     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-CURSO
000730                   WKS-REG-CURSO-R BY REG-CURSO-R.
000740 FD  ARCH-MATRICULAS.
000750     COPY CCENR01 REPLACING WKS-REG-MATRICULA BY REG-MATRICULA
000760                   WKS-REG-MATRICULA-R BY REG-MATRICULA-R.
000770 FD  ARCH-REPORTE.
000780 01  REG-REPORTE.
000790     05 FILLER                    PIC X(132).
000800 WORKING-STORAGE SECTION.
000810 77  FS-ALUMNOS                   PIC 9(02) VALUE ZEROS.
000820 77  FS-CURSOS                    PIC 9(02) VALUE ZEROS.
000830 77  FS-MATRICULAS                PIC 9(02) VALUE ZEROS.
000840 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
000850 01  WKS-FLAGS.
000860     05 WKS-FIN-ALUMNOS            PIC X(01) VALUE 'N'.
000870         88 FIN-ALUMNOS                    VALUE 'Y'.
000880     05 WKS-FIN-CURSOS             PIC X(01) VALUE 'N'.
000890         88 FIN-CURSOS                     VALUE 'Y'.
000900     05 WKS-FIN-MATRICULAS         PIC X(01) VALUE 'N'.
000910         88 FIN-MATRICULAS                 VALUE 'Y'.
000920     05 WKS-SW-ENCONTRADO          PIC X(01) VALUE 'N'.
000930         88 SW-ENCONTRADO                  VALUE 'Y'.
000940     05 FILLER                    PIC X(01).
000950*                     ACUMULADORES DE ALUMNOS Y DE GPA PROMEDIO
000960*                     SOBRE LOS ALUMNOS CON GPA MAYOR QUE CERO
000970*                     (AC-0271)
000980 01  WKS-ACUM-ALUMNOS.
000990     05 WKS-TOTAL-ALUMNOS          PIC 9(05) COMP VALUE ZERO.
001000     05 WKS-TOTAL-ACTIVOS          PIC 9(05) COMP VALUE ZERO.
001010     05 WKS-CNT-GPA-ALUMNOS        PIC 9(05) COMP VALUE ZERO.
001020     05 WKS-SUMA-GPA-ALUMNOS       PIC 9(05)V9(02) VALUE ZERO.
001030     05 FILLER                    PIC X(01).
001040*                     ACUMULADORES DE CURSOS, CON TABLA DE CONTEO
001050*                     POR DEPARTAMENTO (AC-0275)
001060 01  WKS-ACUM-CURSOS.
001070     05 WKS-TOTAL-CURSOS           PIC 9(05) COMP VALUE ZERO.
001080     05 WKS-CURSOS-ACTIVOS         PIC 9(05) COMP VALUE ZERO.
001090     05 FILLER                    PIC X(01).
001100*                     TABLA DE DEPARTAMENTOS EN MEMORIA: UNA ENTRADA
001110*                     POR DEPARTAMENTO, CON BUSQUEDA LINEAL, IGUAL
001120*                     QUE LA TABLA DE CURSOS DE LA CARGA MASIVA
001130*                     (AC-0275) - NO REQUIERE EL MAESTRO ORDENADO
001140 77  WKS-TOPE-TABLA-DEPTO          PIC 9(03) COMP VALUE 200.
001150 77  WKS-CANT-DEPTOS               PIC 9(03) COMP VALUE ZERO.
001160 01  WKS-TABLA-DEPTOS.
001170     05 WKS-DEPTO-ENTRADA OCCURS 200 TIMES
001180                         INDEXED BY WKS-IDX-DEPTO.
001190         10 WKS-TAB-DEPTO-NOMBRE    PIC X(30).
001200         10 WKS-TAB-DEPTO-CUENTA    PIC 9(05) COMP.
001210     05 FILLER                    PIC X(01).
001220*                     ACUMULADORES DE MATRICULAS (AC-0271 - EL
001230*                     PROMEDIO GENERAL DE NOTA SE QUITA DE AQUI,
001240*                     EL GPA PROMEDIO AHORA SALE POR ALUMNO EN LA
001250*                     SECCION DE ESTADISTICAS DE ALUMNOS)
001260 01  WKS-ACUM-MATRICULAS.
001270     05 WKS-TOTAL-MATRICULAS       PIC 9(05) COMP VALUE ZERO.
001280     05 WKS-MATR-ACTIVAS           PIC 9(05) COMP VALUE ZERO.
001290     05 WKS-TOTAL-CALIFICADAS      PIC 9(05) COMP VALUE ZERO.
001300     05 FILLER                    PIC X(01).
001310*                     CONTADOR Y SUMA DE PUNTOS PARA EL GPA DE UN
001320*                     SOLO ALUMNO A LA VEZ (AC-0271)
001330 77  WKS-CONTADOR-NOTAS             PIC 9(05) COMP VALUE ZERO.
001340 77  WKS-SUMA-PUNTOS-ALUMNO         PIC 9(05)V9(01) VALUE ZERO.
001350 77  WKS-GPA-ALUMNO                 PIC 9(02)V9(02) VALUE ZERO.
001360*                     DESGLOSE ENTERO/DECIMAL DEL GPA PROMEDIO,
001370*                     RESERVADO PARA VALIDACION FUTURA DE RANGO
001380*                     (AC-0275)
001390 01  WKS-GPA-PROMEDIO-GRP.
001400     05 WKS-GPA-PROMEDIO           PIC 9(02)V9(02) VALUE ZERO.
001410 01  WKS-GPA-PROMEDIO-R REDEFINES WKS-GPA-PROMEDIO-GRP.
001420     05 WKS-GPA-PROM-ENTERO        PIC 9(02).
001430     05 WKS-GPA-PROM-DECIMA        PIC 9(02).
001440 77  WKS-GPA-EDIT                   PIC Z9.99.
001450*                     PARAMETROS DE CALL A EDU35090
001460 77  WKS-PARM-MARCA                 PIC 9(03)V9(01) VALUE ZERO.
001470 77  WKS-PARM-LETRA                 PIC X(01) VALUE SPACE.
001480 77  WKS-PARM-PUNTOS                PIC 9(02)V9(01) VALUE ZERO.
001490*                     LINEA DE REPORTE EDITADA (AC-0133/AC-0148),
001500*                     CON VISTA BYTE A BYTE RESERVADA PARA
001510*                     VALIDACION FUTURA DE CARACTERES DE CONTROL
001520*                     (AC-0275)
001530 01  WKS-LINEA-TITULO-GRP.
001540     05 WKS-LINEA-TITULO           PIC X(132).
001550 01  WKS-LINEA-TITULO-R REDEFINES WKS-LINEA-TITULO-GRP.
001560     05 WKS-TITULO-BYTE OCCURS 132 TIMES PIC X(01).
001570 01  WKS-LINEA-DETALLE-GRP.
001580     05 WKS-LINEA-DETALLE          PIC X(132).
001590 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE-GRP.
001600     05 WKS-DETALLE-BYTE OCCURS 132 TIMES PIC X(01).
001610 77  WKS-CONTADOR-EDITADO           PIC ZZ,ZZ9.
001620*                     SELLO DE FECHA/HORA DE GENERACION (AC-0271)
001630 01  WKS-FECHA-HORA.
001640     05 WKS-FH-ANIO                PIC 9(04).
001650     05 WKS-FH-MES                 PIC 9(02).
001660     05 WKS-FH-DIA                 PIC 9(02).
001670     05 WKS-FH-HORA                PIC 9(02).
001680     05 WKS-FH-MINUTO              PIC 9(02).
001690     05 WKS-FH-SEGUNDO             PIC 9(02).
001700     05 FILLER                    PIC X(01).
001710 77  WKS-LINEA-BANNER               PIC X(60) VALUE ALL '='.
001720 PROCEDURE DIVISION.
001730*----------------------------------------------------------------*
001740 000-MAIN-SECTION SECTION.
001750     PERFORM 100-APERTURA-ARCHIVOS
001760     PERFORM 110-ENCABEZADO
001770     PERFORM 120-ESTADISTICA-ALUMNOS
001780     PERFORM 130-ESTADISTICA-CURSOS
001790     PERFORM 140-ESTADISTICA-MATRICULAS
001800     PERFORM 150-PIE-DE-REPORTE
001810     PERFORM 900-CIERRA-ARCHIVOS
001820     STOP RUN.
001830*----------------------------------------------------------------*
001840 100-APERTURA-ARCHIVOS.
001850     OPEN INPUT  ARCH-ALUMNOS
001860     OPEN INPUT  ARCH-CURSOS
001870     OPEN INPUT  ARCH-MATRICULAS
001880     OPEN OUTPUT ARCH-REPORTE
001890     IF FS-ALUMNOS NOT = 0 OR FS-CURSOS NOT = 0
001900                       OR FS-MATRICULAS NOT = 0
001910         DISPLAY 'EDU35070 - ERROR AL ABRIR LOS MAESTROS DE '
001920                 'ENTRADA'
001930         PERFORM 900-CIERRA-ARCHIVOS
001940         MOVE 91 TO RETURN-CODE
001950         STOP RUN
001960     END-IF.
001970*----------------------------------------------------------------*
001980 110-ENCABEZADO.
001990     ACCEPT WKS-FECHA-HORA FROM DATE YYYYMMDD
002000     ACCEPT WKS-FH-HORA FROM TIME
002010     MOVE SPACES TO WKS-LINEA-TITULO
002020     MOVE WKS-LINEA-BANNER TO WKS-LINEA-TITULO
002030     WRITE REG-REPORTE FROM WKS-LINEA-TITULO AFTER ADVANCING
002040         C01
002050     MOVE SPACES TO WKS-LINEA-TITULO
002060     MOVE 'CCRM DATA SUMMARY REPORT' TO WKS-LINEA-TITULO
002070     WRITE REG-REPORTE FROM WKS-LINEA-TITULO
002080     MOVE SPACES TO WKS-LINEA-TITULO
002090     STRING 'Generated: ' WKS-FH-ANIO '-' WKS-FH-MES '-' WKS-FH-DIA
002100         ' ' WKS-FH-HORA ':' WKS-FH-MINUTO ':' WKS-FH-SEGUNDO
002110         DELIMITED BY SIZE INTO WKS-LINEA-TITULO
002120     WRITE REG-REPORTE FROM WKS-LINEA-TITULO
002130     MOVE SPACES TO WKS-LINEA-TITULO
002140     MOVE WKS-LINEA-BANNER TO WKS-LINEA-TITULO
002150     WRITE REG-REPORTE FROM WKS-LINEA-TITULO.
002160*----------------------------------------------------------------*
002170* TOTAL DE ALUMNOS, ALUMNOS ACTIVOS Y GPA PROMEDIO SOBRE LOS      *
002180* ALUMNOS CON GPA MAYOR QUE CERO (AC-0133/AC-0271)                *
002190*----------------------------------------------------------------*
002200 120-ESTADISTICA-ALUMNOS.
002210     MOVE SPACES TO WKS-LINEA-DETALLE
002220     MOVE 'STUDENT STATISTICS:' TO WKS-LINEA-DETALLE
002230     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
002240     PERFORM 125-LEE-ALUMNO
002250     PERFORM 127-CUENTA-UN-ALUMNO UNTIL FIN-ALUMNOS
002260     MOVE WKS-TOTAL-ALUMNOS TO WKS-CONTADOR-EDITADO
002270     MOVE SPACES TO WKS-LINEA-DETALLE
002280     STRING 'Total Students: ' WKS-CONTADOR-EDITADO
002290         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
002300     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
002310     MOVE WKS-TOTAL-ACTIVOS TO WKS-CONTADOR-EDITADO
002320     MOVE SPACES TO WKS-LINEA-DETALLE
002330     STRING 'Active Students: ' WKS-CONTADOR-EDITADO
002340         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
002350     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
002360     IF WKS-CNT-GPA-ALUMNOS > ZERO
002370         COMPUTE WKS-GPA-PROMEDIO ROUNDED =
002380             WKS-SUMA-GPA-ALUMNOS / WKS-CNT-GPA-ALUMNOS
002390         MOVE WKS-GPA-PROMEDIO TO WKS-GPA-EDIT
002400         MOVE SPACES TO WKS-LINEA-DETALLE
002410         STRING 'Average GPA: ' WKS-GPA-EDIT
002420             DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
002430         WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
002440     END-IF
002450     MOVE SPACES TO WKS-LINEA-DETALLE
002460     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE.
002470*----------------------------------------------------------------*
002480 127-CUENTA-UN-ALUMNO.
002490     ADD 1 TO WKS-TOTAL-ALUMNOS
002500     IF STU-AF-YES OF REG-ALUMNO
002510         ADD 1 TO WKS-TOTAL-ACTIVOS
002520     END-IF
002530     PERFORM 121-CALCULA-GPA-ALUMNO
002540     IF WKS-GPA-ALUMNO > ZERO
002550         ADD WKS-GPA-ALUMNO TO WKS-SUMA-GPA-ALUMNOS
002560         ADD 1 TO WKS-CNT-GPA-ALUMNOS
002570     END-IF
002580     PERFORM 125-LEE-ALUMNO.
002590*----------------------------------------------------------------*
002600 125-LEE-ALUMNO.
002610     READ ARCH-ALUMNOS
002620         AT END
002630             SET FIN-ALUMNOS TO TRUE
002640     END-READ.
002650*----------------------------------------------------------------*
002660* GPA DE UN SOLO ALUMNO: RECORRE EL ARCHIVO DE MATRICULAS EN      *
002670* ORDEN DE ARCHIVO, SIN ORDENAR (NO SE HACE SORT) (AC-0271)       *
002680*----------------------------------------------------------------*
002690 121-CALCULA-GPA-ALUMNO.
002700     MOVE ZERO TO WKS-CONTADOR-NOTAS
002710     MOVE ZERO TO WKS-SUMA-PUNTOS-ALUMNO
002720     SET WKS-FIN-MATRICULAS TO 'N'
002730     CLOSE ARCH-MATRICULAS
002740     OPEN INPUT ARCH-MATRICULAS
002750     PERFORM 122-PROCESA-MATRICULA-ALUMNO UNTIL FIN-MATRICULAS
002760     IF WKS-CONTADOR-NOTAS > ZERO
002770         COMPUTE WKS-GPA-ALUMNO ROUNDED =
002780             WKS-SUMA-PUNTOS-ALUMNO / WKS-CONTADOR-NOTAS
002790     ELSE
002800         MOVE ZERO TO WKS-GPA-ALUMNO
002810     END-IF.
002820*----------------------------------------------------------------*
002830 122-PROCESA-MATRICULA-ALUMNO.
002840     READ ARCH-MATRICULAS
002850         AT END
002860             SET FIN-MATRICULAS TO TRUE
002870         NOT AT END
002880             IF ENR-STUDENT-ID OF REG-MATRICULA =
002890                     STU-STUDENT-ID OF REG-ALUMNO
002900                 IF NOT ENR-SIN-NOTA OF REG-MATRICULA
002910                     ADD 1 TO WKS-CONTADOR-NOTAS
002920                     PERFORM 123-OBTIENE-PUNTOS-NOTA-ALUMNO
002930                     ADD WKS-PARM-PUNTOS TO WKS-SUMA-PUNTOS-ALUMNO
002940                 END-IF
002950             END-IF
002960     END-READ.
002970*----------------------------------------------------------------*
002980* CALL AL SUBPROGRAMA DE DERIVACION DE NOTA (AC-0271)             *
002990*----------------------------------------------------------------*
003000 123-OBTIENE-PUNTOS-NOTA-ALUMNO.
003010     MOVE ENR-MARKS OF REG-MATRICULA TO WKS-PARM-MARCA
003020     CALL 'EDU35090' USING WKS-PARM-MARCA
003030                            WKS-PARM-LETRA
003040                            WKS-PARM-PUNTOS.
003050*----------------------------------------------------------------*
003060* TOTAL DE CURSOS Y CURSOS ACTIVOS, Y CONTEO POR DEPARTAMENTO     *
003070* (AC-0148/AC-0271/AC-0275) - EL CONTEO SE ACUMULA EN LA TABLA    *
003080* WKS-TABLA-DEPTOS POR BUSQUEDA LINEAL, UNA ENTRADA POR           *
003090* DEPARTAMENTO, SIN IMPORTAR EL ORDEN DE LECTURA DEL MAESTRO      *
003100*----------------------------------------------------------------*
003110 130-ESTADISTICA-CURSOS.
003120     MOVE SPACES TO WKS-LINEA-DETALLE
003130     MOVE 'COURSE STATISTICS:' TO WKS-LINEA-DETALLE
003140     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
003150     MOVE ZERO TO WKS-CANT-DEPTOS
003160     PERFORM 136-LEE-CURSO
003170     PERFORM 137-CUENTA-UN-CURSO UNTIL FIN-CURSOS
003180     MOVE WKS-TOTAL-CURSOS TO WKS-CONTADOR-EDITADO
003190     MOVE SPACES TO WKS-LINEA-DETALLE
003200     STRING 'Total Courses: ' WKS-CONTADOR-EDITADO
003210         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
003220     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
003230     MOVE WKS-CURSOS-ACTIVOS TO WKS-CONTADOR-EDITADO
003240     MOVE SPACES TO WKS-LINEA-DETALLE
003250     STRING 'Active Courses: ' WKS-CONTADOR-EDITADO
003260         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
003270     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
003280     MOVE SPACES TO WKS-LINEA-DETALLE
003290     MOVE 'Courses by Department:' TO WKS-LINEA-DETALLE
003300     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
003310     SET WKS-IDX-DEPTO TO 1
003320     PERFORM 138-IMPRIME-UN-DEPTO
003330         WKS-CANT-DEPTOS TIMES
003340     MOVE SPACES TO WKS-LINEA-DETALLE
003350     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE.
003360*----------------------------------------------------------------*
003370 137-CUENTA-UN-CURSO.
003380     ADD 1 TO WKS-TOTAL-CURSOS
003390     IF CUR-AF-YES OF REG-CURSO
003400         ADD 1 TO WKS-CURSOS-ACTIVOS
003410     END-IF
003420     IF CUR-DEPARTMENT OF REG-CURSO NOT = SPACES
003430         PERFORM 139-ACUMULA-DEPTO
003440     END-IF
003450     PERFORM 136-LEE-CURSO.
003460*----------------------------------------------------------------*
003470* ACUMULA EL CURSO LEIDO EN LA TABLA DE DEPARTAMENTOS: BUSCA EL   *
003480* DEPARTAMENTO POR NOMBRE, SI YA EXISTE SUMA 1 A SU CONTADOR, SI  *
003490* NO EXISTE AGREGA UNA ENTRADA NUEVA (AC-0275)                    *
003500*----------------------------------------------------------------*
003510 139-ACUMULA-DEPTO.
003520     SET WKS-SW-ENCONTRADO TO 'N'
003530     SET WKS-IDX-DEPTO TO 1
003540     PERFORM 139-BUSCA-UN-DEPTO
003550         WKS-CANT-DEPTOS TIMES
003560     IF NOT SW-ENCONTRADO
003570         IF WKS-CANT-DEPTOS < WKS-TOPE-TABLA-DEPTO
003580             ADD 1 TO WKS-CANT-DEPTOS
003590             SET WKS-IDX-DEPTO TO WKS-CANT-DEPTOS
003600             MOVE CUR-DEPARTMENT OF REG-CURSO
003610                 TO WKS-TAB-DEPTO-NOMBRE (WKS-IDX-DEPTO)
003620             MOVE 1 TO WKS-TAB-DEPTO-CUENTA (WKS-IDX-DEPTO)
003630         ELSE
003640             DISPLAY 'EDU35070 - TABLA DE DEPARTAMENTOS LLENA'
003650         END-IF
003660     END-IF.
003670*----------------------------------------------------------------*
003680 139-BUSCA-UN-DEPTO.
003690     IF WKS-TAB-DEPTO-NOMBRE (WKS-IDX-DEPTO) =
003700             CUR-DEPARTMENT OF REG-CURSO
003710         SET WKS-SW-ENCONTRADO TO 'Y'
003720         ADD 1 TO WKS-TAB-DEPTO-CUENTA (WKS-IDX-DEPTO)
003730     END-IF
003740     SET WKS-IDX-DEPTO UP BY 1.
003750*----------------------------------------------------------------*
003760 138-IMPRIME-UN-DEPTO.
003770     MOVE WKS-TAB-DEPTO-CUENTA (WKS-IDX-DEPTO) TO WKS-CONTADOR-EDITADO
003780     MOVE SPACES TO WKS-LINEA-DETALLE
003790     STRING '  ' WKS-TAB-DEPTO-NOMBRE (WKS-IDX-DEPTO) ': '
003800         WKS-CONTADOR-EDITADO
003810         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
003820     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
003830     SET WKS-IDX-DEPTO UP BY 1.
003840*----------------------------------------------------------------*
003850 136-LEE-CURSO.
003860     READ ARCH-CURSOS
003870         AT END
003880             SET FIN-CURSOS TO TRUE
003890     END-READ.
003900*----------------------------------------------------------------*
003910* TOTAL DE MATRICULAS, MATRICULAS ACTIVAS Y MATRICULAS            *
003920* COMPLETADAS (CALIFICADAS) (AC-0133/AC-0271) - SE REABRE EL       *
003930* ARCHIVO PORQUE 120-ESTADISTICA-ALUMNOS LO DEJA EN EOF AL         *
003940* CALCULAR EL GPA DE CADA ALUMNO                                  *
003950*----------------------------------------------------------------*
003960 140-ESTADISTICA-MATRICULAS.
003970     MOVE SPACES TO WKS-LINEA-DETALLE
003980     MOVE 'ENROLLMENT STATISTICS:' TO WKS-LINEA-DETALLE
003990     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
004000     SET WKS-FIN-MATRICULAS TO 'N'
004010     CLOSE ARCH-MATRICULAS
004020     OPEN INPUT ARCH-MATRICULAS
004030     PERFORM 145-LEE-MATRICULA
004040     PERFORM 147-CUENTA-UNA-MATRICULA UNTIL FIN-MATRICULAS
004050     MOVE WKS-TOTAL-MATRICULAS TO WKS-CONTADOR-EDITADO
004060     MOVE SPACES TO WKS-LINEA-DETALLE
004070     STRING 'Total Enrollments: ' WKS-CONTADOR-EDITADO
004080         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
004090     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
004100     MOVE WKS-MATR-ACTIVAS TO WKS-CONTADOR-EDITADO
004110     MOVE SPACES TO WKS-LINEA-DETALLE
004120     STRING 'Active Enrollments: ' WKS-CONTADOR-EDITADO
004130         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
004140     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
004150     MOVE WKS-TOTAL-CALIFICADAS TO WKS-CONTADOR-EDITADO
004160     MOVE SPACES TO WKS-LINEA-DETALLE
004170     STRING 'Completed Enrollments: ' WKS-CONTADOR-EDITADO
004180         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
004190     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
004200     MOVE SPACES TO WKS-LINEA-DETALLE
004210     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE.
004220*----------------------------------------------------------------*
004230 147-CUENTA-UNA-MATRICULA.
004240     ADD 1 TO WKS-TOTAL-MATRICULAS
004250     IF ENR-AF-YES OF REG-MATRICULA
004260         ADD 1 TO WKS-MATR-ACTIVAS
004270     END-IF
004280     IF NOT ENR-SIN-NOTA OF REG-MATRICULA
004290         ADD 1 TO WKS-TOTAL-CALIFICADAS
004300     END-IF
004310     PERFORM 145-LEE-MATRICULA.
004320*----------------------------------------------------------------*
004330 145-LEE-MATRICULA.
004340     READ ARCH-MATRICULAS
004350         AT END
004360             SET FIN-MATRICULAS TO TRUE
004370     END-READ.
004380*----------------------------------------------------------------*
004390 150-PIE-DE-REPORTE.
004400     MOVE SPACES TO WKS-LINEA-DETALLE
004410     MOVE WKS-LINEA-BANNER TO WKS-LINEA-DETALLE
004420     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
004430     MOVE SPACES TO WKS-LINEA-DETALLE
004440     MOVE 'End of Report' TO WKS-LINEA-DETALLE
004450     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE.
004460*----------------------------------------------------------------*
004470 900-CIERRA-ARCHIVOS.
004480     CLOSE ARCH-ALUMNOS
004490           ARCH-CURSOS
004500           ARCH-MATRICULAS
004510           ARCH-REPORTE.
