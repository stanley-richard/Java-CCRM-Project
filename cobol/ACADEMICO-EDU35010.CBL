000010******************************************************************
000020* FECHA       : 11/04/1987                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35010                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE ALUMNOS. LEE         *
000100*             : TRANSACCIONES DE ALTA/CAMBIO/BAJA CONTRA EL       *
000110*             : MAESTRO DE ALUMNOS (TECNICA VIEJO-MAESTRO +       *
000120*             : TRANSACCION -> NUEVO-MAESTRO) Y EMITE EL REPORTE  *
000130*             : DE DETALLE DE ALUMNO CON SUS ESTADISTICAS.        *
000140* ARCHIVOS    : ACAD.ALUMNOS.MAESTRO  (VIEJO MAESTRO, ENTRADA)    *
000150*             : ACAD.ALUMNOS.TRANSAC  (TRANSACCIONES, ENTRADA)    *
000160*             : ACAD.ALUMNOS.NUEVO    (NUEVO MAESTRO, SALIDA)     *
000170*             : ACAD.ALUMNOS.MATRIC   (MATRICULAS, PARA ESTADIST) *
000180*             : ACAD.ALUMNOS.REPORTE  (REPORTE DE DETALLE)        *
000190* PROGRAMA(S) : CALL A EDU35090 PARA PUNTOS DE NOTA               *
000200******************************************************************
000210* HISTORIAL DE CAMBIOS                                           *
000220*   FECHA       INIC   TICKET     DESCRIPCION                    *
000230*   -------     ----   -------    ------------------------------*
000240*   11/04/1987  EEDR   AC-0002    VERSION ORIGINAL - ALTA/BAJA   *
000250*   02/10/1988  EEDR   AC-0015    SE AGREGA CAMBIO (UPDATE)      *
000260*   19/02/1990  EEDR   AC-0048    SE AGREGA INDICE POR REG-NO    *
000270*   14/08/1992  MES    AC-0099    SE AGREGA REPORTE DE DETALLE   *
000280*   23/01/1995  JCP    AC-0136    SE AGREGAN ESTADISTICAS DE GPA *
000290*   08/01/1999  SNC    AC-0205    VALIDACION DE SIGLO EN FECHAS  *
000300*             :                   DE ALTA (AJUSTE MILENIO, Y2K)  *
000310*   30/06/2001  RAX    AC-0233    SE AGREGA CREDITOS COMPLETADOS *
000320*   11/11/2003  RAX    AC-0262    AJUSTE DE TOPE DE TABLA A 500  *
000330*   14/03/2006  DCM    AC-0271    CREDITOS COMPLETADOS CONSULTA  *
000340*             :                   EL CATALOGO DE CURSOS POR      *
000350*             :                   CODIGO, YA NO USA VALOR FIJO   *
000360******************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID. EDU35010.
000390 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000410 DATE-WRITTEN. 11/04/1987.
000420 DATE-COMPILED.
000430 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z'
000490     UPSI-0 ON STATUS IS SW-CORRIDA-ESTADISTICA.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT MAESTRO-VIEJO ASSIGN TO ALUMVIEJ
000530                          FILE STATUS IS FS-MAE-VIEJO.
000540     SELECT ARCH-TRANSAC ASSIGN TO ALUMTRAN
000550                          FILE STATUS IS FS-TRANSAC.
000560     SELECT MAESTRO-NUEVO ASSIGN TO ALUMNUEV
000570                          FILE STATUS IS FS-MAE-NUEVO.
000580     SELECT ARCH-MATRICULAS ASSIGN TO ALUMMATR
000590                          FILE STATUS IS FS-MATRICUL.
000600     SELECT ARCH-CURSOS ASSIGN TO CURSOMAE
000610                          FILE STATUS IS FS-CURSOS.
000620     SELECT ARCH-REPORTE ASSIGN TO ALUMREPO
000630                          FILE STATUS IS FS-REPORTE.
000640 DATA DIVISION.
000650 FILE SECTION.
000660*                  VIEJO MAESTRO DE ALUMNOS (ENTRADA)
000670 FD  MAESTRO-VIEJO.
000680     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-MAE-VIEJO
000690                   WKS-REG-ALUMNO-R BY REG-MAE-VIEJO-R.
000700*                  TRANSACCIONES DE MANTENIMIENTO (ENTRADA)
000710 FD  ARCH-TRANSAC.
000720 01  REG-TRANSAC.
000730     05 TRN-ACCION                PIC X(01).
000740         88 TRN-ES-ALTA                   VALUE 'C'.
000750         88 TRN-ES-CAMBIO                  VALUE 'U'.
000760         88 TRN-ES-BAJA                     VALUE 'D'.
000770         88 TRN-ES-REPORTE                  VALUE 'R'.
000780     05 TRN-DATOS-ALUMNO.
000790         10 STU-STUDENT-ID         PIC X(10).
000800         10 STU-REG-NO             PIC X(15).
000810         10 STU-FIRST-NAME         PIC X(30).
000820         10 STU-MIDDLE-NAME        PIC X(30).
000830         10 STU-LAST-NAME          PIC X(30).
000840         10 STU-EMAIL              PIC X(50).
000850         10 STU-STATUS             PIC X(10).
000860         10 STU-DATE-CREATED       PIC X(10).
000870         10 STU-ACTIVE-FLAG        PIC X(01).
000880         10 FILLER                 PIC X(14).
000890*                  NUEVO MAESTRO DE ALUMNOS (SALIDA)
000900 FD  MAESTRO-NUEVO.
000910     COPY CCSTU01 REPLACING WKS-REG-ALUMNO BY REG-MAE-NUEVO
000920                   WKS-REG-ALUMNO-R BY REG-MAE-NUEVO-R.
000930*                  MATRICULAS (ENTRADA, PARA ESTADISTICAS)
000940 FD  ARCH-MATRICULAS.
000950     COPY CCENR01 REPLACING WKS-REG-MATRICULA BY REG-MATRICULA
000960                   WKS-REG-MATRICULA-R BY REG-MATRICULA-R.
000970*                  CATALOGO DE CURSOS (ENTRADA, PARA CREDITOS
000980*                  COMPLETADOS - AC-0271)
000990 FD  ARCH-CURSOS.
001000     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-CURSO
001010                   WKS-REG-CURSO-R BY REG-CURSO-R.
001020*                  REPORTE DE DETALLE DE ALUMNO (SALIDA)
001030 FD  ARCH-REPORTE.
001040 01  REG-REPORTE.
001050     05 FILLER                    PIC X(80).
001060 WORKING-STORAGE SECTION.
001070*                     VARIABLES DE ESTADO DE ARCHIVO
001080 77  FS-MAE-VIEJO                 PIC 9(02) VALUE ZEROS.
001090 77  FS-TRANSAC                   PIC 9(02) VALUE ZEROS.
001100 77  FS-MAE-NUEVO                 PIC 9(02) VALUE ZEROS.
001110 77  FS-MATRICUL                  PIC 9(02) VALUE ZEROS.
001120 77  FS-CURSOS                    PIC 9(02) VALUE ZEROS.
001130 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
001140*                     LLAVES DE CONTROL
001150 01  WKS-FLAGS.
001160     05 WKS-FIN-MAE-VIEJO         PIC X(01) VALUE 'N'.
001170         88 FIN-MAE-VIEJO                 VALUE 'Y'.
001180     05 WKS-FIN-TRANSAC           PIC X(01) VALUE 'N'.
001190         88 FIN-TRANSAC                   VALUE 'Y'.
001200     05 WKS-FIN-MATRICUL          PIC X(01) VALUE 'N'.
001210         88 FIN-MATRICUL                  VALUE 'Y'.
001220     05 WKS-FIN-CURSOS            PIC X(01) VALUE 'N'.
001230         88 FIN-CURSOS                    VALUE 'Y'.
001240     05 WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
001250         88 SW-ENCONTRADO                 VALUE 'Y'.
001260     05 FILLER                    PIC X(01).
001270*                     TABLA DE ALUMNOS EN MEMORIA (ESTILO MORAS)
001280 77  WKS-TOPE-TABLA                PIC 9(04) COMP VALUE 500.
001290 77  WKS-CANT-ALUMNOS              PIC 9(04) COMP VALUE ZERO.
001300 01  WKS-TABLA-ALUMNOS.
001310     05 WKS-ALUM-ENTRADA OCCURS 500 TIMES
001320                          INDEXED BY WKS-IDX-ALU, WKS-IDX-REG.
001330         10 WKS-TAB-STUDENT-ID     PIC X(10).
001340         10 WKS-TAB-REG-NO         PIC X(15).
001350         10 WKS-TAB-DATOS-ALUMNO   PIC X(200).
001360     05 FILLER                    PIC X(01).
001370*                     ACUMULADORES DE ESTADISTICA POR ALUMNO
001380 77  WKS-CONTADOR-NOTAS            PIC 9(04) COMP VALUE ZERO.
001390 77  WKS-SUMA-PUNTOS                PIC 9(05)V9(01) VALUE ZERO.
001400 77  WKS-CRED-COMPLETADOS           PIC 9(04) COMP VALUE ZERO.
001410 77  WKS-MATR-TOTAL                 PIC 9(04) COMP VALUE ZERO.
001420 01  WKS-GPA-ALUMNO                 PIC 9(02)V9(02) VALUE ZERO.
001430*                     DESGLOSE DEL GPA PARA DISPLAY DE DIAGNOSTICO EN
001440*                     SOPORTE (AC-0136)
001450 01  WKS-GPA-ALUMNO-R REDEFINES WKS-GPA-ALUMNO.
001460     05 WKS-GPA-ENTERO             PIC 9(02).
001470     05 WKS-GPA-DECIMAS            PIC 9(02).
001480 77  WKS-GPA-EDIT                   PIC Z9.99.
001490 77  WKS-I                           PIC 9(04) COMP VALUE ZERO.
001500*                     PARAMETROS DE CALL A EDU35090
001510 77  WKS-PARM-MARCA                 PIC 9(03)V9(01) VALUE ZERO.
001520 77  WKS-PARM-LETRA                 PIC X(01) VALUE SPACE.
001530 77  WKS-PARM-PUNTOS                PIC 9(02)V9(01) VALUE ZERO.
001540*                     FECHA DE CORRIDA (CON DESGLOSE REDEFINES)
001550 01  WKS-FECHA-CORRIDA.
001560     05 WKS-FC-ANIO                PIC 9(04).
001570     05 WKS-FC-MES                 PIC 9(02).
001580     05 WKS-FC-DIA                 PIC 9(02).
001590     05 FILLER                    PIC X(01).
001600 77  WKS-FECHA-CORRIDA-ISO         PIC X(10).
001610 77  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-ISO PIC X(10).
001620*                     LINEAS DE REPORTE
001630 77  WKS-LINEA-BANNER              PIC X(50) VALUE ALL '='.
001640 77  WKS-LINEA-REPORTE             PIC X(80).
001650 PROCEDURE DIVISION.
001660*----------------------------------------------------------------*
001670* SECCION PRINCIPAL                                              *
001680*----------------------------------------------------------------*
001690 100-MAIN-SECTION SECTION.
001700     PERFORM 110-ABRE-ARCHIVOS
001710     PERFORM 115-CARGA-MAESTRO-VIEJO
001720         UNTIL FIN-MAE-VIEJO
001730     PERFORM 120-LEE-TRANSACCION
001740     PERFORM 200-PROCESA-TRANSACCION
001750         UNTIL FIN-TRANSAC
001760     PERFORM 400-VUELCA-MAESTRO-NUEVO
001770     PERFORM 500-CIERRA-ARCHIVOS
001780     STOP RUN.
001790*----------------------------------------------------------------*
001800 110-ABRE-ARCHIVOS.
001810     OPEN INPUT  MAESTRO-VIEJO
001820     OPEN INPUT  ARCH-TRANSAC
001830     OPEN OUTPUT MAESTRO-NUEVO
001840     OPEN INPUT  ARCH-MATRICULAS
001850     OPEN INPUT  ARCH-CURSOS
001860     OPEN OUTPUT ARCH-REPORTE
001870     IF FS-MAE-VIEJO NOT = 0 AND FS-MAE-VIEJO NOT = 5
001880         DISPLAY 'EDU35010 - ERROR AL ABRIR MAESTRO VIEJO '
001890                 FS-MAE-VIEJO
001900         STOP RUN
001910     END-IF
001920     IF FS-TRANSAC NOT = 0 AND FS-TRANSAC NOT = 5
001930         DISPLAY 'EDU35010 - ERROR AL ABRIR TRANSACCIONES '
001940                 FS-TRANSAC
001950         STOP RUN
001960     END-IF
001970     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
001980*----------------------------------------------------------------*
001990 115-CARGA-MAESTRO-VIEJO.
002000     READ MAESTRO-VIEJO
002010         AT END
002020             SET FIN-MAE-VIEJO TO TRUE
002030         NOT AT END
002040             ADD 1 TO WKS-CANT-ALUMNOS
002050             SET WKS-IDX-ALU TO WKS-CANT-ALUMNOS
002060             MOVE STU-STUDENT-ID OF REG-MAE-VIEJO
002070                 TO WKS-TAB-STUDENT-ID (WKS-IDX-ALU)
002080             MOVE STU-REG-NO OF REG-MAE-VIEJO
002090                 TO WKS-TAB-REG-NO (WKS-IDX-ALU)
002100             MOVE REG-MAE-VIEJO
002110                 TO WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU)
002120     END-READ.
002130*----------------------------------------------------------------*
002140 120-LEE-TRANSACCION.
002150     READ ARCH-TRANSAC
002160         AT END
002170             SET FIN-TRANSAC TO TRUE
002180     END-READ.
002190*----------------------------------------------------------------*
002200 200-PROCESA-TRANSACCION.
002210     EVALUATE TRUE
002220         WHEN TRN-ES-ALTA
002230             PERFORM 210-CREA-ALUMNO
002240         WHEN TRN-ES-CAMBIO
002250             PERFORM 220-ACTUALIZA-ALUMNO
002260         WHEN TRN-ES-BAJA
002270             PERFORM 230-ELIMINA-ALUMNO
002280         WHEN TRN-ES-REPORTE
002290             PERFORM 240-CALCULA-ESTADISTICA
002300             PERFORM 300-ESCRIBE-REPORTE-ALUMNO
002310         WHEN OTHER
002320             DISPLAY 'EDU35010 - CODIGO DE TRANSACCION '
002330                     'INVALIDO: ' TRN-ACCION
002340     END-EVALUATE
002350     PERFORM 120-LEE-TRANSACCION.
002360*----------------------------------------------------------------*
002370* ALTA - RECHAZA SI STUDENT-ID O REG-NO YA EXISTEN (AC-0002)     *
002380*----------------------------------------------------------------*
002390 210-CREA-ALUMNO.
002400     PERFORM 215-VERIFICA-LLAVES
002410     IF SW-ENCONTRADO
002420         DISPLAY 'EDU35010 - ALTA RECHAZADA, LLAVE DUPLICADA '
002430                 STU-STUDENT-ID OF TRN-DATOS-ALUMNO
002440     ELSE
002450         IF WKS-CANT-ALUMNOS < WKS-TOPE-TABLA
002460             ADD 1 TO WKS-CANT-ALUMNOS
002470             SET WKS-IDX-ALU TO WKS-CANT-ALUMNOS
002480             MOVE STU-STUDENT-ID OF TRN-DATOS-ALUMNO
002490                 TO WKS-TAB-STUDENT-ID (WKS-IDX-ALU)
002500             MOVE STU-REG-NO OF TRN-DATOS-ALUMNO
002510                 TO WKS-TAB-REG-NO (WKS-IDX-ALU)
002520             MOVE TRN-DATOS-ALUMNO
002530                 TO WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU)
002540         ELSE
002550             DISPLAY 'EDU35010 - TABLA DE ALUMNOS LLENA, '
002560                     'NO SE PUDO DAR DE ALTA'
002570         END-IF
002580     END-IF.
002590*----------------------------------------------------------------*
002600* BUSQUEDA LINEAL POR STUDENT-ID Y POR REG-NO (DOBLE INDICE)     *
002610*----------------------------------------------------------------*
002620 215-VERIFICA-LLAVES.
002630     SET WKS-SW-ENCONTRADO TO 'N'
002640     SET WKS-IDX-ALU TO 1
002650     PERFORM 217-VERIFICA-UNA-LLAVE
002660         WKS-CANT-ALUMNOS TIMES.
002670*----------------------------------------------------------------*
002680 217-VERIFICA-UNA-LLAVE.
002690     IF WKS-TAB-STUDENT-ID (WKS-IDX-ALU) =
002700             STU-STUDENT-ID OF TRN-DATOS-ALUMNO
002710         SET WKS-SW-ENCONTRADO TO 'Y'
002720     END-IF
002730     IF WKS-TAB-REG-NO (WKS-IDX-ALU) =
002740             STU-REG-NO OF TRN-DATOS-ALUMNO
002750         SET WKS-SW-ENCONTRADO TO 'Y'
002760     END-IF
002770     SET WKS-IDX-ALU UP BY 1.
002780*----------------------------------------------------------------*
002790* CAMBIO - RECHAZA SI STUDENT-ID NO EXISTE (AC-0015)             *
002800*----------------------------------------------------------------*
002810 220-ACTUALIZA-ALUMNO.
002820     PERFORM 225-BUSCA-POR-ID
002830     IF SW-ENCONTRADO
002840         MOVE TRN-DATOS-ALUMNO
002850             TO WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU)
002860         MOVE STU-REG-NO OF TRN-DATOS-ALUMNO
002870             TO WKS-TAB-REG-NO (WKS-IDX-ALU)
002880     ELSE
002890         DISPLAY 'EDU35010 - CAMBIO RECHAZADO, NO EXISTE '
002900                 STU-STUDENT-ID OF TRN-DATOS-ALUMNO
002910     END-IF.
002920*----------------------------------------------------------------*
002930 225-BUSCA-POR-ID.
002940     SET WKS-SW-ENCONTRADO TO 'N'
002950     SET WKS-IDX-ALU TO 1
002960     PERFORM 227-VERIFICA-UN-ID
002970         WKS-CANT-ALUMNOS TIMES.
002980*----------------------------------------------------------------*
002990 227-VERIFICA-UN-ID.
003000     IF WKS-TAB-STUDENT-ID (WKS-IDX-ALU) =
003010             STU-STUDENT-ID OF TRN-DATOS-ALUMNO
003020         SET WKS-SW-ENCONTRADO TO 'Y'
003030     END-IF
003040     IF NOT SW-ENCONTRADO
003050         SET WKS-IDX-ALU UP BY 1
003060     END-IF.
003070*----------------------------------------------------------------*
003080* BAJA - QUITA EL REGISTRO Y SU ENTRADA DE INDICE (AC-0002)      *
003090*----------------------------------------------------------------*
003100 230-ELIMINA-ALUMNO.
003110     PERFORM 225-BUSCA-POR-ID
003120     IF SW-ENCONTRADO
003130         MOVE SPACES TO WKS-TAB-STUDENT-ID (WKS-IDX-ALU)
003140         MOVE SPACES TO WKS-TAB-REG-NO (WKS-IDX-ALU)
003150         DISPLAY 'EDU35010 - BAJA APLICADA A '
003160                 STU-STUDENT-ID OF TRN-DATOS-ALUMNO
003170     ELSE
003180         DISPLAY 'EDU35010 - BAJA RECHAZADA, NO EXISTE '
003190                 STU-STUDENT-ID OF TRN-DATOS-ALUMNO
003200     END-IF.
003210*----------------------------------------------------------------*
003220* ESTADISTICAS POR ALUMNO: MATRICULAS, CREDITOS COMPLETADOS, GPA *
003230* (AC-0136 / AC-0233) - RECORRE EL ARCHIVO DE MATRICULAS EN      *
003240* ORDEN DE ARCHIVO, SIN ORDENAR (NO SE HACE SORT)                *
003250*----------------------------------------------------------------*
003260 240-CALCULA-ESTADISTICA.
003270     MOVE ZERO TO WKS-MATR-TOTAL
003280     MOVE ZERO TO WKS-CONTADOR-NOTAS
003290     MOVE ZERO TO WKS-SUMA-PUNTOS
003300     MOVE ZERO TO WKS-CRED-COMPLETADOS
003310     SET WKS-FIN-MATRICUL TO 'N'
003320     CLOSE ARCH-MATRICULAS
003330     OPEN INPUT ARCH-MATRICULAS
003340     PERFORM 245-PROCESA-UNA-MATRICULA UNTIL FIN-MATRICUL
003350     IF WKS-CONTADOR-NOTAS > ZERO
003360         COMPUTE WKS-GPA-ALUMNO ROUNDED =
003370                 WKS-SUMA-PUNTOS / WKS-CONTADOR-NOTAS
003380     ELSE
003390         MOVE ZERO TO WKS-GPA-ALUMNO
003400     END-IF
003410     MOVE WKS-GPA-ALUMNO TO WKS-GPA-EDIT.
003420*----------------------------------------------------------------*
003430 245-PROCESA-UNA-MATRICULA.
003440     READ ARCH-MATRICULAS
003450         AT END
003460             SET FIN-MATRICUL TO TRUE
003470         NOT AT END
003480             IF ENR-STUDENT-ID =
003490                     STU-STUDENT-ID OF TRN-DATOS-ALUMNO
003500                 ADD 1 TO WKS-MATR-TOTAL
003510                 IF NOT ENR-SIN-NOTA
003520                     ADD 1 TO WKS-CONTADOR-NOTAS
003530                     PERFORM 250-OBTIENE-PUNTOS-NOTA
003540                     ADD WKS-PARM-PUNTOS TO WKS-SUMA-PUNTOS
003550                     IF NOT ENR-GRADO-F
003560                         PERFORM 260-SUMA-CREDITOS-CURSO
003570                     END-IF
003580                 END-IF
003590             END-IF
003600     END-READ.
003610*----------------------------------------------------------------*
003620* CALL AL SUBPROGRAMA DE DERIVACION DE NOTA (AC-0136)            *
003630*----------------------------------------------------------------*
003640 250-OBTIENE-PUNTOS-NOTA.
003650     MOVE ENR-MARKS TO WKS-PARM-MARCA
003660     CALL 'EDU35090' USING WKS-PARM-MARCA
003670                            WKS-PARM-LETRA
003680                            WKS-PARM-PUNTOS.
003690*----------------------------------------------------------------*
003700* CREDITOS COMPLETADOS: SE CONSULTA EL CATALOGO DE CURSOS POR    *
003710* CODIGO DE LA MATRICULA EN CURSO Y SE SUMA EL CREDITO REAL DE   *
003720* LA MATERIA (AC-0271 - REEMPLAZA EL VALOR FIJO DE AC-0233)      *
003730*----------------------------------------------------------------*
003740 260-SUMA-CREDITOS-CURSO.
003750     SET WKS-FIN-CURSOS TO 'N'
003760     CLOSE ARCH-CURSOS
003770     OPEN INPUT ARCH-CURSOS
003780     PERFORM 261-LEE-CURSO-CREDITO
003790         UNTIL FIN-CURSOS.
003800*----------------------------------------------------------------*
003810 261-LEE-CURSO-CREDITO.
003820     READ ARCH-CURSOS
003830         AT END
003840             SET FIN-CURSOS TO TRUE
003850         NOT AT END
003860             IF CUR-CODE OF REG-CURSO =
003870                     ENR-COURSE-CODE OF REG-MATRICULA
003880                 ADD CUR-CREDITS OF REG-CURSO
003890                     TO WKS-CRED-COMPLETADOS
003900             END-IF
003910     END-READ.
003920*----------------------------------------------------------------*
003930* REPORTE DE DETALLE DE ALUMNO (AC-0099)                         *
003940*----------------------------------------------------------------*
003950 300-ESCRIBE-REPORTE-ALUMNO.
003960     MOVE WKS-LINEA-BANNER TO WKS-LINEA-REPORTE
003970     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003980     MOVE 'STUDENT DETAILS:' TO WKS-LINEA-REPORTE
003990     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004000     MOVE WKS-LINEA-BANNER TO WKS-LINEA-REPORTE
004010     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004020     STRING 'ID: ' STU-STUDENT-ID OF TRN-DATOS-ALUMNO
004030         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004040     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004050     STRING 'REGISTRATION NO: '
004060         STU-REG-NO OF TRN-DATOS-ALUMNO
004070         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004080     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004090     STRING 'NAME: ' STU-FIRST-NAME OF TRN-DATOS-ALUMNO ' '
004100         STU-MIDDLE-NAME OF TRN-DATOS-ALUMNO ' '
004110         STU-LAST-NAME OF TRN-DATOS-ALUMNO
004120         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004130     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004140     STRING 'EMAIL: ' STU-EMAIL OF TRN-DATOS-ALUMNO
004150         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004160     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004170     STRING 'STATUS: ' STU-STATUS OF TRN-DATOS-ALUMNO
004180         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004190     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004200     STRING 'ENROLLED COURSES: ' WKS-MATR-TOTAL
004210         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004220     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004230     STRING 'DATE CREATED: '
004240         STU-DATE-CREATED OF TRN-DATOS-ALUMNO
004250         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004260     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004270     MOVE 'ACADEMIC STATISTICS:' TO WKS-LINEA-REPORTE
004280     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004290     STRING 'TOTAL ENROLLMENTS: ' WKS-MATR-TOTAL
004300         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004310     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004320     STRING 'COMPLETED CREDITS: ' WKS-CRED-COMPLETADOS
004330         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004340     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004350     STRING 'CURRENT GPA: ' WKS-GPA-EDIT
004360         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004370     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004380     MOVE WKS-LINEA-BANNER TO WKS-LINEA-REPORTE
004390     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
004400*----------------------------------------------------------------*
004410* VUELCA LA TABLA DE MEMORIA AL NUEVO MAESTRO, EN ORDEN DE TABLA *
004420* (QUE ES EL ORDEN EN QUE SE CARGO EL VIEJO MAESTRO MAS LAS      *
004430* ALTAS - NO SE APLICA ORDENAMIENTO, SE RESPETA ORDEN DE CARGA)  *
004440*----------------------------------------------------------------*
004450 400-VUELCA-MAESTRO-NUEVO.
004460     SET WKS-IDX-ALU TO 1
004470     PERFORM 405-ESCRIBE-UN-ALUMNO
004480         WKS-CANT-ALUMNOS TIMES.
004490*----------------------------------------------------------------*
004500 405-ESCRIBE-UN-ALUMNO.
004510     IF WKS-TAB-STUDENT-ID (WKS-IDX-ALU) NOT = SPACES
004520         MOVE WKS-TAB-DATOS-ALUMNO (WKS-IDX-ALU)
004530             TO REG-MAE-NUEVO
004540         WRITE REG-MAE-NUEVO
004550     END-IF
004560     SET WKS-IDX-ALU UP BY 1.
004570*----------------------------------------------------------------*
004580 500-CIERRA-ARCHIVOS.
004590     CLOSE MAESTRO-VIEJO
004600           ARCH-TRANSAC
004610           MAESTRO-NUEVO
004620           ARCH-MATRICULAS
004630           ARCH-CURSOS
004640           ARCH-REPORTE.
