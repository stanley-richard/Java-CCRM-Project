000010******************************************************************
000020* FECHA       : 06/09/1988                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35020                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : MANTENIMIENTO DEL CATALOGO DE CURSOS. PROCESA     *
000100*             : ALTA/CAMBIO/BAJA/ASIGNACION DE CATEDRATICO CONTRA *
000110*             : EL MAESTRO DE CURSOS (VIEJO MAESTRO + TRANSACCION*
000120*             : -> NUEVO MAESTRO) Y EMITE EL REPORTE DE DETALLE.  *
000130* ARCHIVOS    : ACAD.CURSOS.MAESTRO   (VIEJO MAESTRO, ENTRADA)    *
000140*             : ACAD.CURSOS.TRANSAC   (TRANSACCIONES, ENTRADA)    *
000150*             : ACAD.CURSOS.NUEVO     (NUEVO MAESTRO, SALIDA)     *
000160*             : ACAD.CURSOS.REPORTE   (REPORTE DE DETALLE)        *
000170* PROGRAMA(S) : NO APLICA                                         *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200*   FECHA       INIC   TICKET     DESCRIPCION                    *
000210*   -------     ----   -------    ------------------------------*
000220*   06/09/1988  EEDR   AC-0011    VERSION ORIGINAL - ALTA/BAJA   *
000230*   25/01/1990  EEDR   AC-0053    SE AGREGA CAMBIO (UPDATE)      *
000240*   12/07/1992  MES    AC-0100    SE AGREGA ASIGNA-CATEDRATICO   *
000250*   09/02/1995  JCP    AC-0137    VALIDACION DE CREDITOS 1-6     *
000260*   08/01/1999  SNC    AC-0206    AJUSTE MILENIO EN DESGLOSE DE  *
000270*             :                   FECHA DE ALTA (Y2K)             *
000280*   03/05/2002  RAX    AC-0251    SE AGREGA REPORTE DE DETALLE   *
000290*   14/03/2006  DCM    AC-0271    REPORTE DE DETALLE RESUELVE    *
000300*             :                   NOMBRE DE CATEDRATICO CONTRA   *
000310*             :                   SU PROPIO MAESTRO (ACAD.        *
000320*             :                   CATEDRA.MAESTRO), YA NO MUESTRA*
000330*             :                   SOLO EL ID                      *
000340*   02/06/2006  DCM    AC-0276    EL REPORTE DE DETALLE DE CURSO *
000350*             :                   LLEVA TITULO Y SEGUNDO BANNER, *
000360*             :                   IGUAL QUE EL DE ALUMNO          *
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID. EDU35020.
000400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000410 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000420 DATE-WRITTEN. 06/09/1988.
000430 DATE-COMPILED.
000440 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT MAESTRO-VIEJO ASSIGN TO CURSVIEJ
000530                          FILE STATUS IS FS-MAE-VIEJO.
000540     SELECT ARCH-TRANSAC ASSIGN TO CURSTRAN
000550                          FILE STATUS IS FS-TRANSAC.
000560     SELECT MAESTRO-NUEVO ASSIGN TO CURSNUEV
000570                          FILE STATUS IS FS-MAE-NUEVO.
000580     SELECT ARCH-CATEDRA ASSIGN TO CATEDMAE
000590                          FILE STATUS IS FS-CATEDRA.
000600     SELECT ARCH-REPORTE ASSIGN TO CURSREPO
000610                          FILE STATUS IS FS-REPORTE.
000620 DATA DIVISION.
000630 FILE SECTION.
000640*                  VIEJO MAESTRO DE CURSOS (ENTRADA)
000650 FD  MAESTRO-VIEJO.
000660     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-MAE-VIEJO
000670                   WKS-REG-CURSO-R BY REG-MAE-VIEJO-R.
000680*                  TRANSACCIONES DE MANTENIMIENTO (ENTRADA)
000690 FD  ARCH-TRANSAC.
000700 01  REG-TRANSAC.
000710     05 TRN-ACCION                PIC X(01).
000720         88 TRN-ES-ALTA                   VALUE 'C'.
000730         88 TRN-ES-CAMBIO                  VALUE 'U'.
000740         88 TRN-ES-BAJA                     VALUE 'D'.
000750         88 TRN-ES-ASIGNA                   VALUE 'I'.
000760         88 TRN-ES-REPORTE                  VALUE 'R'.
000770     05 TRN-DATOS-CURSO.
000780         10 CUR-CODE               PIC X(08).
000790         10 CUR-TITLE              PIC X(60).
000800         10 CUR-CREDITS             PIC 9(01).
000810         10 CUR-DEPARTMENT         PIC X(30).
000820         10 CUR-SEMESTER            PIC X(06).
000830         10 CUR-INSTRUCTOR-ID       PIC X(10).
000840         10 CUR-MAX-ENROLLMENT      PIC 9(04).
000850         10 CUR-DATE-CREATED       PIC X(10).
000860         10 CUR-ACTIVE-FLAG        PIC X(01).
000870     05 FILLER                    PIC X(10).
000880*                  NUEVO MAESTRO DE CURSOS (SALIDA)
000890 FD  MAESTRO-NUEVO.
000900     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-MAE-NUEVO
000910                   WKS-REG-CURSO-R BY REG-MAE-NUEVO-R.
000920*                  MAESTRO DE CATEDRATICOS (ENTRADA, PARA RESOLVER
000930*                  NOMBRE EN EL REPORTE DE DETALLE - AC-0271)
000940 FD  ARCH-CATEDRA.
000950     COPY CCINS01 REPLACING WKS-REG-CATEDRATICO BY REG-CATEDRATICO
000960                   WKS-REG-CATEDRATICO-R BY REG-CATEDRATICO-R.
000970*                  REPORTE DE DETALLE DE CURSO (SALIDA)
000980 FD  ARCH-REPORTE.
000990 01  REG-REPORTE.
001000     05 FILLER                    PIC X(80).
001010 WORKING-STORAGE SECTION.
001020*                     VARIABLES DE ESTADO DE ARCHIVO
001030 77  FS-MAE-VIEJO                 PIC 9(02) VALUE ZEROS.
001040 77  FS-TRANSAC                   PIC 9(02) VALUE ZEROS.
001050 77  FS-MAE-NUEVO                 PIC 9(02) VALUE ZEROS.
001060 77  FS-CATEDRA                   PIC 9(02) VALUE ZEROS.
001070 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
001080*                     LLAVES DE CONTROL
001090 01  WKS-FLAGS.
001100     05 WKS-FIN-MAE-VIEJO         PIC X(01) VALUE 'N'.
001110         88 FIN-MAE-VIEJO                 VALUE 'Y'.
001120     05 WKS-FIN-TRANSAC           PIC X(01) VALUE 'N'.
001130         88 FIN-TRANSAC                   VALUE 'Y'.
001140     05 WKS-FIN-CATEDRA           PIC X(01) VALUE 'N'.
001150         88 FIN-CATEDRA                   VALUE 'Y'.
001160     05 WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
001170         88 SW-ENCONTRADO                 VALUE 'Y'.
001180     05 WKS-SW-CRED-VALIDO        PIC X(01) VALUE 'N'.
001190         88 SW-CRED-VALIDO                VALUE 'Y'.
001200     05 FILLER                    PIC X(01).
001210*                     TABLA DE CURSOS EN MEMORIA (ESTILO MORAS)
001220 77  WKS-TOPE-TABLA                PIC 9(04) COMP VALUE 300.
001230 77  WKS-CANT-CURSOS                PIC 9(04) COMP VALUE ZERO.
001240 01  WKS-TABLA-CURSOS.
001250     05 WKS-CUR-ENTRADA OCCURS 300 TIMES
001260                         INDEXED BY WKS-IDX-CUR.
001270         10 WKS-TAB-CODE            PIC X(08).
001280         10 WKS-TAB-DATOS-CURSO     PIC X(150).
001290     05 FILLER                    PIC X(01).
001300*                     TABLA DE CATEDRATICOS EN MEMORIA
001310 77  WKS-TOPE-TAB-INST              PIC 9(04) COMP VALUE 100.
001320 77  WKS-CANT-INSTRUCTORES          PIC 9(04) COMP VALUE ZERO.
001330 01  WKS-TABLA-INSTRUCTORES.
001340     05 WKS-INS-ENTRADA OCCURS 100 TIMES
001350                         INDEXED BY WKS-IDX-INS.
001360         10 WKS-TAB-INSTRUCTOR-ID    PIC X(10).
001370         10 WKS-TAB-CUR-ASIGNADOS    PIC 9(04) COMP.
001380     05 FILLER                    PIC X(01).
001390 77  WKS-I                           PIC 9(04) COMP VALUE ZERO.
001400*                     TABLA DE SEMESTRES VALIDOS (ESTILO MORAS,
001410*                     LITERAL REDEFINIDO POR UNA OCCURS)
001420 01  WKS-TABLA-SEMESTRES-LIT.
001430     05 FILLER                    PIC X(18)
001440         VALUE 'SPRINGSUMMERFALL  '.
001450 01  WKS-TABLA-SEMESTRES REDEFINES WKS-TABLA-SEMESTRES-LIT.
001460     05 WKS-SEM-TRAMO OCCURS 3 TIMES INDEXED BY WKS-IDX-SEM.
001470         10 WKS-SEM-NOMBRE          PIC X(06).
001480*                     FECHA DE CORRIDA
001490 01  WKS-FECHA-CORRIDA.
001500     05 WKS-FC-ANIO                PIC 9(04).
001510     05 WKS-FC-MES                 PIC 9(02).
001520     05 WKS-FC-DIA                 PIC 9(02).
001530 77  WKS-FECHA-CORRIDA-ISO         PIC X(10).
001540*                     VISTA ALTERNA DE LA FECHA PARA VALIDACION DE
001550*                     FORMATO EN EL ENCABEZADO (AC-0137)
001560 77  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-ISO PIC X(10).
001570*                     LINEAS DE REPORTE
001580 77  WKS-LINEA-BANNER              PIC X(50) VALUE ALL '='.
001590 01  WKS-LINEA-REPORTE             PIC X(80).
001600*                     VISTA POR COLUMNAS DE LA LINEA DE REPORTE,
001610*                     RESERVADA PARA EL FORMATO A DOS COLUMNAS (AC-0251)
001620 01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
001630     05 WKS-LIN-COL-IZQ            PIC X(40).
001640     05 WKS-LIN-COL-DER            PIC X(40).
001650 77  WKS-ESTADO-EDIT                PIC X(08).
001660*                     NOMBRE COMPLETO DEL CATEDRATICO RESUELTO
001670*                     CONTRA ARCH-CATEDRA (AC-0271)
001680 77  WKS-INSTRUCTOR-NOMBRE          PIC X(92).
001690 PROCEDURE DIVISION.
001700*----------------------------------------------------------------*
001710 100-MAIN-SECTION SECTION.
001720     PERFORM 110-ABRE-ARCHIVOS
001730     PERFORM 115-CARGA-MAESTRO-VIEJO
001740         UNTIL FIN-MAE-VIEJO
001750     PERFORM 120-LEE-TRANSACCION
001760     PERFORM 200-PROCESA-TRANSACCION
001770         UNTIL FIN-TRANSAC
001780     PERFORM 400-VUELCA-MAESTRO-NUEVO
001790     PERFORM 500-CIERRA-ARCHIVOS
001800     STOP RUN.
001810*----------------------------------------------------------------*
001820 110-ABRE-ARCHIVOS.
001830     OPEN INPUT  MAESTRO-VIEJO
001840     OPEN INPUT  ARCH-TRANSAC
001850     OPEN OUTPUT MAESTRO-NUEVO
001860     OPEN INPUT  ARCH-CATEDRA
001870     OPEN OUTPUT ARCH-REPORTE
001880     IF FS-MAE-VIEJO NOT = 0 AND FS-MAE-VIEJO NOT = 5
001890         DISPLAY 'EDU35020 - ERROR AL ABRIR MAESTRO VIEJO '
001900                 FS-MAE-VIEJO
001910         STOP RUN
001920     END-IF
001930     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
001940*----------------------------------------------------------------*
001950 115-CARGA-MAESTRO-VIEJO.
001960     READ MAESTRO-VIEJO
001970         AT END
001980             SET FIN-MAE-VIEJO TO TRUE
001990         NOT AT END
002000             ADD 1 TO WKS-CANT-CURSOS
002010             SET WKS-IDX-CUR TO WKS-CANT-CURSOS
002020             MOVE CUR-CODE OF REG-MAE-VIEJO
002030                 TO WKS-TAB-CODE (WKS-IDX-CUR)
002040             MOVE REG-MAE-VIEJO
002050                 TO WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
002060     END-READ.
002070*----------------------------------------------------------------*
002080 120-LEE-TRANSACCION.
002090     READ ARCH-TRANSAC
002100         AT END
002110             SET FIN-TRANSAC TO TRUE
002120     END-READ.
002130*----------------------------------------------------------------*
002140 200-PROCESA-TRANSACCION.
002150     EVALUATE TRUE
002160         WHEN TRN-ES-ALTA
002170             PERFORM 210-CREA-CURSO
002180         WHEN TRN-ES-CAMBIO
002190             PERFORM 220-ACTUALIZA-CURSO
002200         WHEN TRN-ES-BAJA
002210             PERFORM 230-ELIMINA-CURSO
002220         WHEN TRN-ES-ASIGNA
002230             PERFORM 240-ASIGNA-INSTRUCTOR
002240         WHEN TRN-ES-REPORTE
002250             PERFORM 300-ESCRIBE-REPORTE-CURSO
002260         WHEN OTHER
002270             DISPLAY 'EDU35020 - CODIGO DE TRANSACCION '
002280                     'INVALIDO: ' TRN-ACCION
002290     END-EVALUATE
002300     PERFORM 120-LEE-TRANSACCION.
002310*----------------------------------------------------------------*
002320* ALTA - VALIDA CREDITOS 1-6 Y RECHAZA SI EL CODIGO YA EXISTE    *
002330* (AC-0011 / AC-0137)                                            *
002340*----------------------------------------------------------------*
002350 210-CREA-CURSO.
002360     SET WKS-SW-CRED-VALIDO TO 'N'
002370     IF CUR-CREDITS OF TRN-DATOS-CURSO >= 1 AND
002380        CUR-CREDITS OF TRN-DATOS-CURSO <= 6
002390         SET WKS-SW-CRED-VALIDO TO 'Y'
002400     END-IF
002410     IF NOT SW-CRED-VALIDO
002420         DISPLAY 'EDU35020 - ALTA RECHAZADA, CREDITOS FUERA '
002430                 'DE RANGO ' CUR-CODE OF TRN-DATOS-CURSO
002440     ELSE
002450         PERFORM 205-BUSCA-POR-CODIGO
002460         IF SW-ENCONTRADO
002470             DISPLAY 'EDU35020 - ALTA RECHAZADA, CODIGO '
002480                     'DUPLICADO ' CUR-CODE OF TRN-DATOS-CURSO
002490         ELSE
002500             IF WKS-CANT-CURSOS < WKS-TOPE-TABLA
002510                 ADD 1 TO WKS-CANT-CURSOS
002520                 SET WKS-IDX-CUR TO WKS-CANT-CURSOS
002530                 MOVE CUR-CODE OF TRN-DATOS-CURSO
002540                     TO WKS-TAB-CODE (WKS-IDX-CUR)
002550                 MOVE TRN-DATOS-CURSO
002560                     TO WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
002570             ELSE
002580                 DISPLAY 'EDU35020 - TABLA DE CURSOS LLENA'
002590             END-IF
002600         END-IF
002610     END-IF.
002620*----------------------------------------------------------------*
002630 205-BUSCA-POR-CODIGO.
002640     SET WKS-SW-ENCONTRADO TO 'N'
002650     SET WKS-IDX-CUR TO 1
002660     PERFORM 207-VERIFICA-UN-CODIGO
002670         WKS-CANT-CURSOS TIMES.
002680*----------------------------------------------------------------*
002690 207-VERIFICA-UN-CODIGO.
002700     IF WKS-TAB-CODE (WKS-IDX-CUR) =
002710             CUR-CODE OF TRN-DATOS-CURSO
002720         SET WKS-SW-ENCONTRADO TO 'Y'
002730     END-IF
002740     IF NOT SW-ENCONTRADO
002750         SET WKS-IDX-CUR UP BY 1
002760     END-IF.
002770*----------------------------------------------------------------*
002780* CAMBIO - RECHAZA SI EL CODIGO NO EXISTE (AC-0053)              *
002790*----------------------------------------------------------------*
002800 220-ACTUALIZA-CURSO.
002810     PERFORM 205-BUSCA-POR-CODIGO
002820     IF SW-ENCONTRADO
002830         MOVE TRN-DATOS-CURSO
002840             TO WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
002850     ELSE
002860         DISPLAY 'EDU35020 - CAMBIO RECHAZADO, NO EXISTE '
002870                 CUR-CODE OF TRN-DATOS-CURSO
002880     END-IF.
002890*----------------------------------------------------------------*
002900* BAJA (AC-0011)                                                 *
002910*----------------------------------------------------------------*
002920 230-ELIMINA-CURSO.
002930     PERFORM 205-BUSCA-POR-CODIGO
002940     IF SW-ENCONTRADO
002950         MOVE SPACES TO WKS-TAB-CODE (WKS-IDX-CUR)
002960         DISPLAY 'EDU35020 - BAJA APLICADA A '
002970                 CUR-CODE OF TRN-DATOS-CURSO
002980     ELSE
002990         DISPLAY 'EDU35020 - BAJA RECHAZADA, NO EXISTE '
003000                 CUR-CODE OF TRN-DATOS-CURSO
003010     END-IF.
003020*----------------------------------------------------------------*
003030* ASIGNA CATEDRATICO AL CURSO Y SUMA AL CONTADOR DEL CATEDRATICO*
003040* EN SU TABLA (AC-0100)                                          *
003050*----------------------------------------------------------------*
003060 240-ASIGNA-INSTRUCTOR.
003070     PERFORM 205-BUSCA-POR-CODIGO
003080     IF SW-ENCONTRADO
003090         MOVE WKS-TAB-DATOS-CURSO (WKS-IDX-CUR) TO REG-MAE-NUEVO
003100         MOVE CUR-INSTRUCTOR-ID OF TRN-DATOS-CURSO
003110             TO CUR-INSTRUCTOR-ID OF REG-MAE-NUEVO
003120         MOVE REG-MAE-NUEVO TO WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
003130         PERFORM 245-BUSCA-CATEDRATICO
003140         IF SW-ENCONTRADO
003150             ADD 1 TO WKS-TAB-CUR-ASIGNADOS (WKS-IDX-INS)
003160         ELSE
003170             IF WKS-CANT-INSTRUCTORES < WKS-TOPE-TAB-INST
003180                 ADD 1 TO WKS-CANT-INSTRUCTORES
003190                 SET WKS-IDX-INS TO WKS-CANT-INSTRUCTORES
003200                 MOVE CUR-INSTRUCTOR-ID OF TRN-DATOS-CURSO
003210                     TO WKS-TAB-INSTRUCTOR-ID (WKS-IDX-INS)
003220                 MOVE 1 TO WKS-TAB-CUR-ASIGNADOS (WKS-IDX-INS)
003230             END-IF
003240         END-IF
003250         DISPLAY 'EDU35020 - INSTRUCTOR ASIGNADO A '
003260                 CUR-CODE OF TRN-DATOS-CURSO
003270     ELSE
003280         DISPLAY 'EDU35020 - ASIGNACION RECHAZADA, NO EXISTE '
003290                 CUR-CODE OF TRN-DATOS-CURSO
003300     END-IF.
003310*----------------------------------------------------------------*
003320 245-BUSCA-CATEDRATICO.
003330     SET WKS-SW-ENCONTRADO TO 'N'
003340     SET WKS-IDX-INS TO 1
003350     PERFORM 247-VERIFICA-UN-CATEDRATICO
003360         WKS-CANT-INSTRUCTORES TIMES.
003370*----------------------------------------------------------------*
003380 247-VERIFICA-UN-CATEDRATICO.
003390     IF WKS-TAB-INSTRUCTOR-ID (WKS-IDX-INS) =
003400             CUR-INSTRUCTOR-ID OF TRN-DATOS-CURSO
003410         SET WKS-SW-ENCONTRADO TO 'Y'
003420     END-IF
003430     IF NOT SW-ENCONTRADO
003440         SET WKS-IDX-INS UP BY 1
003450     END-IF.
003460*----------------------------------------------------------------*
003470* REPORTE DE DETALLE DE CURSO (AC-0251) - TITULO Y SEGUNDO        *
003480* BANNER AGREGADOS PARA IGUALAR EL FORMATO DEL REPORTE DE ALUMNO  *
003490* (AC-0276)                                                       *
003500*----------------------------------------------------------------*
003510 300-ESCRIBE-REPORTE-CURSO.
003520     PERFORM 205-BUSCA-POR-CODIGO
003530     IF NOT SW-ENCONTRADO
003540         DISPLAY 'EDU35020 - REPORTE RECHAZADO, NO EXISTE '
003550                 CUR-CODE OF TRN-DATOS-CURSO
003560     ELSE
003570         MOVE WKS-TAB-DATOS-CURSO (WKS-IDX-CUR) TO REG-MAE-NUEVO
003580         IF CUR-INSTRUCTOR-ID OF REG-MAE-NUEVO = SPACES
003590             MOVE 'TBA' TO WKS-INSTRUCTOR-NOMBRE
003600         ELSE
003610             PERFORM 303-BUSCA-NOMBRE-CATEDRATICO
003620             IF NOT SW-ENCONTRADO
003630                 MOVE 'TBA' TO WKS-INSTRUCTOR-NOMBRE
003640             END-IF
003650         END-IF
003660         IF CUR-AF-YES OF REG-MAE-NUEVO
003670             MOVE 'ACTIVE' TO WKS-ESTADO-EDIT
003680         ELSE
003690             MOVE 'INACTIVE' TO WKS-ESTADO-EDIT
003700         END-IF
003710         MOVE WKS-LINEA-BANNER TO WKS-LINEA-REPORTE
003720         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003730         MOVE 'COURSE DETAILS:' TO WKS-LINEA-REPORTE
003740         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003750         MOVE WKS-LINEA-BANNER TO WKS-LINEA-REPORTE
003760         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003770         STRING 'CODE: ' CUR-CODE OF REG-MAE-NUEVO
003780             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003790         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003800         STRING 'TITLE: ' CUR-TITLE OF REG-MAE-NUEVO
003810             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003820         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003830         STRING 'CREDITS: ' CUR-CREDITS OF REG-MAE-NUEVO
003840             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003850         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003860         STRING 'DEPARTMENT: ' CUR-DEPARTMENT OF REG-MAE-NUEVO
003870             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003880         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003890         STRING 'SEMESTER: ' CUR-SEMESTER OF REG-MAE-NUEVO
003900             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003910         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003920         STRING 'INSTRUCTOR: ' WKS-INSTRUCTOR-NOMBRE
003930             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003940         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003950         STRING 'MAX ENROLLMENT: '
003960             CUR-MAX-ENROLLMENT OF REG-MAE-NUEVO
003970             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003980         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
003990         STRING 'STATUS: ' WKS-ESTADO-EDIT
004000             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
004010         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004020         MOVE WKS-LINEA-BANNER TO WKS-LINEA-REPORTE
004030         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
004040     END-IF.
004050*----------------------------------------------------------------*
004060* RESUELVE EL NOMBRE DEL CATEDRATICO CONTRA SU PROPIO MAESTRO    *
004070* (AC-0271)                                                      *
004080*----------------------------------------------------------------*
004090 303-BUSCA-NOMBRE-CATEDRATICO.
004100     SET WKS-SW-ENCONTRADO TO 'N'
004110     SET WKS-FIN-CATEDRA TO 'N'
004120     CLOSE ARCH-CATEDRA
004130     OPEN INPUT ARCH-CATEDRA
004140     PERFORM 305-LEE-CATEDRATICO-NOMBRE
004150         UNTIL FIN-CATEDRA OR SW-ENCONTRADO.
004160*----------------------------------------------------------------*
004170 305-LEE-CATEDRATICO-NOMBRE.
004180     READ ARCH-CATEDRA
004190         AT END
004200             SET FIN-CATEDRA TO TRUE
004210         NOT AT END
004220             IF INS-INSTRUCTOR-ID OF REG-CATEDRATICO =
004230                     CUR-INSTRUCTOR-ID OF REG-MAE-NUEVO
004240                 SET WKS-SW-ENCONTRADO TO 'Y'
004250                 STRING INS-FIRST-NAME OF REG-CATEDRATICO ' '
004260                     INS-MIDDLE-NAME OF REG-CATEDRATICO ' '
004270                     INS-LAST-NAME OF REG-CATEDRATICO
004280                     DELIMITED BY SIZE INTO WKS-INSTRUCTOR-NOMBRE
004290             END-IF
004300     END-READ.
004310*----------------------------------------------------------------*
004320 400-VUELCA-MAESTRO-NUEVO.
004330     SET WKS-IDX-CUR TO 1
004340     PERFORM 405-ESCRIBE-UN-CURSO
004350         WKS-CANT-CURSOS TIMES.
004360*----------------------------------------------------------------*
004370 405-ESCRIBE-UN-CURSO.
004380     IF WKS-TAB-CODE (WKS-IDX-CUR) NOT = SPACES
004390         MOVE WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
004400             TO REG-MAE-NUEVO
004410         WRITE REG-MAE-NUEVO
004420     END-IF
004430     SET WKS-IDX-CUR UP BY 1.
004440*----------------------------------------------------------------*
004450 500-CIERRA-ARCHIVOS.
004460     CLOSE MAESTRO-VIEJO
004470           ARCH-TRANSAC
004480           MAESTRO-NUEVO
004490           ARCH-CATEDRA
004500           ARCH-REPORTE.
