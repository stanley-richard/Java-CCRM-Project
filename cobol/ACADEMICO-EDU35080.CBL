000010******************************************************************
000020* FECHA       : 18/09/1996                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35080                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : CREA UNA CARPETA DE RESPALDO CON SELLO DE FECHA Y *
000100*             : HORA, COPIA LOS TRES MAESTROS HACIA ELLA POR      *
000110*             : MEDIO DE LA RUTINA DEBU1R00, CALCULA EL TAMANO    *
000120*             : TOTAL COPIADO Y APLICA LA POLITICA DE RETENCION   *
000130*             : (ELIMINA LOS RESPALDOS MAS VIEJOS QUE EXCEDAN EL  *
000140*             : NUMERO MAXIMO PERMITIDO).                         *
000150* ARCHIVOS    : ACAD.BACKUP.CATALOGO  (CATALOGO DE RESPALDOS)     *
000160*             : ACAD.BACKUP.REPORTE   (SALIDA)                    *
000170* PROGRAMA(S) : RUTINA DEBU1R00, COPIA/BORRADO, FILE STATUS       *
000180*             : EXTENDIDO (ESTILO DE LA RUTINA DEBD1R00)          *
000190******************************************************************
000200* HISTORIAL DE CAMBIOS                                           *
000210*   FECHA       INIC   TICKET     DESCRIPCION                    *
000220*   -------     ----   -------    ------------------------------*
000230*   18/09/1996  EEDR   AC-0143    VERSION ORIGINAL                *
000240*   25/04/1998  MES    AC-0160    SE AGREGA CALCULO DE TAMANO     *
000250*             :                   TOTAL DEL RESPALDO               *
000260*   08/01/1999  SNC    AC-0213    AJUSTE MILENIO EN EL SELLO DE   *
000270*             :                   FECHA DE LA CARPETA (Y2K)        *
000280*   14/10/2002  JCP    AC-0248    SE AGREGA POLITICA DE RETENCION *
000290*             :                   DE RESPALDOS VIEJOS              *
000300*   02/06/2006  DCM    AC-0279    SE AGREGA UNA LINEA AL REPORTE  *
000310*             :                   POR CADA CARPETA ELIMINADA POR  *
000320*             :                   RETENCION, ADEMAS DEL TOTAL     *
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID. EDU35080.
000360 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000370 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000380 DATE-WRITTEN. 18/09/1996.
000390 DATE-COMPILED.
000400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ARCH-CATALOGO ASSIGN TO BCKCATLG
000490                         ORGANIZATION IS LINE SEQUENTIAL
000500                         FILE STATUS IS FS-CATALOGO.
000510     SELECT ARCH-REPORTE ASSIGN TO BCKREPO
000520                         FILE STATUS IS FS-REPORTE.
000530 DATA DIVISION.
000540 FILE SECTION.
000550*                  CATALOGO DE CARPETAS DE RESPALDO YA TOMADAS,
000560*                  UNA LINEA POR RESPALDO, MAS VIEJO PRIMERO
000570 FD  ARCH-CATALOGO.
000580 01  REG-CATALOGO.
000590     05 CAT-CARPETA                PIC X(30).
000600     05 CAT-FECHA                  PIC X(10).
000610     05 CAT-TAMANO-KB              PIC 9(07).
000620     05 CAT-RELLENO                PIC X(10).
000630*                     VISTA BYTE A BYTE DE LA LINEA DE CATALOGO,
000640*                     RESERVADA PARA VALIDACION FUTURA (AC-0249)
000650 01  REG-CATALOGO-BYTES REDEFINES REG-CATALOGO.
000660     05 CAT-BYTE OCCURS 57 TIMES   PIC X(01).
000670*                  REPORTE DE LA CORRIDA (SALIDA)
000680 FD  ARCH-REPORTE.
000690 01  REG-REPORTE.
000700     05 FILLER                    PIC X(132).
000710 WORKING-STORAGE SECTION.
000720 77  FS-CATALOGO                  PIC 9(02) VALUE ZEROS.
000730 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
000740*                     VARIABLES DE FILE STATUS EXTENDIDO PARA LA
000750*                     RUTINA DEBU1R00 (ESTILO DEBD1R00)
000760 01  FSE-COPIA.
000770     05 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
000780     05 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
000790     05 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
000800     05 FILLER                    PIC X(01).
000810 77  WKS-PROGRAMA                  PIC X(08) VALUE 'EDU35080'.
000820 77  WKS-ARCHIVO                   PIC X(08) VALUE SPACES.
000830 77  WKS-ACCION                    PIC X(10) VALUE SPACES.
000840 77  WKS-CARPETA-DESTINO            PIC X(30) VALUE SPACES.
000850 77  WKS-FS-RUTINA                  PIC 9(02) VALUE ZEROS.
000860 01  WKS-FLAGS.
000870     05 WKS-FIN-CATALOGO           PIC X(01) VALUE 'N'.
000880         88 FIN-CATALOGO                   VALUE 'Y'.
000890     05 FILLER                    PIC X(01).
000900*                     TABLA DEL CATALOGO EN MEMORIA (PARA PODER
000910*                     RECORRERLA EN ORDEN AL APLICAR RETENCION)
000920 77  WKS-TOPE-TABLA                PIC 9(04) COMP VALUE 500.
000930 77  WKS-CANT-RESPALDOS            PIC 9(04) COMP VALUE ZERO.
000940 01  WKS-TABLA-CATALOGO.
000950     05 WKS-CAT-ENTRADA OCCURS 500 TIMES
000960                        INDEXED BY WKS-IDX-CAT.
000970         10 WKS-TAB-CARPETA          PIC X(30).
000980         10 WKS-TAB-FECHA            PIC X(10).
000990         10 WKS-TAB-TAMANO-KB        PIC 9(07).
001000     05 FILLER                    PIC X(01).
001010*                     PARAMETROS DE RETENCION (AC-0248)
001020 77  WKS-RETENCION-MAXIMA           PIC 9(03) COMP VALUE 10.
001030 77  WKS-RESPALDOS-A-ELIMINAR       PIC 9(04) COMP VALUE ZERO.
001040*                     SELLO DE FECHA Y HORA DE LA NUEVA CARPETA
001050*                     (AC-0213) CON DESGLOSE REDEFINES
001060 01  WKS-FECHA-HORA.
001070     05 WKS-FH-ANIO                PIC 9(04).
001080     05 WKS-FH-MES                 PIC 9(02).
001090     05 WKS-FH-DIA                 PIC 9(02).
001100     05 WKS-FH-HORA                PIC 9(02).
001110     05 WKS-FH-MINUTO               PIC 9(02).
001120     05 WKS-FH-SEGUNDO              PIC 9(02).
001130     05 FILLER                    PIC 9(02).
001140 01  WKS-SELLO-CARPETA              PIC X(30).
001150 01  WKS-SELLO-CARPETA-R REDEFINES WKS-SELLO-CARPETA.
001160     05 WKS-SC-PREFIJO              PIC X(07).
001170     05 WKS-SC-FECHA                PIC X(08).
001180     05 WKS-SC-GUION                PIC X(01).
001190     05 WKS-SC-HORA                 PIC X(06).
001200     05 WKS-SC-RELLENO              PIC X(08).
001210*                     ACUMULADOR DE TAMANO COPIADO (AC-0160)
001220 77  WKS-TAMANO-TOTAL-KB            PIC 9(07) COMP VALUE ZERO.
001230 77  WKS-TAMANO-EDITADO              PIC ZZZ,ZZ9.
001240 77  WKS-CONTADOR-EDITADO            PIC ZZ9.
001250 01  WKS-LINEA-REPORTE               PIC X(132).
001260*                     VISTA POR COLUMNAS DE LA LINEA DE REPORTE,
001270*                     RESERVADA PARA EL FORMATO A DOS COLUMNAS (AC-0249)
001280 01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
001290     05 WKS-LIN-COL-IZQ            PIC X(66).
001300     05 WKS-LIN-COL-DER            PIC X(66).
001310 PROCEDURE DIVISION.
001320*----------------------------------------------------------------*
001330 000-MAIN-SECTION SECTION.
001340     PERFORM 100-APERTURA-ARCHIVOS
001350     PERFORM 150-CARGA-CATALOGO
001360         UNTIL FIN-CATALOGO
001370     PERFORM 200-CREA-CARPETA-BACKUP
001380     PERFORM 210-COPIA-ARCHIVOS
001390     PERFORM 220-CALCULA-TAMANO
001400     PERFORM 300-APLICA-RETENCION
001410     PERFORM 400-VUELCA-CATALOGO
001420     PERFORM 900-CIERRA-ARCHIVOS
001430     STOP RUN.
001440*----------------------------------------------------------------*
001450 100-APERTURA-ARCHIVOS.
001460     OPEN INPUT  ARCH-CATALOGO
001470     OPEN OUTPUT ARCH-REPORTE
001480     IF FS-CATALOGO NOT = 0 AND FS-CATALOGO NOT = 5
001490                            AND FS-CATALOGO NOT = 35
001500         DISPLAY 'EDU35080 - ERROR AL ABRIR EL CATALOGO DE '
001510                 'RESPALDOS ' FS-CATALOGO
001520         STOP RUN
001530     END-IF
001540     MOVE 'REPORTE DE RESPALDO Y RETENCION' TO WKS-LINEA-REPORTE
001550     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
001560*----------------------------------------------------------------*
001570 150-CARGA-CATALOGO.
001580     READ ARCH-CATALOGO
001590         AT END
001600             SET FIN-CATALOGO TO TRUE
001610         NOT AT END
001620             ADD 1 TO WKS-CANT-RESPALDOS
001630             SET WKS-IDX-CAT TO WKS-CANT-RESPALDOS
001640             MOVE CAT-CARPETA TO WKS-TAB-CARPETA (WKS-IDX-CAT)
001650             MOVE CAT-FECHA TO WKS-TAB-FECHA (WKS-IDX-CAT)
001660             MOVE CAT-TAMANO-KB
001670                 TO WKS-TAB-TAMANO-KB (WKS-IDX-CAT)
001680     END-READ.
001690*----------------------------------------------------------------*
001700* ARMA EL NOMBRE DE LA NUEVA CARPETA CON SELLO AAAAMMDD-HHMMSS    *
001710* (AC-0143/AC-0213)                                               *
001720*----------------------------------------------------------------*
001730 200-CREA-CARPETA-BACKUP.
001740     ACCEPT WKS-FECHA-HORA FROM DATE YYYYMMDD
001750     ACCEPT WKS-FH-HORA FROM TIME
001760     STRING 'BACKUP-' WKS-FH-ANIO WKS-FH-MES WKS-FH-DIA '-'
001770         WKS-FH-HORA WKS-FH-MINUTO WKS-FH-SEGUNDO
001780         DELIMITED BY SIZE INTO WKS-SELLO-CARPETA
001790     ADD 1 TO WKS-CANT-RESPALDOS
001800     SET WKS-IDX-CAT TO WKS-CANT-RESPALDOS
001810     MOVE WKS-SELLO-CARPETA TO WKS-TAB-CARPETA (WKS-IDX-CAT)
001820     STRING WKS-FH-ANIO '-' WKS-FH-MES '-' WKS-FH-DIA
001830         DELIMITED BY SIZE INTO WKS-TAB-FECHA (WKS-IDX-CAT)
001840     MOVE ZERO TO WKS-TAB-TAMANO-KB (WKS-IDX-CAT).
001850*----------------------------------------------------------------*
001860* COPIA LOS TRES MAESTROS A LA CARPETA NUEVA POR MEDIO DE LA      *
001870* RUTINA DEBU1R00, AL ESTILO DE DEBD1R00 (AC-0143)                *
001880*----------------------------------------------------------------*
001890 210-COPIA-ARCHIVOS.
001900     MOVE 'COPIA' TO WKS-ACCION
001910     MOVE 'ALUMNMAE' TO WKS-ARCHIVO
001920     MOVE WKS-TAB-CARPETA (WKS-IDX-CAT) TO WKS-CARPETA-DESTINO
001930     CALL 'DEBU1R00' USING WKS-PROGRAMA WKS-ARCHIVO WKS-ACCION
001940         WKS-CARPETA-DESTINO WKS-FS-RUTINA FSE-COPIA
001950     MOVE 'CURSOMAE' TO WKS-ARCHIVO
001960     CALL 'DEBU1R00' USING WKS-PROGRAMA WKS-ARCHIVO WKS-ACCION
001970         WKS-CARPETA-DESTINO WKS-FS-RUTINA FSE-COPIA
001980     MOVE 'MATRIMAE' TO WKS-ARCHIVO
001990     CALL 'DEBU1R00' USING WKS-PROGRAMA WKS-ARCHIVO WKS-ACCION
002000         WKS-CARPETA-DESTINO WKS-FS-RUTINA FSE-COPIA
002010     IF WKS-FS-RUTINA NOT = 0
002020         DISPLAY 'EDU35080 - ERROR EN LA COPIA DE RESPALDO '
002030                 WKS-FS-RUTINA
002040     END-IF.
002050*----------------------------------------------------------------*
002060* CONSULTA A LA MISMA RUTINA EL TAMANO EN KB DE LO COPIADO        *
002070* (AC-0160)                                                       *
002080*----------------------------------------------------------------*
002090 220-CALCULA-TAMANO.
002100     MOVE 'TAMANO' TO WKS-ACCION
002110     MOVE SPACES TO WKS-ARCHIVO
002120     CALL 'DEBU1R00' USING WKS-PROGRAMA WKS-ARCHIVO WKS-ACCION
002130         WKS-CARPETA-DESTINO WKS-FS-RUTINA FSE-COPIA
002140     MOVE FSE-FEEDBACK TO WKS-TAMANO-TOTAL-KB
002150     MOVE WKS-TAMANO-TOTAL-KB TO WKS-TAB-TAMANO-KB (WKS-IDX-CAT)
002160     MOVE WKS-TAMANO-TOTAL-KB TO WKS-TAMANO-EDITADO
002170     MOVE SPACES TO WKS-LINEA-REPORTE
002180     STRING 'CARPETA NUEVA  : ' WKS-TAB-CARPETA (WKS-IDX-CAT)
002190         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
002200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
002210     MOVE SPACES TO WKS-LINEA-REPORTE
002220     STRING 'TAMANO COPIADO : ' WKS-TAMANO-EDITADO ' KB'
002230         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
002240     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
002250*----------------------------------------------------------------*
002260* SI HAY MAS RESPALDOS QUE EL MAXIMO PERMITIDO, ELIMINA LOS MAS   *
002270* VIEJOS PRIMERO (LA TABLA ESTA EN ORDEN DE ANTIGUEDAD) (AC-0248) *
002280*----------------------------------------------------------------*
002290 300-APLICA-RETENCION.
002300     MOVE ZERO TO WKS-RESPALDOS-A-ELIMINAR
002310     IF WKS-CANT-RESPALDOS > WKS-RETENCION-MAXIMA
002320         COMPUTE WKS-RESPALDOS-A-ELIMINAR =
002330             WKS-CANT-RESPALDOS - WKS-RETENCION-MAXIMA
002340         SET WKS-IDX-CAT TO 1
002350         PERFORM 310-ELIMINA-BACKUP-VIEJO
002360             WKS-RESPALDOS-A-ELIMINAR TIMES
002370     END-IF
002380     MOVE WKS-RESPALDOS-A-ELIMINAR TO WKS-CONTADOR-EDITADO
002390     MOVE SPACES TO WKS-LINEA-REPORTE
002400     STRING 'RESPALDOS ELIMINADOS POR RETENCION : '
002410         WKS-CONTADOR-EDITADO
002420         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
002430     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
002440* REPORTA LA CARPETA QUE SE ESTA ELIMINANDO ANTES DE LIMPIAR SU   *
002450* ENTRADA EN LA TABLA (AC-0279)                                   *
002460*----------------------------------------------------------------*
002470 310-ELIMINA-BACKUP-VIEJO.
002480     MOVE 'BORRA' TO WKS-ACCION
002490     MOVE SPACES TO WKS-ARCHIVO
002500     MOVE WKS-TAB-CARPETA (WKS-IDX-CAT) TO WKS-CARPETA-DESTINO
002510     CALL 'DEBU1R00' USING WKS-PROGRAMA WKS-ARCHIVO WKS-ACCION
002520         WKS-CARPETA-DESTINO WKS-FS-RUTINA FSE-COPIA
002530     MOVE SPACES TO WKS-LINEA-REPORTE
002540     STRING 'RESPALDO ELIMINADO POR RETENCION: '
002550         WKS-TAB-CARPETA (WKS-IDX-CAT)
002560         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
002570     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
002580     MOVE SPACES TO WKS-TAB-CARPETA (WKS-IDX-CAT)
002590     SET WKS-IDX-CAT UP BY 1.
002600*----------------------------------------------------------------*
002610* VUELCA AL CATALOGO LOS RESPALDOS QUE SOBREVIVIERON A LA         *
002620* RETENCION (CARPETA NO EN BLANCO)                                *
002630*----------------------------------------------------------------*
002640 400-VUELCA-CATALOGO.
002650     CLOSE ARCH-CATALOGO
002660     OPEN OUTPUT ARCH-CATALOGO
002670     SET WKS-IDX-CAT TO 1
002680     PERFORM 410-ESCRIBE-CATALOGO WKS-CANT-RESPALDOS TIMES.
002690*----------------------------------------------------------------*
002700 410-ESCRIBE-CATALOGO.
002710     IF WKS-TAB-CARPETA (WKS-IDX-CAT) NOT = SPACES
002720         MOVE WKS-TAB-CARPETA (WKS-IDX-CAT) TO CAT-CARPETA
002730         MOVE WKS-TAB-FECHA (WKS-IDX-CAT) TO CAT-FECHA
002740         MOVE WKS-TAB-TAMANO-KB (WKS-IDX-CAT)
002750             TO CAT-TAMANO-KB
002760         MOVE SPACES TO CAT-RELLENO
002770         WRITE REG-CATALOGO
002780     END-IF
002790     SET WKS-IDX-CAT UP BY 1.
002800*----------------------------------------------------------------*
002810 900-CIERRA-ARCHIVOS.
002820     CLOSE ARCH-CATALOGO
002830           ARCH-REPORTE.
