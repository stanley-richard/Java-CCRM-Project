000010******************************************************************
000020* COPYBOOK    : CCINS01                                         *
000030* APLICACION  : ACADEMICO                                       *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DEL MAESTRO DE CATEDRATICOS *
000050*             : USADO POR EDU35020/EDU35060                     *
000060* ARCHIVO     : ACAD.CATEDRA.MAESTRO, LLAVE = INS-INSTRUCTOR-ID *
000070*             : SE CONSULTA POR CODIGO DESDE CUR-INSTRUCTOR-ID  *
000080*             : DEL MAESTRO DE CURSOS PARA RESOLVER EL NOMBRE   *
000090******************************************************************
000100* HISTORIAL DE CAMBIOS                                          *
000110*   FECHA       INIC   TICKET     DESCRIPCION                   *
000120*   -------     ----   -------    -----------------------------*
000130*   21/06/1990  EEDR   AC-0060    VERSION ORIGINAL DEL LAYOUT   *
000140*   05/12/1993  MES    AC-0105    SE AGREGA INS-DESIGNATION     *
000150*   08/01/1999  SNC    AC-0202    REVISION GENERAL DE PICTURES  *
000160*             :                   PARA EL CAMBIO DE MILENIO     *
000170*   02/04/2001  RAX    AC-0230    SE AMPLIA INS-EMAIL A 50 POS  *
000180*   14/03/2006  DCM    AC-0271    SE FORMALIZA COMO MAESTRO CON *
000190*             :                   ARCHIVO PROPIO, CONSULTADO    *
000200*             :                   DESDE EDU35020 Y EDU35060     *
000210******************************************************************
000220*        CAMPO               SIGNIFICADO                       *
000230*   INS-INSTRUCTOR-ID    ID UNICO DE CATEDRATICO                *
000240*   INS-FIRST-NAME       PRIMER NOMBRE                          *
000250*   INS-MIDDLE-NAME      SEGUNDO NOMBRE (PUEDE IR EN BLANCO)    *
000260*   INS-LAST-NAME        APELLIDOS                              *
000270*   INS-EMAIL            CORREO DE CONTACTO                     *
000280*   INS-DEPARTMENT       DEPARTAMENTO                           *
000290*   INS-DESIGNATION      PUESTO, EJ. "PROFESSOR"                *
000300******************************************************************
000310 01  WKS-REG-CATEDRATICO.
000320     05 INS-INSTRUCTOR-ID          PIC X(10).
000330     05 INS-FIRST-NAME            PIC X(30).
000340     05 INS-MIDDLE-NAME            PIC X(30).
000350     05 INS-LAST-NAME              PIC X(30).
000360     05 INS-EMAIL                  PIC X(50).
000370     05 INS-DEPARTMENT             PIC X(30).
000380     05 INS-DESIGNATION            PIC X(30).
000390     05 FILLER                    PIC X(20).
000400*             DESGLOSE DEL ID DE CATEDRATICO (REDEFINES)
000410*    PRIMER CARACTER DE PREFIJO, RESTO NUMERICO DE CONTROL       *
000420 01  WKS-REG-CATEDRATICO-R REDEFINES WKS-REG-CATEDRATICO.
000430     05 INS-ID-PREFIJO             PIC X(01).
000440     05 INS-ID-DIGITOS             PIC X(09).
000450     05 FILLER                    PIC X(220).
