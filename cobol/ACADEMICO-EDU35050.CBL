000010******************************************************************
000020* FECHA       : 09/03/1994                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO    *
000050* APLICACION  : ACADEMICO                                        *
000060* PROGRAMA    : EDU35050                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : USO INTERNO - DEPARTAMENTO DE SISTEMAS            *
000090* DESCRIPCION : CARGA MASIVA DE CURSOS DESDE UN ARCHIVO PLANO     *
000100*             : DELIMITADO POR COMAS. OMITE ENCABEZADO Y LINEAS   *
000110*             : EN BLANCO, DIVIDE CAMPOS, VALIDA RANGO DE         *
000120*             : CREDITOS Y SEMESTRE, Y TOLERA ERRORES POR LINEA   *
000130*             : SIN DETENER LA CORRIDA.                           *
000140* ARCHIVOS    : ACAD.CURSOS.IMPORTAR  (ENTRADA, TEXTO CSV)        *
000150*             : ACAD.CURSOS.VIEJO     (VIEJO MAESTRO, ENTRADA)    *
000160*             : ACAD.CURSOS.NUEVO     (NUEVO MAESTRO, SALIDA)     *
000170*             : ACAD.CURSOS.IMPREPORT (REPORTE DE CARGA, SALIDA)  *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200*   FECHA       INIC   TICKET     DESCRIPCION                    *
000210*   -------     ----   -------    ------------------------------*
000220*   09/03/1994  EEDR   AC-0117    VERSION ORIGINAL                *
000230*   03/11/1997  MES    AC-0152    SE AGREGA VALIDACION DE         *
000240*             :                   SEMESTRE CONTRA LISTA VALIDA    *
000250*   08/01/1999  SNC    AC-0212    AJUSTE MILENIO EN FECHA DE      *
000260*             :                   CREACION DEL CURSO CARGADO      *
000270*   27/06/2002  JCP    AC-0244    SE AGREGA VALIDACION DE LLAVE   *
000280*             :                   DUPLICADA CONTRA EL MAESTRO     *
000290*   14/03/2006  DCM    AC-0271    EL CUPO MAXIMO POR DEFECTO PASA *
000300*             :                   DE CERO A 50; LA VALIDACION DE   *
000310*             :                   SEMESTRE SE HACE INSENSIBLE A    *
000320*             :                   MAYUSCULAS/MINUSCULAS            *
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID. EDU35050.
000360 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000370 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
000380 DATE-WRITTEN. 09/03/1994.
000390 DATE-COMPILED.
000400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ARCH-IMPORTAR ASSIGN TO CURSIMPO
000490                         FILE STATUS IS FS-IMPORTAR.
000500     SELECT MAESTRO-VIEJO ASSIGN TO CURSVIEJ
000510                         FILE STATUS IS FS-MAE-VIEJO.
000520     SELECT MAESTRO-NUEVO ASSIGN TO CURSNUEV
000530                         FILE STATUS IS FS-MAE-NUEVO.
000540     SELECT ARCH-REPORTE ASSIGN TO CURSIMPR
000550                         FILE STATUS IS FS-REPORTE.
000560 DATA DIVISION.
000570 FILE SECTION.
000580*                  ARCHIVO DE CARGA, UNA LINEA CSV POR CURSO
000590 FD  ARCH-IMPORTAR.
000600 01  REG-IMPORTAR.
000610     05 FILLER                    PIC X(200).
000620*                  VIEJO MAESTRO DE CURSOS (ENTRADA)
000630 FD  MAESTRO-VIEJO.
000640     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-MAE-VIEJO
000650                   WKS-REG-CURSO-R BY REG-MAE-VIEJO-R.
000660*                  NUEVO MAESTRO DE CURSOS (SALIDA)
000670 FD  MAESTRO-NUEVO.
000680     COPY CCCUR01 REPLACING WKS-REG-CURSO BY REG-MAE-NUEVO
000690                   WKS-REG-CURSO-R BY REG-MAE-NUEVO-R.
000700*                  REPORTE DE LA CARGA (SALIDA)
000710 FD  ARCH-REPORTE.
000720 01  REG-REPORTE.
000730     05 FILLER                    PIC X(132).
000740 WORKING-STORAGE SECTION.
000750 77  FS-IMPORTAR                  PIC 9(02) VALUE ZEROS.
000760 77  FS-MAE-VIEJO                 PIC 9(02) VALUE ZEROS.
000770 77  FS-MAE-NUEVO                 PIC 9(02) VALUE ZEROS.
000780 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
000790 01  WKS-FLAGS.
000800     05 WKS-FIN-IMPORTAR           PIC X(01) VALUE 'N'.
000810         88 FIN-IMPORTAR                   VALUE 'Y'.
000820     05 WKS-FIN-MAE-VIEJO          PIC X(01) VALUE 'N'.
000830         88 FIN-MAE-VIEJO                  VALUE 'Y'.
000840     05 WKS-SW-DUPLICADO           PIC X(01) VALUE 'N'.
000850         88 SW-DUPLICADO                    VALUE 'Y'.
000860     05 WKS-SW-LINEA-OK            PIC X(01) VALUE 'N'.
000870         88 SW-LINEA-OK                      VALUE 'Y'.
000880     05 FILLER                    PIC X(01).
000890*                     TABLA DE CURSOS EN MEMORIA
000900 77  WKS-TOPE-TABLA                PIC 9(05) COMP VALUE 3000.
000910 77  WKS-CANT-CURSOS               PIC 9(05) COMP VALUE ZERO.
000920 01  WKS-TABLA-CURSOS.
000930     05 WKS-CUR-ENTRADA OCCURS 3000 TIMES
000940                         INDEXED BY WKS-IDX-CUR.
000950         10 WKS-TAB-CODE            PIC X(08).
000960         10 WKS-TAB-DATOS-CURSO      PIC X(150).
000970     05 FILLER                    PIC X(01).
000980*                     LISTA DE SEMESTRES VALIDOS (AC-0152), ARMADA
000990*                     IGUAL QUE TABLA-DIAS DEL SISTEMA DE MORAS
001000 01  WKS-TABLA-SEMESTRES-LIT.
001010     05 FILLER                    PIC X(18)
001020         VALUE 'SPRINGSUMMERFALL  '.
001030 01  WKS-TABLA-SEMESTRES REDEFINES WKS-TABLA-SEMESTRES-LIT.
001040     05 WKS-SEM-TRAMO OCCURS 3 TIMES INDEXED BY WKS-IDX-SEM.
001050         10 WKS-SEM-NOMBRE          PIC X(06).
001060*                     CAMPOS DE DIVISION DE LA LINEA CSV
001070 01  WKS-CAMPOS-CSV.
001080     05 WKS-C-CODE                 PIC X(08).
001090     05 WKS-C-TITLE                PIC X(60).
001100     05 WKS-C-CREDITS               PIC X(01).
001110     05 WKS-C-DEPARTMENT            PIC X(30).
001120     05 WKS-C-SEMESTER              PIC X(06).
001130*                     VISTA BYTE A BYTE DE LOS CAMPOS DE LA LINEA CSV,
001140*                     RESERVADA PARA VALIDACION FUTURA DE CARACTERES
001150*                     DE CONTROL (AC-0244)
001160 01  WKS-CAMPOS-CSV-BYTES REDEFINES WKS-CAMPOS-CSV.
001170     05 WKS-CSV-BYTE OCCURS 105 TIMES PIC X(01).
001180 77  WKS-C-CREDITS-NUM              PIC 9(01).
001190*                     FECHA DE CORRIDA (CON DESGLOSE REDEFINES)
001200 01  WKS-FECHA-CORRIDA.
001210     05 WKS-FC-ANIO                PIC 9(04).
001220     05 WKS-FC-MES                 PIC 9(02).
001230     05 WKS-FC-DIA                 PIC 9(02).
001240     05 FILLER                    PIC X(01).
001250 77  WKS-FECHA-CORRIDA-ISO          PIC X(10).
001260 77  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-ISO PIC X(10).
001270*                     ESTADISTICA DE LA CARGA
001280 01  WKS-ESTADISTICA.
001290     05 WKS-REG-LEIDOS             PIC 9(05) COMP VALUE ZERO.
001300     05 WKS-REG-CARGADOS           PIC 9(05) COMP VALUE ZERO.
001310     05 WKS-REG-RECHAZADOS         PIC 9(05) COMP VALUE ZERO.
001320     05 FILLER                    PIC X(01).
001330 77  WKS-LINEA-REPORTE              PIC X(132).
001340 77  WKS-MOTIVO-RECHAZO             PIC X(40).
001350 PROCEDURE DIVISION.
001360*----------------------------------------------------------------*
001370 000-MAIN-SECTION SECTION.
001380     PERFORM 010-APERTURA-ARCHIVOS
001390     PERFORM 020-CARGA-MAESTRO-VIEJO
001400         UNTIL FIN-MAE-VIEJO
001410     PERFORM 030-LEE-ENCABEZADO
001420     PERFORM 120-LEE-Y-CARGA
001430         UNTIL FIN-IMPORTAR
001440     PERFORM 150-ESTADISTICA
001450     PERFORM 400-VUELCA-MAESTRO-NUEVO
001460     PERFORM 900-CIERRA-ARCHIVOS
001470     STOP RUN.
001480*----------------------------------------------------------------*
001490 010-APERTURA-ARCHIVOS.
001500     OPEN INPUT  ARCH-IMPORTAR
001510     OPEN INPUT  MAESTRO-VIEJO
001520     OPEN OUTPUT MAESTRO-NUEVO
001530     OPEN OUTPUT ARCH-REPORTE
001540     IF FS-MAE-VIEJO NOT = 0 AND FS-MAE-VIEJO NOT = 5
001550         DISPLAY 'EDU35050 - ERROR AL ABRIR CURSOS VIEJO '
001560                 FS-MAE-VIEJO
001570         STOP RUN
001580     END-IF
001590     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001600     STRING WKS-FC-ANIO '-' WKS-FC-MES '-' WKS-FC-DIA
001610         DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-ISO
001620     MOVE 'REPORTE DE CARGA MASIVA DE CURSOS' TO WKS-LINEA-REPORTE
001630     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
001640*----------------------------------------------------------------*
001650 020-CARGA-MAESTRO-VIEJO.
001660     READ MAESTRO-VIEJO
001670         AT END
001680             SET FIN-MAE-VIEJO TO TRUE
001690         NOT AT END
001700             ADD 1 TO WKS-CANT-CURSOS
001710             SET WKS-IDX-CUR TO WKS-CANT-CURSOS
001720             MOVE CUR-CODE OF REG-MAE-VIEJO
001730                 TO WKS-TAB-CODE (WKS-IDX-CUR)
001740             MOVE REG-MAE-VIEJO
001750                 TO WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
001760     END-READ.
001770*----------------------------------------------------------------*
001780 030-LEE-ENCABEZADO.
001790     READ ARCH-IMPORTAR
001800         AT END
001810             SET FIN-IMPORTAR TO TRUE
001820     END-READ.
001830*----------------------------------------------------------------*
001840 120-LEE-Y-CARGA.
001850     READ ARCH-IMPORTAR
001860         AT END
001870             SET FIN-IMPORTAR TO TRUE
001880         NOT AT END
001890             IF REG-IMPORTAR NOT = SPACES
001900                 ADD 1 TO WKS-REG-LEIDOS
001910                 PERFORM 130-DIVIDE-CAMPOS
001920                 PERFORM 135-VALIDA-LINEA
001930                 IF SW-LINEA-OK
001940                     PERFORM 160-AGREGA-CURSO
001950                     ADD 1 TO WKS-REG-CARGADOS
001960                 ELSE
001970                     ADD 1 TO WKS-REG-RECHAZADOS
001980                     PERFORM 170-ESCRIBE-RECHAZO
001990                 END-IF
002000             END-IF
002010     END-READ.
002020*----------------------------------------------------------------*
002030 130-DIVIDE-CAMPOS.
002040     UNSTRING REG-IMPORTAR DELIMITED BY ','
002050         INTO WKS-C-CODE
002060              WKS-C-TITLE
002070              WKS-C-CREDITS
002080              WKS-C-DEPARTMENT
002090              WKS-C-SEMESTER
002100     END-UNSTRING
002110     MOVE WKS-C-CREDITS TO WKS-C-CREDITS-NUM.
002120*----------------------------------------------------------------*
002130* VALIDA CAMPOS OBLIGATORIOS, RANGO DE CREDITOS 1-6, SEMESTRE     *
002140* VALIDO Y LLAVE DUPLICADA CONTRA EL MAESTRO (AC-0117/AC-0152/    *
002150* AC-0244)                                                        *
002160*----------------------------------------------------------------*
002170 135-VALIDA-LINEA.
002180     SET WKS-SW-LINEA-OK TO 'Y'
002190     MOVE SPACE TO WKS-MOTIVO-RECHAZO
002200     IF WKS-C-CODE = SPACES
002210         SET WKS-SW-LINEA-OK TO 'N'
002220         MOVE 'CODIGO DE CURSO EN BLANCO' TO WKS-MOTIVO-RECHAZO
002230     ELSE
002240         IF WKS-C-CREDITS-NUM < 1 OR WKS-C-CREDITS-NUM > 6
002250             SET WKS-SW-LINEA-OK TO 'N'
002260             MOVE 'CREDITOS FUERA DE RANGO 1-6' TO
002270                 WKS-MOTIVO-RECHAZO
002280         ELSE
002290             PERFORM 140-VALIDA-SEMESTRE
002300             IF NOT SW-LINEA-OK
002310                 MOVE 'SEMESTRE NO VALIDO' TO WKS-MOTIVO-RECHAZO
002320             ELSE
002330                 SET WKS-SW-DUPLICADO TO 'N'
002340                 SET WKS-IDX-CUR TO 1
002350                 PERFORM 137-VERIFICA-UNA-LLAVE
002360                     WKS-CANT-CURSOS TIMES
002370                 IF SW-DUPLICADO
002380                     SET WKS-SW-LINEA-OK TO 'N'
002390                     MOVE 'LLAVE DUPLICADA EN EL MAESTRO' TO
002400                         WKS-MOTIVO-RECHAZO
002410                 END-IF
002420             END-IF
002430         END-IF
002440     END-IF.
002450*----------------------------------------------------------------*
002460 137-VERIFICA-UNA-LLAVE.
002470     IF WKS-TAB-CODE (WKS-IDX-CUR) = WKS-C-CODE
002480         SET WKS-SW-DUPLICADO TO 'Y'
002490     END-IF
002500     SET WKS-IDX-CUR UP BY 1.
002510*----------------------------------------------------------------*
002520* NORMALIZA EL SEMESTRE A MAYUSCULAS ANTES DE COMPARAR CONTRA LA *
002530* TABLA, PUES EL CSV DE CARGA PUEDE TRAER MINUSCULAS O MIXTO     *
002540* (AC-0271)                                                       *
002550*----------------------------------------------------------------*
002560 140-VALIDA-SEMESTRE.
002570     INSPECT WKS-C-SEMESTER CONVERTING
002580         'abcdefghijklmnopqrstuvwxyz' TO
002590         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002600     SET WKS-SW-LINEA-OK TO 'N'
002610     SET WKS-IDX-SEM TO 1
002620     PERFORM 145-VERIFICA-UN-SEMESTRE 3 TIMES.
002630*----------------------------------------------------------------*
002640 145-VERIFICA-UN-SEMESTRE.
002650     IF WKS-SEM-NOMBRE (WKS-IDX-SEM) = WKS-C-SEMESTER
002660         SET WKS-SW-LINEA-OK TO 'Y'
002670     END-IF
002680     SET WKS-IDX-SEM UP BY 1.
002690*----------------------------------------------------------------*
002700 160-AGREGA-CURSO.
002710     IF WKS-CANT-CURSOS < WKS-TOPE-TABLA
002720         ADD 1 TO WKS-CANT-CURSOS
002730         SET WKS-IDX-CUR TO WKS-CANT-CURSOS
002740         MOVE WKS-C-CODE TO WKS-TAB-CODE (WKS-IDX-CUR)
002750         MOVE WKS-C-CODE TO CUR-CODE OF REG-MAE-NUEVO
002760         MOVE WKS-C-TITLE TO CUR-TITLE OF REG-MAE-NUEVO
002770         MOVE WKS-C-CREDITS-NUM TO CUR-CREDITS OF REG-MAE-NUEVO
002780         MOVE WKS-C-DEPARTMENT TO CUR-DEPARTMENT OF REG-MAE-NUEVO
002790         MOVE WKS-C-SEMESTER TO CUR-SEMESTER OF REG-MAE-NUEVO
002800         MOVE SPACES TO CUR-INSTRUCTOR-ID OF REG-MAE-NUEVO
002810         MOVE 50 TO CUR-MAX-ENROLLMENT OF REG-MAE-NUEVO
002820         MOVE WKS-FECHA-CORRIDA-ISO
002830             TO CUR-DATE-CREATED OF REG-MAE-NUEVO
002840         MOVE 'Y' TO CUR-ACTIVE-FLAG OF REG-MAE-NUEVO
002850         MOVE REG-MAE-NUEVO TO WKS-TAB-DATOS-CURSO (WKS-IDX-CUR)
002860     ELSE
002870         DISPLAY 'EDU35050 - TABLA DE CURSOS LLENA'
002880     END-IF.
002890*----------------------------------------------------------------*
002900 170-ESCRIBE-RECHAZO.
002910     MOVE SPACES TO WKS-LINEA-REPORTE
002920     STRING 'RECHAZADO: ' WKS-C-CODE ' - ' WKS-MOTIVO-RECHAZO
002930         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
002940     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
002950*----------------------------------------------------------------*
002960 150-ESTADISTICA.
002970     MOVE SPACES TO WKS-LINEA-REPORTE
002980     STRING 'LEIDOS: ' WKS-REG-LEIDOS
002990         '  CARGADOS: ' WKS-REG-CARGADOS
003000         '  RECHAZADOS: ' WKS-REG-RECHAZADOS
003010         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003020     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
003030*----------------------------------------------------------------*
003040 400-VUELCA-MAESTRO-NUEVO.
003050     SET WKS-IDX-CUR TO 1
003060     PERFORM 405-ESCRIBE-UN-CURSO
003070         WKS-CANT-CURSOS TIMES.
003080*----------------------------------------------------------------*
003090 405-ESCRIBE-UN-CURSO.
003100     MOVE WKS-TAB-DATOS-CURSO (WKS-IDX-CUR) TO REG-MAE-NUEVO
003110     WRITE REG-MAE-NUEVO
003120     SET WKS-IDX-CUR UP BY 1.
003130*----------------------------------------------------------------*
003140 900-CIERRA-ARCHIVOS.
003150     CLOSE ARCH-IMPORTAR
003160           MAESTRO-VIEJO
003170           MAESTRO-NUEVO
003180           ARCH-REPORTE.
