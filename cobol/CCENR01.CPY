000010******************************************************************
000020* COPYBOOK    : CCENR01                                         *
000030* APLICACION  : ACADEMICO                                       *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE MATRICULAS (ENROLLMENT)  *
000050*             : USADO POR EDU35030/EDU35090/EDU35060/EDU35070   *
000060* ARCHIVO     : ENROLLMENT-FILE (SECUENCIAL, FORMATO CSV)       *
000070******************************************************************
000080* HISTORIAL DE CAMBIOS                                          *
000090*   FECHA       INIC   TICKET     DESCRIPCION                   *
000100*   -------     ----   -------    -----------------------------*
000110*   09/09/1991  EEDR   AC-0080    VERSION ORIGINAL DEL LAYOUT   *
000120*   30/04/1994  MES    AC-0122    SE AGREGA ENR-GRADE-LETTER    *
000130*   08/01/1999  SNC    AC-0203    AJUSTE MILENIO EN DESGLOSE DE *
000140*             :                   ENR-ENROLLMENT-DATE (Y2K)     *
000150*   19/05/2004  RAX    AC-0260    SE AGREGA ENR-ACTIVE-FLAG     *
000160******************************************************************
000170*        CAMPO               SIGNIFICADO                       *
000180*   ENR-STUDENT-ID       ID DE ALUMNO (LLAVE FORANEA)           *
000190*   ENR-COURSE-CODE      CODIGO DE CURSO (LLAVE FORANEA)        *
000200*   ENR-SEMESTER         SPRING / SUMMER / FALL                 *
000210*   ENR-ENROLLMENT-DATE  FECHA ISO AAAA-MM-DD DE MATRICULA       *
000220*   ENR-GRADE-LETTER     S,A,B,C,D,E,F O BLANCO SI NO TIENE NOTA*
000230*   ENR-MARKS            NOTA NUMERICA 0.0-100.0, UN DECIMAL    *
000240*   ENR-ACTIVE-FLAG      Y/N - INDICADOR DE MATRICULA ACTIVA    *
000250******************************************************************
000260 01  WKS-REG-MATRICULA.
000270     05 ENR-STUDENT-ID             PIC X(10).
000280     05 ENR-COURSE-CODE            PIC X(08).
000290     05 ENR-SEMESTER               PIC X(06).
000300     05 ENR-ENROLLMENT-DATE        PIC X(10).
000310     05 ENR-GRADE-LETTER           PIC X(01).
000320         88 ENR-GRADO-SOBRESALIENTE       VALUE 'S'.
000330         88 ENR-GRADO-A                    VALUE 'A'.
000340         88 ENR-GRADO-B                     VALUE 'B'.
000350         88 ENR-GRADO-C                     VALUE 'C'.
000360         88 ENR-GRADO-D                     VALUE 'D'.
000370         88 ENR-GRADO-E                     VALUE 'E'.
000380         88 ENR-GRADO-F                     VALUE 'F'.
000390         88 ENR-SIN-NOTA                    VALUE SPACE.
000400     05 ENR-MARKS                  PIC 9(03)V9(01).
000410     05 ENR-ACTIVE-FLAG            PIC X(01).
000420         88 ENR-AF-YES                     VALUE 'Y'.
000430         88 ENR-AF-NO                       VALUE 'N'.
000440     05 FILLER                     PIC X(20).
000450*              DESGLOSE DE FECHA DE MATRICULA (REDEFINES)
000460 01  WKS-REG-MATRICULA-R REDEFINES WKS-REG-MATRICULA.
000470     05 FILLER                     PIC X(24).
000480     05 ENR-ED-ANIO                PIC X(04).
000490     05 FILLER                     PIC X(01).
000500     05 ENR-ED-MES                 PIC X(02).
000510     05 FILLER                     PIC X(01).
000520     05 ENR-ED-DIA                 PIC X(02).
000530     05 FILLER                     PIC X(26).
