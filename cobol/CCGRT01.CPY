000010******************************************************************
000020* COPYBOOK    : CCGRT01                                         *
000030* APLICACION  : ACADEMICO                                       *
000040* DESCRIPCION : TABLA CONSTANTE DE EQUIVALENCIA NOTA -> LETRA   *
000050*             : NO ES UN ARCHIVO, VIVE SOLO EN MEMORIA          *
000060*             : USADO POR EDU35090, CONSULTADO DESDE EDU35030   *
000070******************************************************************
000080* HISTORIAL DE CAMBIOS                                          *
000090*   FECHA       INIC   TICKET     DESCRIPCION                   *
000100*   -------     ----   -------    -----------------------------*
000110*   02/02/1992  EEDR   AC-0085    VERSION ORIGINAL, 6 TRAMOS    *
000120*   15/07/1995  MES    AC-0130    SE AGREGA TRAMO "S" (10.0)    *
000130*   08/01/1999  SNC    AC-0204    REVISION GENERAL PARA EL      *
000140*             :                   CAMBIO DE MILENIO (SIN IMPACTO*
000150*             :                   EN ESTA TABLA, SOLO REVISADA) *
000160******************************************************************
000170* LA TABLA SE ARMA IGUAL QUE TABLA-DIAS DEL SISTEMA DE MORAS:   *
000180* UN LITERAL DE POSICIONES FIJAS, REDEFINIDO POR UNA OCCURS.    *
000190* CADA TRAMO OCUPA 7 POSICIONES:                                *
000200*    POS 1    = LETRA DE LA NOTA                                *
000210*    POS 2-4  = PUNTOS  (99V9, EJ. 100 = 10.0 PUNTOS)           *
000220*    POS 5-7  = LIMITE INFERIOR DE LA NOTA NUMERICA (INCLUSIVE) *
000230******************************************************************
000240 01  WKS-TABLA-NOTAS-LIT.
000250     05 FILLER                    PIC X(49)
000260         VALUE 'S100090A090080B080070C070060D060050E050040F000000'.
000270 01  WKS-TABLA-NOTAS REDEFINES WKS-TABLA-NOTAS-LIT.
000280     05 GRT-TRAMO OCCURS 7 TIMES INDEXED BY GRT-IDX.
000290         10 GRT-LETRA              PIC X(01).
000300         10 GRT-PUNTOS             PIC 9(02)V9(01).
000310         10 GRT-LIM-INFERIOR       PIC 9(03).
